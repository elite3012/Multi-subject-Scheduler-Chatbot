000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. SCHEDSLF-COB.
000300  AUTHOR. D J PEARCE.
000400  INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500  DATE-WRITTEN. 11/02/1990.
000600  DATE-COMPILED.
000700  SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :D J PEARCE
001000*    PROGRAMMER       :D J PEARCE
001100*    PURPOSE          :STANDALONE UTILITY THAT RECOMPUTES A SCHEDULE'S OWN
001200*                      SELF-SCORE (SPREADNESS BY DAILY-HOUR VARIANCE,
001300*                      DEADLINE-BUFFER COVERAGE, AND COURSE-TRANSITION
001400*                      INTERLEAVE) DIRECTLY FROM THE PLACED BLOCKS ON
001500*                      SCHEDULE-OUT, AS A CONSISTENCY CHECK AGAINST
001600*                      SCHEDGEN'S OWN SCORE-OUT RECORD.  THIS PROGRAM IS
001700*                      NOT CALLED BY SCHEDGEN - IT IS RUN SEPARATELY, BY
001800*                      HAND, WHEN THE REGISTRAR'S OFFICE WANTS A SECOND
001900*                      OPINION ON A SCHEDULE'S QUALITY.
002000*
002100*    CHANGE LOG
002200*    VERS   DATE        BY    REQUEST   DESCRIPTION
002300*    1.0    11/02/1990  DJP   CR-0183   INITIAL RELEASE - SELF-SCORE
002400*                                       RECOMPUTED FROM SCHEDULE-OUT
002500*    1.1    08/19/1992  KMT   CR-0231   BUFFER-SCORE NOW TREATS A ZERO
002600*                                       (BLANK) DEADLINE AS ALWAYS
002700*                                       BUFFERED, PER REGISTRAR POLICY
002800*                                       MEMO 92-14
002900*    1.2    03/03/1995  RH    CR-0304   INTERLEAVE-SCORE TRANSITION COUNT
003000*                                       NOW KEYS OFF THE ORDER BLOCKS
003100*                                       ARRIVE ON SCHEDULE-OUT, NOT A RE-
003200*                                       SORT
003300*    1.3    06/23/1998  KMT   CR-0392   Y2K REMEDIATION - CONFIRMED BLOCK-
003400*                                       DATE AND BLOCK-DEADLINE ARE BOTH
003500*                                       4-DIGIT YEAR
003600*    1.4    01/14/1999  KMT   CR-0405   Y2K REGRESSION RERUN - OK
003700*    1.5    11/14/2000  KMT   CR-0441   RECODED EVERY IF/READ/
003800*                                       STRING/SET-TO-TRUE BLOCK
003900*                                       TO PLAIN PERIOD-AND-GO TO
004000*                                       STYLE - DROP SCOPE
004100*                                       TERMINATORS SO THIS
004200*                                       PROGRAM MATCHES THE REST
004300*                                       OF THE SUITE.  TWO CLAMP
004400*                                       CHECKS IN 6000 PULLED OUT
004500*                                       TO THEIR OWN PARAGRAPHS
004600
004700  ENVIRONMENT DIVISION.
004800  CONFIGURATION SECTION.
004900  SOURCE-COMPUTER. IBM-370.
005000  OBJECT-COMPUTER. IBM-370.
005100  SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005200  INPUT-OUTPUT SECTION.
005300  FILE-CONTROL.
005400
005500      SELECT SCHEDULE-IN ASSIGN TO SCHDIN
005600              ORGANIZATION IS SEQUENTIAL
005700              FILE STATUS IS FS-SCHED.
005800
005900      SELECT SELF-SCORE-OUT ASSIGN TO SLFOUT
006000              FILE STATUS IS FS-SELF.
006100
006200      SELECT SELF-RPT ASSIGN TO SLFRPT
006300              FILE STATUS IS FS-RPT.
006400
006500  DATA DIVISION.
006600  FILE SECTION.
006700  FD  SCHEDULE-IN
006800      LABEL RECORD STANDARD.
006900*    ONE RECORD PER STUDY BLOCK, IN SCHEDGEN PLACEMENT ORDER -
007000*    SAME LAYOUT SCHEDGEN WRITES AND SCHEDEXP/SCHEDRPT ALREADY
007100*    RE-READ
007200  01  SCHEDULED-BLOCK-REC.
007300      05  BLOCK-COURSE-ID           PIC X(20).
007400      05  BLOCK-COURSE-NAME         PIC X(30).
007500      05  BLOCK-PRIORITY            PIC X(06).
007600      05  BLOCK-DATE                PIC 9(08).
007700      05  BLOCK-DATE-R REDEFINES BLOCK-DATE.
007800          10  BLOCK-DATE-CCYY       PIC 9(04).
007900          10  BLOCK-DATE-MM         PIC 9(02).
008000          10  BLOCK-DATE-DD         PIC 9(02).
008100      05  BLOCK-START-TIME          PIC 9(04).
008200      05  BLOCK-END-TIME            PIC 9(04).
008300      05  BLOCK-DURATION-MINUTES    PIC 9(03).
008400      05  BLOCK-COMPONENT-NAME      PIC X(30).
008500      05  BLOCK-DEADLINE            PIC 9(08).
008600      05  BLOCK-DEADLINE-R REDEFINES BLOCK-DEADLINE.
008700          10  BLOCK-DEADLINE-CCYY   PIC 9(04).
008800          10  BLOCK-DEADLINE-MM     PIC 9(02).
008900          10  BLOCK-DEADLINE-DD     PIC 9(02).
009000      05  BLOCK-REASON              PIC X(100).
009100      05  FILLER                    PIC X(05).
009200
009300  FD  SELF-SCORE-OUT
009400      LABEL RECORD STANDARD.
009500*    EXACTLY ONE SELF-SCORE RECORD PER SCHEDULE READ - KEPT
009600*    APART FROM SCHEDGEN'S OWN SCORE-OUT RECORD SO NEITHER SCORE
009700*    IS EVER MISTAKEN FOR THE OTHER
009800  01  SELF-SCORE-REC.
009900      05  SELF-SCORE-OVERALL        PIC 9(03)V9(01).
010000      05  SELF-SCORE-SPREADNESS     PIC 9(03)V9(01).
010100      05  SELF-SCORE-BUFFER         PIC 9(03)V9(01).
010200      05  SELF-SCORE-INTERLEAVE     PIC 9(03)V9(01).
010300      05  FILLER                    PIC X(04).
010400
010500  FD  SELF-RPT
010600      LABEL RECORD OMITTED.
010700  01  SELF-RPT-LINE                  PIC X(132).
010800
010900  WORKING-STORAGE SECTION.
011000  01  FS-SCHED                      PIC X(02) VALUE SPACE.
011100  01  FS-SELF                       PIC X(02) VALUE SPACE.
011200  01  FS-RPT                        PIC X(02) VALUE SPACE.
011300
011400  01  WS-SWITCHES.
011500      05  WS-SCHED-EOF           PIC X(01) VALUE 'N'.
011600          88  SCHED-EOF              VALUE 'Y'.
011700      05  WS-DAY-FOUND-SW        PIC X(01) VALUE 'N'.
011800          88  WS-DAY-FOUND           VALUE 'Y'.
011900      05  WS-CRS-SEEN-SW         PIC X(01) VALUE 'N'.
012000          88  WS-CRS-SEEN            VALUE 'Y'.
012100      05  WS-ORD-LEAP-SW         PIC X(01) VALUE 'N'.
012200          88  WS-ORD-LEAP             VALUE 'Y'.
012300      05  FILLER                 PIC X(01) VALUE SPACE.
012400
012500  01  WS-COUNTERS.
012600      05  WS-BLK-HOURS           PIC S9(03)V9(02) COMP VALUE ZERO.
012700      05  WS-BUFFERED-COUNT      PIC S9(04) COMP VALUE ZERO.
012800      05  WS-TRANSITION-COUNT    PIC S9(04) COMP VALUE ZERO.
012900      05  WS-SUB-1               PIC S9(04) COMP VALUE ZERO.
013000      05  WS-SUB-2               PIC S9(04) COMP VALUE ZERO.
013100      05  FILLER                 PIC X(01) VALUE SPACE.
013200
013300  01  WS-MONTH-TABLE.
013400      05  WS-CUM-DAYS OCCURS 12 TIMES PIC S9(03) COMP.
013500      05  FILLER                 PIC X(01) VALUE SPACE.
013600
013700  01  WS-LEAP-WORK.
013800      05  WS-LEAP-Q              PIC S9(04) COMP VALUE ZERO.
013900      05  WS-LEAP-R4             PIC S9(04) COMP VALUE ZERO.
014000      05  WS-LEAP-R100           PIC S9(04) COMP VALUE ZERO.
014100      05  WS-LEAP-R400           PIC S9(04) COMP VALUE ZERO.
014200      05  FILLER                 PIC X(01) VALUE SPACE.
014300
014400  01  WS-ORD-WORK.
014500      05  WS-ORD-DATE-N          PIC 9(08).
014600      05  WS-ORD-DATE-R REDEFINES WS-ORD-DATE-N.
014700          10  WS-ORD-CCYY        PIC 9(04).
014800          10  WS-ORD-MM          PIC 9(02).
014900          10  WS-ORD-DD          PIC 9(02).
015000      05  WS-ORD-VALUE           PIC S9(07) COMP VALUE ZERO.
015100      05  WS-ORD-DEADLINE-SAVE   PIC S9(07) COMP VALUE ZERO.
015200      05  FILLER                 PIC X(01) VALUE SPACE.
015300
015400  01  WS-BLOCK-TABLE.
015500      05  WS-BLK-COUNT           PIC S9(04) COMP VALUE ZERO.
015600      05  WS-BLK-ENTRY OCCURS 400 TIMES INDEXED BY WS-BLK-IX.
015700          10  WS-BLK-COURSE-ID   PIC X(20).
015800          10  WS-BLK-DATE        PIC 9(08).
015900          10  WS-BLK-DEADLINE    PIC 9(08).
016000      05  FILLER                 PIC X(01) VALUE SPACE.
016100
016200  01  WS-DAY-TABLE.
016300      05  WS-DT-COUNT            PIC S9(04) COMP VALUE ZERO.
016400      05  WS-DT-ENTRY OCCURS 400 TIMES INDEXED BY WS-DT-IX.
016500          10  WS-DT-DATE         PIC 9(08).
016600          10  WS-DT-HOURS        PIC S9(04)V9(02) COMP.
016700      05  FILLER                 PIC X(01) VALUE SPACE.
016800
016900  01  WS-DISTINCT-CRS-TABLE.
017000      05  WS-DISTINCT-CRS-COUNT  PIC S9(04) COMP VALUE ZERO.
017100      05  WS-DISTINCT-CRS-ID OCCURS 400 TIMES PIC X(20).
017200      05  FILLER                 PIC X(01) VALUE SPACE.
017300
017400  01  WS-SPREAD-WORK.
017500      05  WS-SPR-SUM             PIC S9(06)V9(02) COMP VALUE ZERO.
017600      05  WS-SPR-MEAN            PIC S9(04)V9(02) COMP VALUE ZERO.
017700      05  WS-SPR-DIFF            PIC S9(04)V9(02) COMP VALUE ZERO.
017800      05  WS-SPR-DIFF-SQ         PIC S9(06)V9(04) COMP VALUE ZERO.
017900      05  WS-SPR-SUMSQ           PIC S9(07)V9(04) COMP VALUE ZERO.
018000      05  WS-SPR-VARIANCE        PIC S9(06)V9(04) COMP VALUE ZERO.
018100      05  WS-SPR-STDDEV          PIC S9(04)V9(04) COMP VALUE ZERO.
018200      05  FILLER                 PIC X(01) VALUE SPACE.
018300
018400  01  WS-SQRT-WORK.
018500      05  WS-SQRT-INPUT          PIC S9(06)V9(04) COMP VALUE ZERO.
018600      05  WS-SQRT-GUESS          PIC S9(04)V9(04) COMP VALUE ZERO.
018700      05  WS-SQRT-RESULT         PIC S9(04)V9(04) COMP VALUE ZERO.
018800      05  FILLER                 PIC X(01) VALUE SPACE.
018900
019000  01  WS-SELF-SCORES.
019100      05  WS-SELF-OVERALL        PIC S9(03)V9(01) COMP VALUE ZERO.
019200      05  WS-SELF-SPREADNESS     PIC S9(03)V9(01) COMP VALUE ZERO.
019300      05  WS-SELF-BUFFER         PIC S9(03)V9(01) COMP VALUE ZERO.
019400      05  WS-SELF-INTERLEAVE     PIC S9(03)V9(01) COMP VALUE ZERO.
019500      05  FILLER                 PIC X(01) VALUE SPACE.
019600
019700  01  RPT-TITLE1.
019800      05  FILLER                 PIC X(40) VALUE SPACE.
019900      05  FILLER                 PIC X(37) VALUE
020000          'SCHEDULE SELF-SCORE CONSISTENCY CHECK'.
020100      05  FILLER                 PIC X(55) VALUE SPACE.
020200
020300  01  RPT-COUNT-LINE.
020400      05  FILLER                 PIC X(04) VALUE SPACE.
020500      05  FILLER                 PIC X(12) VALUE 'BLOCKS READ='.
020600      05  RPT-BLOCK-COUNT        PIC ZZZ9.
020700      05  FILLER                 PIC X(02) VALUE SPACE.
020800      05  FILLER                 PIC X(14) VALUE
020900          'DISTINCT DAYS='.
021000      05  RPT-DAY-COUNT          PIC ZZZ9.
021100      05  FILLER                 PIC X(02) VALUE SPACE.
021200      05  FILLER                 PIC X(13) VALUE
021300          'BUFFERED CNT='.
021400      05  RPT-BUFFERED-COUNT     PIC ZZZ9.
021500      05  FILLER                 PIC X(02) VALUE SPACE.
021600      05  FILLER                 PIC X(12) VALUE 'TRANSITIONS='.
021700      05  RPT-TRANSITION-COUNT   PIC ZZZ9.
021800      05  FILLER                 PIC X(55) VALUE SPACE.
021900
022000  01  RPT-SCORE-LINE.
022100      05  FILLER                 PIC X(04) VALUE SPACE.
022200      05  FILLER                 PIC X(08) VALUE 'OVERALL='.
022300      05  RPT-OVERALL            PIC ZZ9.9.
022400      05  FILLER                 PIC X(02) VALUE SPACE.
022500      05  FILLER                 PIC X(11) VALUE 'SPREADNESS='.
022600      05  RPT-SPREADNESS         PIC ZZ9.9.
022700      05  FILLER                 PIC X(02) VALUE SPACE.
022800      05  FILLER                 PIC X(07) VALUE 'BUFFER='.
022900      05  RPT-BUFFER             PIC ZZ9.9.
023000      05  FILLER                 PIC X(02) VALUE SPACE.
023100      05  FILLER                 PIC X(11) VALUE 'INTERLEAVE='.
023200      05  RPT-INTERLEAVE         PIC ZZ9.9.
023300      05  FILLER                 PIC X(65) VALUE SPACE.
023400
023500  PROCEDURE DIVISION.
023600
023700  0000-MAINLINE.
023800      PERFORM 0100-INIT-MONTH-TABLE THRU 0100-EXIT.
023900      PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
024000      PERFORM 1000-LOAD-SECTION THRU 1000-EXIT.
024100      PERFORM 2000-BUFFER-SECTION THRU 2000-EXIT.
024200      PERFORM 3000-INTERLEAVE-SECTION THRU 3000-EXIT.
024300      PERFORM 4000-SPREADNESS-SECTION THRU 4000-EXIT.
024400      PERFORM 6000-SELF-SCORE-SCHEDULE THRU 6000-EXIT.
024500      PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
024600      STOP RUN.
024700
024800  0100-INIT-MONTH-TABLE.
024900*    CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR - MARCH
025000*    ONWARD PICKS UP ONE EXTRA DAY FROM 2600-CHECK-LEAP-YEAR
025100*    WHENEVER THE YEAR IN QUESTION IS A LEAP YEAR
025200      MOVE 000 TO WS-CUM-DAYS (1).
025300      MOVE 031 TO WS-CUM-DAYS (2).
025400      MOVE 059 TO WS-CUM-DAYS (3).
025500      MOVE 090 TO WS-CUM-DAYS (4).
025600      MOVE 120 TO WS-CUM-DAYS (5).
025700      MOVE 151 TO WS-CUM-DAYS (6).
025800      MOVE 181 TO WS-CUM-DAYS (7).
025900      MOVE 212 TO WS-CUM-DAYS (8).
026000      MOVE 243 TO WS-CUM-DAYS (9).
026100      MOVE 273 TO WS-CUM-DAYS (10).
026200      MOVE 304 TO WS-CUM-DAYS (11).
026300      MOVE 334 TO WS-CUM-DAYS (12).
026400  0100-EXIT.
026500      EXIT.
026600
026700  0200-OPEN-FILES.
026800      OPEN INPUT SCHEDULE-IN.
026900      IF FS-SCHED NOT = '00' AND FS-SCHED NOT = '05'
027000          DISPLAY 'SCHEDSLF - SCHEDULE-IN OPEN ERROR ' FS-SCHED
027100          STOP RUN.
027200      OPEN OUTPUT SELF-SCORE-OUT.
027300      IF FS-SELF NOT = '00'
027400          DISPLAY 'SCHEDSLF - SELF-SCORE-OUT OPEN ERROR ' FS-SELF
027500          STOP RUN.
027600      OPEN OUTPUT SELF-RPT.
027700      IF FS-RPT NOT = '00'
027800          DISPLAY 'SCHEDSLF - SELF-RPT OPEN ERROR ' FS-RPT
027900          STOP RUN.
028000      WRITE SELF-RPT-LINE FROM RPT-TITLE1 AFTER ADVANCING PAGE.
028100  0200-EXIT.
028200      EXIT.
028300
028400  1000-LOAD-SECTION.
028500      PERFORM 1010-READ-BLOCK THRU 1010-EXIT.
028600      PERFORM 1020-PROCESS-ONE-BLOCK THRU 1020-EXIT
028700          UNTIL SCHED-EOF.
028800  1000-EXIT.
028900      EXIT.
029000
029100  1010-READ-BLOCK.
029200      READ SCHEDULE-IN
029300          AT END
029400              MOVE 'Y' TO WS-SCHED-EOF
029500              GO TO 1010-EXIT.
029600  1010-EXIT.
029700      EXIT.
029800
029900  1020-PROCESS-ONE-BLOCK.
030000      IF WS-BLK-COUNT NOT < 400
030100          DISPLAY 'SCHEDSLF - BLOCK TABLE FULL, SCORE TRUNCATED'
030200          GO TO 1020-READ-NEXT.
030300      ADD 1 TO WS-BLK-COUNT.
030400      MOVE BLOCK-COURSE-ID TO WS-BLK-COURSE-ID (WS-BLK-COUNT).
030500      MOVE BLOCK-DATE TO WS-BLK-DATE (WS-BLK-COUNT).
030600      MOVE BLOCK-DEADLINE TO WS-BLK-DEADLINE (WS-BLK-COUNT).
030700      COMPUTE WS-BLK-HOURS = BLOCK-DURATION-MINUTES / 60.
030800      PERFORM 1030-ACCUM-DAY-HOURS THRU 1030-EXIT.
030900  1020-READ-NEXT.
031000      PERFORM 1010-READ-BLOCK THRU 1010-EXIT.
031100  1020-EXIT.
031200      EXIT.
031300
031400  1030-ACCUM-DAY-HOURS.
031500*    LINEAR LOOKUP AGAINST THE DAY TABLE - THE 400-ENTRY LIMIT
031600*    ABOVE KEEPS A SEQUENTIAL SEARCH CHEAP ENOUGH FOR A UTILITY
031700*    RUN BY HAND
031800      MOVE 'N' TO WS-DAY-FOUND-SW.
031900      SET WS-DT-IX TO 1.
032000      PERFORM 1040-FIND-ONE-DAY THRU 1040-EXIT
032100          UNTIL WS-DT-IX > WS-DT-COUNT OR WS-DAY-FOUND.
032200      IF NOT WS-DAY-FOUND
032300          ADD 1 TO WS-DT-COUNT
032400          SET WS-DT-IX TO WS-DT-COUNT
032500          MOVE BLOCK-DATE TO WS-DT-DATE (WS-DT-IX)
032600          MOVE WS-BLK-HOURS TO WS-DT-HOURS (WS-DT-IX).
032700  1030-EXIT.
032800      EXIT.
032900
033000  1040-FIND-ONE-DAY.
033100      IF WS-DT-DATE (WS-DT-IX) = BLOCK-DATE
033200          ADD WS-BLK-HOURS TO WS-DT-HOURS (WS-DT-IX)
033300          MOVE 'Y' TO WS-DAY-FOUND-SW
033400      ELSE
033500          SET WS-DT-IX UP BY 1.
033600  1040-EXIT.
033700      EXIT.
033800
033900  2000-BUFFER-SECTION.
034000      MOVE ZERO TO WS-BUFFERED-COUNT.
034100      IF WS-BLK-COUNT > 0
034200          PERFORM 2010-CHECK-ONE-BLOCK-BUFFER THRU 2010-EXIT
034300              VARYING WS-SUB-1 FROM 1 BY 1
034400                  UNTIL WS-SUB-1 > WS-BLK-COUNT.
034500  2000-EXIT.
034600      EXIT.
034700
034800  2010-CHECK-ONE-BLOCK-BUFFER.
034900      IF WS-BLK-DEADLINE (WS-SUB-1) = ZERO
035000          ADD 1 TO WS-BUFFERED-COUNT
035100          GO TO 2010-EXIT.
035200      MOVE WS-BLK-DEADLINE (WS-SUB-1) TO WS-ORD-DATE-N.
035300      PERFORM 2500-CALC-ORDINAL THRU 2500-EXIT.
035400      MOVE WS-ORD-VALUE TO WS-ORD-DEADLINE-SAVE.
035500      MOVE WS-BLK-DATE (WS-SUB-1) TO WS-ORD-DATE-N.
035600      PERFORM 2500-CALC-ORDINAL THRU 2500-EXIT.
035700*    BUFFERED WHEN THE BLOCK FALLS AT LEAST ONE FULL DAY AHEAD
035800*    OF THE DEADLINE - I.E. THE DEADLINE'S ORDINAL DAY NUMBER
035900*    EXCEEDS THE BLOCK'S OWN BY MORE THAN ONE
036000      IF (WS-ORD-DEADLINE-SAVE - WS-ORD-VALUE) > 1
036100          ADD 1 TO WS-BUFFERED-COUNT.
036200  2010-EXIT.
036300      EXIT.
036400
036500  2500-CALC-ORDINAL.
036600*    CONVERTS WS-ORD-DATE-N (CCYYMMDD) INTO AN ORDINAL DAY NUMBER
036700*    GOOD ONLY FOR COMPARING TWO DATES AGAINST EACH OTHER - NOT A
036800*    TRUE JULIAN DAY COUNT
036900      PERFORM 2600-CHECK-LEAP-YEAR THRU 2600-EXIT.
037000      COMPUTE WS-ORD-VALUE =
037100          (WS-ORD-CCYY * 365) + WS-CUM-DAYS (WS-ORD-MM) + WS-ORD-DD.
037200      IF WS-ORD-MM > 2 AND WS-ORD-LEAP
037300          ADD 1 TO WS-ORD-VALUE.
037400  2500-EXIT.
037500      EXIT.
037600
037700  2600-CHECK-LEAP-YEAR.
037800      MOVE 'N' TO WS-ORD-LEAP-SW.
037900      DIVIDE WS-ORD-CCYY BY 4 GIVING WS-LEAP-Q
038000          REMAINDER WS-LEAP-R4.
038100      IF WS-LEAP-R4 = ZERO
038200          DIVIDE WS-ORD-CCYY BY 100 GIVING WS-LEAP-Q
038300                  REMAINDER WS-LEAP-R100
038400          IF WS-LEAP-R100 NOT = ZERO
038500                  MOVE 'Y' TO WS-ORD-LEAP-SW
038600          ELSE
038700                  DIVIDE WS-ORD-CCYY BY 400 GIVING WS-LEAP-Q
038800                      REMAINDER WS-LEAP-R400
038900                  IF WS-LEAP-R400 = ZERO
039000                      MOVE 'Y' TO WS-ORD-LEAP-SW.
039100  2600-EXIT.
039200      EXIT.
039300
039400  3000-INTERLEAVE-SECTION.
039500      MOVE ZERO TO WS-TRANSITION-COUNT.
039600      PERFORM 3100-COUNT-DISTINCT-COURSES THRU 3100-EXIT.
039700      IF WS-BLK-COUNT > 1
039800          PERFORM 3200-CHECK-ONE-TRANSITION THRU 3200-EXIT
039900              VARYING WS-SUB-1 FROM 1 BY 1
040000                  UNTIL WS-SUB-1 >= WS-BLK-COUNT.
040100  3000-EXIT.
040200      EXIT.
040300
040400  3100-COUNT-DISTINCT-COURSES.
040500*    "HAVE WE SEEN THIS COURSE-ID BEFORE" SCAN AGAINST A SMALL
040600*    SCRATCH TABLE OF ITS OWN - SAME 400-ENTRY SCALE AS THE
040700*    BLOCK AND DAY TABLES ABOVE
040800      MOVE ZERO TO WS-DISTINCT-CRS-COUNT.
040900      IF WS-BLK-COUNT > 0
041000          PERFORM 3110-CHECK-ONE-COURSE THRU 3110-EXIT
041100              VARYING WS-SUB-1 FROM 1 BY 1
041200                  UNTIL WS-SUB-1 > WS-BLK-COUNT.
041300  3100-EXIT.
041400      EXIT.
041500
041600  3110-CHECK-ONE-COURSE.
041700      MOVE 'N' TO WS-CRS-SEEN-SW.
041800      SET WS-SUB-2 TO 1.
041900      PERFORM 3120-SCAN-DISTINCT THRU 3120-EXIT
042000          UNTIL WS-SUB-2 > WS-DISTINCT-CRS-COUNT OR WS-CRS-SEEN.
042100      IF NOT WS-CRS-SEEN
042200          ADD 1 TO WS-DISTINCT-CRS-COUNT
042300          SET WS-SUB-2 TO WS-DISTINCT-CRS-COUNT
042400          MOVE WS-BLK-COURSE-ID (WS-SUB-1)
042500                  TO WS-DISTINCT-CRS-ID (WS-SUB-2).
042600  3110-EXIT.
042700      EXIT.
042800
042900  3120-SCAN-DISTINCT.
043000      IF WS-DISTINCT-CRS-ID (WS-SUB-2) = WS-BLK-COURSE-ID (WS-SUB-1)
043100          MOVE 'Y' TO WS-CRS-SEEN-SW
043200      ELSE
043300          SET WS-SUB-2 UP BY 1.
043400  3120-EXIT.
043500      EXIT.
043600
043700  3200-CHECK-ONE-TRANSITION.
043800      COMPUTE WS-SUB-2 = WS-SUB-1 + 1.
043900      IF WS-BLK-COURSE-ID (WS-SUB-1) NOT = WS-BLK-COURSE-ID (WS-SUB-2)
044000          ADD 1 TO WS-TRANSITION-COUNT.
044100  3200-EXIT.
044200      EXIT.
044300
044400  4000-SPREADNESS-SECTION.
044500      MOVE ZERO TO WS-SPR-STDDEV.
044600      IF WS-DT-COUNT > 1
044700          PERFORM 4100-CALC-MEAN THRU 4100-EXIT
044800          PERFORM 4200-CALC-VARIANCE THRU 4200-EXIT
044900          MOVE WS-SPR-VARIANCE TO WS-SQRT-INPUT
045000          PERFORM 5000-SQUARE-ROOT THRU 5000-EXIT
045100          MOVE WS-SQRT-RESULT TO WS-SPR-STDDEV.
045200  4000-EXIT.
045300      EXIT.
045400
045500  4100-CALC-MEAN.
045600      MOVE ZERO TO WS-SPR-SUM.
045700      PERFORM 4110-ADD-ONE-DAY THRU 4110-EXIT
045800          VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-DT-COUNT.
045900      COMPUTE WS-SPR-MEAN = WS-SPR-SUM / WS-DT-COUNT.
046000  4100-EXIT.
046100      EXIT.
046200
046300  4110-ADD-ONE-DAY.
046400      ADD WS-DT-HOURS (WS-SUB-1) TO WS-SPR-SUM.
046500  4110-EXIT.
046600      EXIT.
046700
046800  4200-CALC-VARIANCE.
046900      MOVE ZERO TO WS-SPR-SUMSQ.
047000      PERFORM 4210-ADD-ONE-SQ-DIFF THRU 4210-EXIT
047100          VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-DT-COUNT.
047200      COMPUTE WS-SPR-VARIANCE = WS-SPR-SUMSQ / WS-DT-COUNT.
047300  4200-EXIT.
047400      EXIT.
047500
047600  4210-ADD-ONE-SQ-DIFF.
047700      COMPUTE WS-SPR-DIFF = WS-DT-HOURS (WS-SUB-1) - WS-SPR-MEAN.
047800      COMPUTE WS-SPR-DIFF-SQ = WS-SPR-DIFF * WS-SPR-DIFF.
047900      ADD WS-SPR-DIFF-SQ TO WS-SPR-SUMSQ.
048000  4210-EXIT.
048100      EXIT.
048200
048300  5000-SQUARE-ROOT.
048400*    NEWTON'S METHOD - THE COMPILER ON THIS BOX CARRIES NO
048500*    SQUARE ROOT VERB, SO TEN ITERATIONS FROM A HALVED STARTING
048600*    GUESS IS USED, WHICH IS PLENTY FOR THE SMALL VARIANCES THIS
048700*    ROUTINE EVER SEES
048800      IF WS-SQRT-INPUT = ZERO
048900          MOVE ZERO TO WS-SQRT-RESULT
049000          GO TO 5000-EXIT.
049100      COMPUTE WS-SQRT-GUESS = (WS-SQRT-INPUT / 2) + 1.
049200      PERFORM 5010-SQRT-ITERATE THRU 5010-EXIT 10 TIMES.
049300      MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
049400  5000-EXIT.
049500      EXIT.
049600
049700  5010-SQRT-ITERATE.
049800      COMPUTE WS-SQRT-GUESS ROUNDED =
049900          (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
050000  5010-EXIT.
050100      EXIT.
050200
050300  6000-SELF-SCORE-SCHEDULE.
050400*    SPREADNESS - POPULATION STDDEV OF PER-DAY HOURS; ONE OR
050500*    FEWER DISTINCT DAYS IS NEUTRAL
050600      IF WS-DT-COUNT > 1
050700          COMPUTE WS-SELF-SPREADNESS ROUNDED =
050800                  100 - (WS-SPR-STDDEV * 25)
050900          PERFORM 6010-CLAMP-SPREADNESS THRU 6010-EXIT
051000      ELSE
051100          MOVE 50.0 TO WS-SELF-SPREADNESS.
051200*    BUFFER - PERCENTAGE OF BLOCKS BUFFERED AT LEAST ONE FULL
051300*    DAY AHEAD OF THEIR DEADLINE (OR CARRYING NO DEADLINE AT ALL)
051400      IF WS-BLK-COUNT > 0
051500          COMPUTE WS-SELF-BUFFER ROUNDED =
051600                  (WS-BUFFERED-COUNT / WS-BLK-COUNT) * 100
051700      ELSE
051800          MOVE ZERO TO WS-SELF-BUFFER.
051900*    INTERLEAVE - ONE OR FEWER BLOCKS OR DISTINCT COURSES IS
052000*    NEUTRAL, OTHERWISE THE SHARE OF ADJACENT PAIRS THAT CHANGE
052100*    COURSE
052200      IF WS-BLK-COUNT > 1 AND WS-DISTINCT-CRS-COUNT > 1
052300          COMPUTE WS-SELF-INTERLEAVE ROUNDED =
052400                  (WS-TRANSITION-COUNT / (WS-BLK-COUNT - 1)) * 100
052500          PERFORM 6020-CLAMP-INTERLEAVE THRU 6020-EXIT
052600      ELSE
052700          MOVE 50.0 TO WS-SELF-INTERLEAVE.
052800      COMPUTE WS-SELF-OVERALL ROUNDED =
052900          (WS-SELF-SPREADNESS + WS-SELF-BUFFER + WS-SELF-INTERLEAVE)
053000                  / 3.
053100      MOVE WS-SELF-OVERALL TO SELF-SCORE-OVERALL.
053200      MOVE WS-SELF-SPREADNESS TO SELF-SCORE-SPREADNESS.
053300      MOVE WS-SELF-BUFFER TO SELF-SCORE-BUFFER.
053400      MOVE WS-SELF-INTERLEAVE TO SELF-SCORE-INTERLEAVE.
053500      WRITE SELF-SCORE-REC.
053600      PERFORM 6100-WRITE-REPORT THRU 6100-EXIT.
053700  6000-EXIT.
053800      EXIT.
053900
054000  6010-CLAMP-SPREADNESS.
054100      IF WS-SELF-SPREADNESS < ZERO
054200          MOVE ZERO TO WS-SELF-SPREADNESS.
054300      IF WS-SELF-SPREADNESS > 100
054400          MOVE 100 TO WS-SELF-SPREADNESS.
054500  6010-EXIT.
054600      EXIT.
054700
054800  6020-CLAMP-INTERLEAVE.
054900      IF WS-SELF-INTERLEAVE > 100
055000          MOVE 100 TO WS-SELF-INTERLEAVE.
055100  6020-EXIT.
055200      EXIT.
055300
055400  6100-WRITE-REPORT.
055500      MOVE WS-BLK-COUNT TO RPT-BLOCK-COUNT.
055600      MOVE WS-DT-COUNT TO RPT-DAY-COUNT.
055700      MOVE WS-BUFFERED-COUNT TO RPT-BUFFERED-COUNT.
055800      MOVE WS-TRANSITION-COUNT TO RPT-TRANSITION-COUNT.
055900      WRITE SELF-RPT-LINE FROM RPT-COUNT-LINE
056000          AFTER ADVANCING 2 LINES.
056100      MOVE WS-SELF-OVERALL TO RPT-OVERALL.
056200      MOVE WS-SELF-SPREADNESS TO RPT-SPREADNESS.
056300      MOVE WS-SELF-BUFFER TO RPT-BUFFER.
056400      MOVE WS-SELF-INTERLEAVE TO RPT-INTERLEAVE.
056500      WRITE SELF-RPT-LINE FROM RPT-SCORE-LINE
056600          AFTER ADVANCING 1 LINES.
056700  6100-EXIT.
056800      EXIT.
056900
057000  9000-CLOSE-FILES.
057100      CLOSE SCHEDULE-IN.
057200      CLOSE SELF-SCORE-OUT.
057300      CLOSE SELF-RPT.
057400  9000-EXIT.
057500      EXIT.
