000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUBJFRNT-COB.
000300 AUTHOR. K M THACKER.
000400 INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500 DATE-WRITTEN. 09/12/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :D J PEARCE
001000*    PROGRAMMER       :K M THACKER
001100*    PURPOSE          :STANDALONE UTILITY THAT (1) SPLITS A
001200*                      SINGLE SUBJECT'S ESTIMATED STUDY HOURS
001300*                      INTO A FRONT-LOADED FIRST HALF AND A
001400*                      REMAINING SECOND HALF BY PRIORITY, AND
001500*                      (2) WALKS A SET OF DAY-SCHEDULE BLOCK-ADD
001600*                      REQUESTS CHECKING EACH AGAINST THE DAY'S
001700*                      REMAINING CAPACITY.  THIS PROGRAM IS NOT
001800*                      CALLED BY SCHEDGEN - IT IS RUN SEPARATELY
001900*                      BY THE REGISTRAR'S OFFICE TO PROVE A
002000*                      PROPOSED CAPACITY RULE BEFORE IT IS
002100*                      LOADED ONTO THE RULES FILE.
002200*
002300*    CHANGE LOG
002400*    VERS   DATE        BY    REQUEST   DESCRIPTION
002500*    1.0    09/12/1990  KMT   CR-0179   INITIAL RELEASE - SUBJECT
002600*                                       FRONT-LOAD SPLIT AND DAY
002700*                                       CAPACITY CHECK
002800*    1.1    04/02/1992  RH    CR-0218   TOTAL-BLOCKS NOW ROUNDS
002900*                                       UP (CEILING) INSTEAD OF
003000*                                       TRUNCATING WHEN HOURS
003100*                                       DON'T DIVIDE EVENLY BY
003200*                                       THE 1.5 HOUR BLOCK SIZE
003300*    1.2    11/30/1994  DJP   CR-0297   DAY SECTION NOW PRINTS A
003400*                                       REMAINING-CAPACITY LINE
003500*                                       EVEN WHEN EVERY BLOCK ON
003600*                                       THE DAY IS REJECTED
003700*    1.3    06/22/1998  KMT   CR-0391   Y2K REMEDIATION -
003800*                                       CONFIRMED DAY-REQUEST
003900*                                       DATE FIELD IS 4-DIGIT
004000*                                       YEAR (CCYYMMDD)
004100*    1.4    01/14/1999  KMT   CR-0404   Y2K REGRESSION RERUN - OK
004200*    1.5    03/09/1999  KMT   CR-0409   PRIORITY LOOKUP REWRITTEN
004300*                                       AS A MANUAL TABLE SCAN TO
004400*                                       MATCH SCHEDGEN'S OWN LOOKUP
004500*                                       PARAGRAPH
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT SUBJECT-FILE ASSIGN TO SUBJIN
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-SUBJECT.
005800
005900     SELECT DAY-FILE ASSIGN TO DAYIN
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-DAY.
006200
006300     SELECT FRNT-RPT ASSIGN TO FRNTRPT
006400            FILE STATUS IS FS-RPT.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SUBJECT-FILE
006900     LABEL RECORD STANDARD.
007000*    ONE SUBJECT PER FRONT-LOAD REQUEST - ESTIMATED HOURS AND
007100*    PRIORITY CARRIED THE SAME AS COURSE-WORKLOAD-HOURS AND
007200*    COURSE-PRIORITY ON THE SCHEDGEN COURSE RECORD
007300 01  SUBJECT-REC.
007400     05  SUBJ-NAME                 PIC X(30).
007500     05  SUBJ-PRIORITY              PIC X(06).
007600     05  SUBJ-ESTIMATED-HOURS       PIC 9(03)V9(01).
007700     05  SUBJ-ESTIMATED-HOURS-R REDEFINES SUBJ-ESTIMATED-HOURS.
007800         10  SUBJ-EST-WHOLE         PIC 9(03).
007900         10  SUBJ-EST-TENTHS        PIC 9(01).
008000     05  FILLER                     PIC X(10).
008100
008200 FD  DAY-FILE
008300     LABEL RECORD STANDARD.
008400*    ONE BLOCK-ADD REQUEST PER RECORD, GROUPED IN ASCENDING
008500*    DAY-REQ-DATE ORDER BY THE SUBMITTING JOB - THE CAPACITY
008600*    CARRIED ON THE FIRST REQUEST OF A DAY IS THE ONE THAT
008700*    COUNTS FOR THAT DAY, SAME AS AVAIL-CAPACITY-HOURS ON THE
008800*    SCHEDGEN AVAILABILITY RECORD
008900 01  DAY-REQUEST-REC.
009000     05  DAY-REQ-DATE               PIC 9(08).
009100     05  DAY-REQ-DATE-R REDEFINES DAY-REQ-DATE.
009200         10  DAY-REQ-CCYY           PIC 9(04).
009300         10  DAY-REQ-MM             PIC 9(02).
009400         10  DAY-REQ-DD             PIC 9(02).
009500     05  DAY-REQ-CAPACITY-HOURS     PIC 9(02)V9(01).
009600     05  DAY-REQ-BLOCK-HOURS        PIC 9(02)V9(01).
009700     05  FILLER                     PIC X(05).
009800
009900 FD  FRNT-RPT
010000     LABEL RECORD OMITTED.
010100 01  FRNT-RPT-LINE                  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FS-SUBJECT                     PIC X(02) VALUE SPACE.
010500 01  FS-DAY                         PIC X(02) VALUE SPACE.
010600 01  FS-RPT                         PIC X(02) VALUE SPACE.
010700
010800 01  WS-SWITCHES.
010900     05  WS-SUBJ-EOF                PIC X(01) VALUE 'N'.
011000         88  SUBJ-EOF                VALUE 'Y'.
011100     05  WS-DAY-EOF                 PIC X(01) VALUE 'N'.
011200         88  DAY-EOF                 VALUE 'Y'.
011300     05  WS-DAY-FLAG                PIC 9(01) VALUE ZERO.
011400     05  FILLER                     PIC X(01) VALUE SPACE.
011500
011600 01  WS-PRIORITY-TABLE.
011700     05  WS-PRIORITY-ENTRY OCCURS 3 TIMES INDEXED BY WS-PR-IX.
011800         10  WS-PR-NAME             PIC X(06).
011900         10  WS-PR-WEIGHT           PIC S9(01) COMP.
012000         10  WS-PR-FRONT-RATIO      PIC 9(01)V9(02).
012100     05  FILLER                     PIC X(01) VALUE SPACE.
012200
012300 01  WS-BLOCK-SIZE-HOURS            PIC S9(01)V9(02) COMP
012400                                     VALUE 1.50.
012500
012600 01  WS-COUNTERS.
012700     05  WS-SUBJ-COUNT              PIC S9(04) COMP VALUE ZERO.
012800     05  WS-DAY-COUNT               PIC S9(04) COMP VALUE ZERO.
012900     05  WS-ACCEPT-COUNT            PIC S9(04) COMP VALUE ZERO.
013000     05  WS-REJECT-COUNT            PIC S9(04) COMP VALUE ZERO.
013100     05  FILLER                     PIC X(01) VALUE SPACE.
013200
013300 01  WS-SUBJ-WORK.
013400     05  WS-SUBJ-WEIGHT             PIC S9(01) COMP.
013500     05  WS-SUBJ-RATIO              PIC 9(01)V9(02).
013600     05  WS-SUBJ-FIRST-HALF         PIC S9(03)V9(02) COMP.
013700     05  WS-SUBJ-SECOND-HALF        PIC S9(03)V9(02) COMP.
013800     05  WS-SUBJ-TOTAL-BLOCKS       PIC S9(03) COMP.
013900     05  WS-SUBJ-BLOCKS-CHECK       PIC S9(03)V9(02) COMP.
014000     05  FILLER                     PIC X(01) VALUE SPACE.
014100
014200 01  WS-DAY-WORK.
014300     05  WS-DAY-DATE-HOLD           PIC 9(08) VALUE ZERO.
014400     05  WS-DAY-CAPACITY            PIC S9(03)V9(02) COMP
014500                                     VALUE ZERO.
014600     05  WS-DAY-SCHEDULED-HOURS     PIC S9(03)V9(02) COMP
014700                                     VALUE ZERO.
014800     05  WS-DAY-REMAINING-CAP       PIC S9(03)V9(02) COMP
014900                                     VALUE ZERO.
015000     05  WS-DAY-CAN-ADD-SW          PIC X(01) VALUE 'N'.
015100         88  WS-DAY-CAN-ADD          VALUE 'Y'.
015200     05  FILLER                     PIC X(01) VALUE SPACE.
015300
015400 01  RPT-TITLE1.
015500     05  FILLER                     PIC X(38) VALUE SPACE.
015600     05  FILLER                     PIC X(41) VALUE
015700         'SUBJECT FRONT-LOAD / DAY CAPACITY REPORT'.
015800     05  FILLER                     PIC X(53) VALUE SPACE.
015900
016000 01  RPT-SUBJ-HDR1.
016100     05  FILLER                     PIC X(01) VALUE SPACE.
016200     05  FILLER                     PIC X(44) VALUE
016300         'SUBJECT                          PRIORITY'.
016400     05  FILLER                     PIC X(14) VALUE
016500         'ESTIMATED'.
016600     05  FILLER                     PIC X(11) VALUE
016700         'FIRST HALF'.
016800     05  FILLER                     PIC X(12) VALUE
016900         'SECOND HALF'.
017000     05  FILLER                     PIC X(06) VALUE
017100         'BLOCKS'.
017200     05  FILLER                     PIC X(44) VALUE SPACE.
017300
017400 01  RPT-SUBJ-DTL.
017500     05  RSD-NAME                   PIC X(30).
017600     05  FILLER                     PIC X(02) VALUE SPACE.
017700     05  RSD-PRIORITY               PIC X(06).
017800     05  FILLER                     PIC X(04) VALUE SPACE.
017900     05  RSD-ESTIMATED              PIC ZZ9.9.
018000     05  FILLER                     PIC X(05) VALUE SPACE.
018100     05  RSD-FIRST-HALF             PIC ZZ9.99.
018200     05  FILLER                     PIC X(04) VALUE SPACE.
018300     05  RSD-SECOND-HALF            PIC ZZ9.99.
018400     05  FILLER                     PIC X(05) VALUE SPACE.
018500     05  RSD-TOTAL-BLOCKS           PIC ZZ9.
018600     05  FILLER                     PIC X(56) VALUE SPACE.
018700
018800 01  RPT-DAY-HDR1.
018900     05  FILLER                     PIC X(38) VALUE SPACE.
019000     05  FILLER                     PIC X(56) VALUE
019100         'DAY SCHEDULE CAPACITY BOOKKEEPING'.
019200     05  FILLER                     PIC X(38) VALUE SPACE.
019300
019400 01  RPT-DAY-LINE.
019500     05  RDL-DATE                   PIC X(10).
019600     05  FILLER                     PIC X(04) VALUE SPACE.
019700     05  RDL-BLOCK-HOURS            PIC ZZ9.9.
019800     05  FILLER                     PIC X(03) VALUE SPACE.
019900     05  RDL-DECISION               PIC X(08).
020000     05  FILLER                     PIC X(03) VALUE SPACE.
020100     05  RDL-REMAINING              PIC ZZ9.99.
020200     05  FILLER                     PIC X(93) VALUE SPACE.
020300
020400 01  RPT-DAY-TOTAL-LINE.
020500     05  FILLER                     PIC X(04) VALUE SPACE.
020600     05  RDT-DATE                   PIC X(10).
020700     05  FILLER                     PIC X(04) VALUE SPACE.
020800     05  FILLER                     PIC X(18) VALUE
020900         'DAY TOTAL SCHED = '.
021000     05  RDT-SCHEDULED              PIC ZZ9.99.
021100     05  FILLER                     PIC X(18) VALUE
021200         '  FINAL REMAIN = '.
021300     05  RDT-REMAINING              PIC ZZ9.99.
021400     05  FILLER                     PIC X(66) VALUE SPACE.
021500 01  RPT-RUN-TOTALS-LINE.
021600     05  FILLER                     PIC X(04) VALUE SPACE.
021700     05  FILLER                     PIC X(16) VALUE
021800         'SUBJECTS READ = '.
021900     05  RRT-SUBJ-COUNT             PIC ZZ9.
022000     05  FILLER                     PIC X(17) VALUE
022100         '  BLOCKS ADDED = '.
022200     05  RRT-ACCEPT-COUNT           PIC ZZ9.
022300     05  FILLER                     PIC X(20) VALUE
022400         '  BLOCKS REJECTED = '.
022500     05  RRT-REJECT-COUNT           PIC ZZ9.
022600     05  FILLER                     PIC X(66) VALUE SPACE.
022700
022800 01  WS-DATE-FMT.
022900     05  WS-DF-DATE                 PIC 9(08).
023000     05  WS-DF-DATE-R REDEFINES WS-DF-DATE.
023100         10  WS-DF-CCYY             PIC 9(04).
023200         10  WS-DF-MM               PIC 9(02).
023300         10  WS-DF-DD               PIC 9(02).
023400     05  WS-DF-TEXT                 PIC X(10).
023500     05  FILLER                     PIC X(01) VALUE SPACE.
023600
023700 PROCEDURE DIVISION.
023800
023900 0000-MAINLINE.
024000     PERFORM 0100-INIT-PRIORITY-TABLE THRU 0100-EXIT.
024100     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
024200     PERFORM 1000-SUBJECT-SECTION THRU 1000-EXIT.
024300     PERFORM 2000-DAY-SECTION THRU 2000-EXIT.
024400     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
024500     STOP RUN.
024600
024700 0100-INIT-PRIORITY-TABLE.
024800*    FIXED WEIGHT / FRONT-LOAD RATIO TABLE - REGISTRAR POLICY,
024900*    KEPT HERE IN STEP WITH THE COPY CARRIED ON SCHEDGEN
025000     MOVE 'HIGH  '  TO WS-PR-NAME (1).
025100     MOVE 3         TO WS-PR-WEIGHT (1).
025200     MOVE 0.70      TO WS-PR-FRONT-RATIO (1).
025300     MOVE 'MEDIUM'  TO WS-PR-NAME (2).
025400     MOVE 2         TO WS-PR-WEIGHT (2).
025500     MOVE 0.50      TO WS-PR-FRONT-RATIO (2).
025600     MOVE 'LOW   '  TO WS-PR-NAME (3).
025700     MOVE 1         TO WS-PR-WEIGHT (3).
025800     MOVE 0.30      TO WS-PR-FRONT-RATIO (3).
025900 0100-EXIT.
026000     EXIT.
026100
026200 0200-OPEN-FILES.
026300     OPEN INPUT SUBJECT-FILE.
026400     IF FS-SUBJECT NOT = '00' AND FS-SUBJECT NOT = '05'
026500         DISPLAY 'SUBJFRNT - SUBJECT-FILE OPEN ERROR ' FS-SUBJECT
026600         STOP RUN.
026700     OPEN INPUT DAY-FILE.
026800     IF FS-DAY NOT = '00' AND FS-DAY NOT = '05'
026900         DISPLAY 'SUBJFRNT - DAY-FILE OPEN ERROR ' FS-DAY
027000         STOP RUN.
027100     OPEN OUTPUT FRNT-RPT.
027200     IF FS-RPT NOT = '00'
027300         DISPLAY 'SUBJFRNT - FRNT-RPT OPEN ERROR ' FS-RPT
027400         STOP RUN.
027500     WRITE FRNT-RPT-LINE FROM RPT-TITLE1 AFTER ADVANCING PAGE.
027600 0200-EXIT.
027700     EXIT.
027800
027900 1000-SUBJECT-SECTION.
028000     MOVE SPACE TO FRNT-RPT-LINE.
028100     WRITE FRNT-RPT-LINE FROM RPT-SUBJ-HDR1
028200         AFTER ADVANCING 2 LINES.
028300     PERFORM 1100-READ-SUBJECT THRU 1100-EXIT.
028400     PERFORM 1200-PROCESS-ONE-SUBJECT THRU 1200-EXIT
028500         UNTIL SUBJ-EOF.
028600 1000-EXIT.
028700     EXIT.
028800
028900 1100-READ-SUBJECT.
029000     READ SUBJECT-FILE
029100         AT END
029200             MOVE 'Y' TO WS-SUBJ-EOF
029300             GO TO 1100-EXIT.
029400 1100-EXIT.
029500     EXIT.
029600
029700 1200-PROCESS-ONE-SUBJECT.
029800     ADD 1 TO WS-SUBJ-COUNT.
029900     PERFORM 1300-LOOKUP-PRIORITY THRU 1300-EXIT.
030000*    FIRST-HALF-HOURS = ROUND(ESTIMATED-HOURS * RATIO, 2DP)
030100     COMPUTE WS-SUBJ-FIRST-HALF ROUNDED =
030200         SUBJ-ESTIMATED-HOURS * WS-SUBJ-RATIO.
030300*    SECOND-HALF-HOURS = ROUND(MAX(0, ESTIMATED - FIRST), 2DP)
030400     COMPUTE WS-SUBJ-SECOND-HALF ROUNDED =
030500         SUBJ-ESTIMATED-HOURS - WS-SUBJ-FIRST-HALF.
030600     IF WS-SUBJ-SECOND-HALF < ZERO
030700         MOVE ZERO TO WS-SUBJ-SECOND-HALF.
030800*    TOTAL-BLOCKS = CEIL(ESTIMATED-HOURS / 1.5 HOUR BLOCK SIZE)
030900     COMPUTE WS-SUBJ-TOTAL-BLOCKS =
031000         SUBJ-ESTIMATED-HOURS / WS-BLOCK-SIZE-HOURS.
031100     COMPUTE WS-SUBJ-BLOCKS-CHECK =
031200         WS-SUBJ-TOTAL-BLOCKS * WS-BLOCK-SIZE-HOURS.
031300     IF WS-SUBJ-BLOCKS-CHECK < SUBJ-ESTIMATED-HOURS
031400         ADD 1 TO WS-SUBJ-TOTAL-BLOCKS.
031500     MOVE SUBJ-NAME TO RSD-NAME.
031600     MOVE SUBJ-PRIORITY TO RSD-PRIORITY.
031700     MOVE SUBJ-ESTIMATED-HOURS TO RSD-ESTIMATED.
031800     MOVE WS-SUBJ-FIRST-HALF TO RSD-FIRST-HALF.
031900     MOVE WS-SUBJ-SECOND-HALF TO RSD-SECOND-HALF.
032000     MOVE WS-SUBJ-TOTAL-BLOCKS TO RSD-TOTAL-BLOCKS.
032100     WRITE FRNT-RPT-LINE FROM RPT-SUBJ-DTL
032200         AFTER ADVANCING 1 LINES.
032300     PERFORM 1100-READ-SUBJECT THRU 1100-EXIT.
032400 1200-EXIT.
032500     EXIT.
032600
032700 1300-LOOKUP-PRIORITY.
032800*    DEFAULT TO LOW IF THE INPUT CARRIES A PRIORITY CODE NOT ON
032900*    THE TABLE - SAME DEFENSIVE RULE AS SCHEDVAL'S PRIORITY EDIT.
033000*    CR-0409 KMT 03/09/1999 - REPLACED THE SEARCH VERB WITH A
033100*    MANUAL SCAN, SAME SHAPE AS SCHEDGEN'S OWN 2116-MATCH-
033200*    PRIORITY, SO BOTH PROGRAMS LOOK UP THE TABLE THE SAME WAY
033300     MOVE 0.30 TO WS-SUBJ-RATIO.
033400     MOVE 1    TO WS-SUBJ-WEIGHT.
033500     PERFORM 1310-MATCH-PRIORITY THRU 1310-EXIT
033600         VARYING WS-PR-IX FROM 1 BY 1 UNTIL WS-PR-IX > 3.
033700 1300-EXIT.
033800     EXIT.
033900
034000 1310-MATCH-PRIORITY.
034100     IF WS-PR-NAME (WS-PR-IX) = SUBJ-PRIORITY
034200         MOVE WS-PR-FRONT-RATIO (WS-PR-IX) TO WS-SUBJ-RATIO
034300         MOVE WS-PR-WEIGHT (WS-PR-IX) TO WS-SUBJ-WEIGHT.
034400 1310-EXIT.
034500     EXIT.
034600
034700 2000-DAY-SECTION.
034800     MOVE SPACE TO FRNT-RPT-LINE.
034900     WRITE FRNT-RPT-LINE FROM RPT-DAY-HDR1
035000         AFTER ADVANCING 2 LINES.
035100     PERFORM 2100-READ-DAY THRU 2100-EXIT.
035200     PERFORM 2200-PROCESS-ONE-REQUEST THRU 2200-EXIT
035300         UNTIL DAY-EOF.
035400     IF WS-DAY-FLAG = 9
035500         PERFORM 2300-FLUSH-DAY THRU 2300-EXIT.
035600 2000-EXIT.
035700     EXIT.
035800
035900 2100-READ-DAY.
036000     READ DAY-FILE
036100         AT END
036200             MOVE 'Y' TO WS-DAY-EOF
036300             GO TO 2100-EXIT.
036400 2100-EXIT.
036500     EXIT.
036600
036700 2200-PROCESS-ONE-REQUEST.
036800     ADD 1 TO WS-DAY-COUNT.
036900     IF WS-DAY-FLAG = 0
037000         PERFORM 2400-START-NEW-DAY THRU 2400-EXIT
037100     ELSE
037200         IF DAY-REQ-DATE NOT = WS-DAY-DATE-HOLD
037300             PERFORM 2300-FLUSH-DAY THRU 2300-EXIT
037400             PERFORM 2400-START-NEW-DAY THRU 2400-EXIT.
037500     PERFORM 2500-CHECK-AND-ADD-BLOCK THRU 2500-EXIT.
037600     PERFORM 2100-READ-DAY THRU 2100-EXIT.
037700 2200-EXIT.
037800     EXIT.
037900
038000 2300-FLUSH-DAY.
038100     MOVE WS-DAY-DATE-HOLD TO WS-DF-DATE.
038200     PERFORM 2600-BUILD-DATE-TEXT THRU 2600-EXIT.
038300     MOVE WS-DF-TEXT TO RDT-DATE.
038400     MOVE WS-DAY-SCHEDULED-HOURS TO RDT-SCHEDULED.
038500     MOVE WS-DAY-REMAINING-CAP TO RDT-REMAINING.
038600     WRITE FRNT-RPT-LINE FROM RPT-DAY-TOTAL-LINE
038700         AFTER ADVANCING 1 LINES.
038800 2300-EXIT.
038900     EXIT.
039000
039100 2400-START-NEW-DAY.
039200     MOVE 9 TO WS-DAY-FLAG.
039300     MOVE DAY-REQ-DATE TO WS-DAY-DATE-HOLD.
039400     MOVE DAY-REQ-CAPACITY-HOURS TO WS-DAY-CAPACITY.
039500     MOVE ZERO TO WS-DAY-SCHEDULED-HOURS.
039600     MOVE WS-DAY-CAPACITY TO WS-DAY-REMAINING-CAP.
039700 2400-EXIT.
039800     EXIT.
039900
040000 2500-CHECK-AND-ADD-BLOCK.
040100*    CAN-ADD-BLOCK(DURATION) = DURATION > 0 AND REMAINING
040200*    CAPACITY >= DURATION.  THE 1E-9 TOLERANCE CARRIED IN THE
040300*    SOURCE SPEC HAS NO FIXED-DECIMAL EQUIVALENT HERE SO THE
040400*    COMPARISON IS EXACT.
040500     MOVE 'N' TO WS-DAY-CAN-ADD-SW.
040600     IF DAY-REQ-BLOCK-HOURS > ZERO
040700         AND WS-DAY-REMAINING-CAP >= DAY-REQ-BLOCK-HOURS
040800             MOVE 'Y' TO WS-DAY-CAN-ADD-SW.
040900     MOVE DAY-REQ-DATE TO WS-DF-DATE.
041000     PERFORM 2600-BUILD-DATE-TEXT THRU 2600-EXIT.
041100     MOVE WS-DF-TEXT TO RDL-DATE.
041200     MOVE DAY-REQ-BLOCK-HOURS TO RDL-BLOCK-HOURS.
041300     IF NOT WS-DAY-CAN-ADD
041400         MOVE 'REJECTED' TO RDL-DECISION
041500         ADD 1 TO WS-REJECT-COUNT
041600         GO TO 2500-CONTINUE.
041700*    SCHEDULED-HOURS = ROUND(SUM OF PLACED DURATIONS, 2DP)
041800     COMPUTE WS-DAY-SCHEDULED-HOURS ROUNDED =
041900         WS-DAY-SCHEDULED-HOURS + DAY-REQ-BLOCK-HOURS.
042000*    REMAINING-CAPACITY = MAX(0, ROUND(CAP - SCHED, 2DP))
042100     COMPUTE WS-DAY-REMAINING-CAP ROUNDED =
042200         WS-DAY-CAPACITY - WS-DAY-SCHEDULED-HOURS.
042300     IF WS-DAY-REMAINING-CAP < ZERO
042400         MOVE ZERO TO WS-DAY-REMAINING-CAP.
042500     MOVE 'ACCEPTED' TO RDL-DECISION.
042600     ADD 1 TO WS-ACCEPT-COUNT.
042700 2500-CONTINUE.
042800     MOVE WS-DAY-REMAINING-CAP TO RDL-REMAINING.
042900     WRITE FRNT-RPT-LINE FROM RPT-DAY-LINE
043000         AFTER ADVANCING 1 LINES.
043100 2500-EXIT.
043200     EXIT.
043300
043400 2600-BUILD-DATE-TEXT.
043500     STRING WS-DF-CCYY  '-'  WS-DF-MM  '-'  WS-DF-DD
043600         DELIMITED BY SIZE INTO WS-DF-TEXT.
043700 2600-EXIT.
043800     EXIT.
043900
044000 9000-CLOSE-FILES.
044100     MOVE WS-SUBJ-COUNT TO RRT-SUBJ-COUNT.
044200     MOVE WS-ACCEPT-COUNT TO RRT-ACCEPT-COUNT.
044300     MOVE WS-REJECT-COUNT TO RRT-REJECT-COUNT.
044400     WRITE FRNT-RPT-LINE FROM RPT-RUN-TOTALS-LINE
044500         AFTER ADVANCING 2 LINES.
044600     CLOSE SUBJECT-FILE.
044700     CLOSE DAY-FILE.
044800     CLOSE FRNT-RPT.
044900 9000-EXIT.
045000     EXIT.
