000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDRPT-COB.
000300 AUTHOR. D J PEARCE.
000400 INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500 DATE-WRITTEN. 04/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :D J PEARCE
001000*    PROGRAMMER       :D J PEARCE
001100*    PURPOSE          :READS A GENERATED SCHEDULE (SCHEDULE-OUT)
001200*                      AND ITS SCORE RECORD (SCORE-OUT) AND
001300*                      PRINTS THE HUMAN-READABLE SCHEDULE REPORT -
001400*                      TITLE AND PLAN PERIOD, SCORE SUMMARY, A
001500*                      DAILY SCHEDULE SECTION (CONTROL BREAK ON
001600*                      BLOCK-DATE) AND A SUBJECT SUMMARY SECTION
001700*                      (CONTROL BREAK ON BLOCK-COURSE-ID).
001800*                      SCHEDULE-OUT IS WRITTEN BY SCHEDGEN IN
001900*                      PLACEMENT ORDER, NOT REPORT ORDER, SO THIS
002000*                      PROGRAM RE-SORTS IT ONCE FOR EACH OF THE
002100*                      TWO CONTROL-BREAK SECTIONS.
002200*
002300*    CHANGE LOG
002400*    VERS   DATE        BY    REQUEST   DESCRIPTION
002500*    1.0    04/11/1988  DJP   ---       INITIAL RELEASE
002600*    1.1    08/02/1988  DJP   CR-0142   DAILY SECTION NOW SHOWS
002700*                                       EACH DAY'S TOTAL HOURS ON
002800*                                       THE HEADER LINE INSTEAD
002900*                                       OF THE LAST DETAIL LINE
003000*    1.2    03/15/1991  KMT   CR-0205   SUBJECT SUMMARY SECTION
003100*                                       ADDED PER REGISTRAR
003200*                                       REQUEST
003300*    1.3    11/09/1993  RH    CR-0281   WIDENED RPT-DAILY-DTL
003400*                                       COURSE NAME FIELD
003500*                                       TRUNCATION REPORTED BY
003600*                                       OPERATIONS - CONFIRMED
003700*                                       FIX AT 30 CHARACTERS
003800*                                       MATCHES BLOCK-COURSE-NAME
003900*                                       WIDTH
004000*    1.4    06/22/1998  KMT   CR-0390   Y2K REMEDIATION -
004100*                                       CONFIRMED PLAN PERIOD
004200*                                       DATES BUILT FROM CCYY,
004300*                                       NOT A 2-DIGIT YEAR
004400*    1.5    01/14/1999  KMT   CR-0403   Y2K REGRESSION RERUN - OK
004500*    1.6    11/14/2000  KMT   CR-0440   RECODED EVERY IF/READ/
004600*                                       STRING/RETURN BLOCK TO
004700*                                       PLAIN PERIOD-AND-GO TO
004800*                                       STYLE - DROP SCOPE
004900*                                       TERMINATORS SO THIS
005000*                                       PROGRAM MATCHES THE REST
005100*                                       OF THE SUITE
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SCHEDULE-IN ASSIGN TO SCHDIN
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS FS-SCHED.
006300
006400     SELECT SCORE-IN ASSIGN TO SCOREIN
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-SCORE.
006700
006800     SELECT SCHED-RPT ASSIGN TO PRTR
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-RPT.
007100
007200     SELECT SORT-DAILY ASSIGN TO SRT1WK.
007300
007400     SELECT SORT-SUBJ ASSIGN TO SRT2WK.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SCHEDULE-IN
007900     LABEL RECORD STANDARD.
008000*    ONE RECORD PER STUDY BLOCK, IN SCHEDGEN PLACEMENT ORDER
008100 01  SCHEDULED-BLOCK-REC.
008200     05  BLOCK-COURSE-ID           PIC X(20).
008300     05  BLOCK-COURSE-NAME         PIC X(30).
008400     05  BLOCK-PRIORITY            PIC X(06).
008500     05  BLOCK-DATE                PIC 9(08).
008600     05  BLOCK-DATE-R REDEFINES BLOCK-DATE.
008700         10  BLOCK-DATE-CCYY       PIC 9(04).
008800         10  BLOCK-DATE-MM         PIC 9(02).
008900         10  BLOCK-DATE-DD         PIC 9(02).
009000     05  BLOCK-START-TIME          PIC 9(04).
009100     05  BLOCK-END-TIME            PIC 9(04).
009200     05  BLOCK-DURATION-MINUTES    PIC 9(03).
009300     05  BLOCK-COMPONENT-NAME      PIC X(30).
009400     05  BLOCK-DEADLINE            PIC 9(08).
009500     05  BLOCK-DEADLINE-R REDEFINES BLOCK-DEADLINE.
009600         10  BLOCK-DEADLINE-CCYY   PIC 9(04).
009700         10  BLOCK-DEADLINE-MM     PIC 9(02).
009800         10  BLOCK-DEADLINE-DD     PIC 9(02).
009900     05  BLOCK-REASON              PIC X(100).
010000     05  FILLER                    PIC X(05).
010100
010200 FD  SCORE-IN
010300     LABEL RECORD STANDARD.
010400*    EXACTLY ONE SCORE RECORD PER SCHEDULE GENERATED
010500 01  SCHEDULE-SCORE-REC.
010600     05  SCORE-OVERALL             PIC 9(03)V9(01).
010700     05  SCORE-SPREADNESS          PIC 9(03)V9(01).
010800     05  SCORE-BUFFER              PIC 9(03)V9(01).
010900     05  SCORE-INTERLEAVE          PIC 9(03)V9(01).
011000     05  SCORE-TOTAL-SCHEDULED-HOURS PIC 9(04)V9(01).
011100     05  FILLER                    PIC X(04).
011200
011300 FD  SCHED-RPT
011400     LABEL RECORD OMITTED.
011500*    TITLE/PERIOD, SCORE SUMMARY, DAILY SECTION (BREAK ON
011600*    BLOCK-DATE), SUBJECT SECTION (BREAK ON BLOCK-COURSE-ID) -
011700*    NO PAGE FOOTER AND NO GRAND TOTAL LINE BEYOND THE SCORE
011800*    SUMMARY'S OWN TOTAL HOURS
011900 01  SCHED-RPT-LINE                PIC X(132).
012000
012100 SD  SORT-DAILY.
012200 01  SRT-DAILY-REC.
012300     05  SRT1-DATE                 PIC 9(08).
012400     05  SRT1-START-TIME           PIC 9(04).
012500     05  SRT1-END-TIME             PIC 9(04).
012600     05  SRT1-COURSE-NAME          PIC X(30).
012700     05  SRT1-PRIORITY             PIC X(06).
012800     05  SRT1-DURATION             PIC 9(03).
012900     05  FILLER                    PIC X(05).
013000
013100 SD  SORT-SUBJ.
013200 01  SRT-SUBJ-REC.
013300     05  SRT2-COURSE-ID            PIC X(20).
013400     05  SRT2-PRIORITY             PIC X(06).
013500     05  SRT2-DURATION             PIC 9(03).
013600     05  FILLER                    PIC X(05).
013700
013800 WORKING-STORAGE SECTION.
013900 01  FS-SCHED                      PIC X(02) VALUE SPACE.
014000 01  FS-SCORE                      PIC X(02) VALUE SPACE.
014100 01  FS-RPT                        PIC X(02) VALUE SPACE.
014200
014300 01  WS-SWITCHES.
014400     05  WS-SCHED-EOF              PIC X(01) VALUE 'N'.
014500         88  SCHED-EOF             VALUE 'Y'.
014600     05  WS-DAILY-FLAG             PIC 9(01) VALUE ZERO.
014700     05  WS-SUBJ-FLAG              PIC 9(01) VALUE ZERO.
014800     05  FILLER                     PIC X(01) VALUE SPACE.
014900
015000 01  WS-COUNTERS.
015100     05  WS-BLOCK-COUNT            PIC S9(04) COMP VALUE ZERO.
015200     05  FILLER                     PIC X(01) VALUE SPACE.
015300
015400 01  WS-DATE-RANGE.
015500     05  WS-FIRST-DATE             PIC 9(08) VALUE 99999999.
015600     05  WS-LAST-DATE              PIC 9(08) VALUE ZERO.
015700     05  WS-FIRST-DATE-TEXT        PIC X(10).
015800     05  WS-LAST-DATE-TEXT         PIC X(10).
015900     05  FILLER                     PIC X(01) VALUE SPACE.
016000
016100 01  WS-DATE-FMT.
016200     05  WS-DF-DATE                PIC 9(08).
016300     05  WS-DF-DATE-R REDEFINES WS-DF-DATE.
016400         10  WS-DF-CCYY            PIC 9(04).
016500         10  WS-DF-MM              PIC 9(02).
016600         10  WS-DF-DD              PIC 9(02).
016700     05  WS-DF-TEXT                PIC X(10).
016800     05  FILLER                     PIC X(01) VALUE SPACE.
016900
017000 01  WS-TIME-FMT.
017100     05  WS-TF-TIME                PIC 9(04).
017200     05  WS-TF-TIME-R REDEFINES WS-TF-TIME.
017300         10  WS-TF-HH              PIC 9(02).
017400         10  WS-TF-MM              PIC 9(02).
017500     05  WS-TF-TEXT                PIC X(05).
017600     05  FILLER                     PIC X(01) VALUE SPACE.
017700
017800 01  WS-SCORE-HOLD.
017900     05  WS-H-OVERALL              PIC 9(03)V9(01) VALUE ZERO.
018000     05  WS-H-COMPLETION           PIC 9(03)V9(01) VALUE ZERO.
018100     05  WS-H-TOTAL-HOURS          PIC 9(04)V9(01) VALUE ZERO.
018200     05  FILLER                     PIC X(01) VALUE SPACE.
018300
018400 01  WS-DAILY-HOLD.
018500     05  WS-DH-DATE-HOLD           PIC 9(08) VALUE ZERO.
018600     05  WS-DH-MINUTES-TOTAL       PIC S9(05) COMP VALUE ZERO.
018700     05  WS-DH-HOURS-EDIT          PIC ZZ9.9.
018800     05  FILLER                     PIC X(01) VALUE SPACE.
018900
019000 01  WS-DAILY-BUFFER.
019100     05  WS-DB-COUNT               PIC S9(03) COMP VALUE ZERO.
019200     05  WS-DB-ENTRY OCCURS 50 TIMES INDEXED BY WS-DB-IX.
019300         10  WS-DB-START           PIC 9(04).
019400         10  WS-DB-END             PIC 9(04).
019500         10  WS-DB-COURSE-NAME     PIC X(30).
019600         10  WS-DB-PRIORITY        PIC X(06).
019700         10  WS-DB-DURATION        PIC 9(03).
019800     05  FILLER                     PIC X(01) VALUE SPACE.
019900
020000 01  WS-SUBJ-HOLD.
020100     05  WS-SH-COURSE-HOLD         PIC X(20) VALUE SPACES.
020200     05  WS-SH-PRIORITY-HOLD       PIC X(06) VALUE SPACES.
020300     05  WS-SH-BLOCK-COUNT         PIC S9(04) COMP VALUE ZERO.
020400     05  WS-SH-MINUTES-TOTAL       PIC S9(06) COMP VALUE ZERO.
020500     05  WS-SH-HOURS-EDIT          PIC ZZZ9.9.
020600     05  WS-SH-COUNT-EDIT          PIC ZZ9.
020700     05  FILLER                     PIC X(01) VALUE SPACE.
020800
020900 01  RPT-TITLE1.
021000     05  FILLER                    PIC X(40) VALUE SPACES.
021100     05  FILLER                    PIC X(27)
021200             VALUE 'STUDY SCHEDULE BATCH REPORT'.
021300     05  FILLER                    PIC X(65) VALUE SPACES.
021400
021500 01  RPT-TITLE2.
021600     05  FILLER                    PIC X(40) VALUE SPACES.
021700     05  FILLER                    PIC X(13) VALUE 'PLAN PERIOD: '.
021800     05  RT2-START                 PIC X(10).
021900     05  FILLER                    PIC X(04) VALUE ' TO '.
022000     05  RT2-END                   PIC X(10).
022100     05  FILLER                    PIC X(55) VALUE SPACES.
022200
022300 01  RPT-SCORE1.
022400     05  FILLER                    PIC X(05) VALUE SPACES.
022500     05  FILLER                    PIC X(15) VALUE 'OVERALL SCORE: '.
022600     05  RS1-OVERALL               PIC ZZ9.9.
022700     05  FILLER                    PIC X(05) VALUE SPACES.
022800     05  FILLER                    PIC X(16)
022900             VALUE 'COMPLETION PCT: '.
023000     05  RS1-COMPLETION            PIC ZZ9.9.
023100     05  FILLER                    PIC X(01) VALUE '%'.
023200     05  FILLER                    PIC X(05) VALUE SPACES.
023300     05  FILLER                    PIC X(13) VALUE 'TOTAL HOURS: '.
023400     05  RS1-TOTAL-HOURS           PIC ZZZ9.9.
023500     05  FILLER                    PIC X(56) VALUE SPACES.
023600
023700 01  RPT-DAILY-HDR.
023800     05  FILLER                    PIC X(05) VALUE SPACES.
023900     05  FILLER                    PIC X(12) VALUE 'STUDY DATE: '.
024000     05  RDH-DATE                  PIC X(10).
024100     05  FILLER                    PIC X(05) VALUE SPACES.
024200     05  FILLER                    PIC X(17)
024300             VALUE 'DAY TOTAL HOURS: '.
024400     05  RDH-HOURS                 PIC ZZ9.9.
024500     05  FILLER                    PIC X(78) VALUE SPACES.
024600
024700 01  RPT-DAILY-DTL.
024800     05  FILLER                    PIC X(10) VALUE SPACES.
024900     05  RDD-START                 PIC X(05).
025000     05  FILLER                    PIC X(01) VALUE '-'.
025100     05  RDD-END                   PIC X(05).
025200     05  FILLER                    PIC X(03) VALUE SPACES.
025300     05  RDD-COURSE-NAME           PIC X(30).
025400     05  FILLER                    PIC X(02) VALUE SPACES.
025500     05  RDD-PRIORITY              PIC X(06).
025600     05  FILLER                    PIC X(02) VALUE SPACES.
025700     05  RDD-DURATION              PIC ZZ9.9.
025800     05  FILLER                    PIC X(04) VALUE ' HRS'.
025900     05  FILLER                    PIC X(59) VALUE SPACES.
026000
026100 01  RPT-SUBJ-HDR.
026200     05  FILLER                    PIC X(05) VALUE SPACES.
026300     05  FILLER                    PIC X(17)
026400             VALUE 'SUBJECT SUMMARY: '.
026500     05  FILLER                    PIC X(110) VALUE SPACES.
026600
026700 01  RPT-SUBJ-DTL.
026800     05  FILLER                    PIC X(05) VALUE SPACES.
026900     05  RSD-COURSE-ID             PIC X(20).
027000     05  FILLER                    PIC X(02) VALUE SPACES.
027100     05  RSD-PRIORITY              PIC X(06).
027200     05  FILLER                    PIC X(02) VALUE SPACES.
027300     05  FILLER                    PIC X(13) VALUE 'BLOCK COUNT: '.
027400     05  RSD-BLOCK-COUNT           PIC ZZ9.
027500     05  FILLER                    PIC X(05) VALUE SPACES.
027600     05  FILLER                    PIC X(13) VALUE 'TOTAL HOURS: '.
027700     05  RSD-TOTAL-HOURS           PIC ZZZ9.9.
027800     05  FILLER                    PIC X(57) VALUE SPACES.
027900
028000 PROCEDURE DIVISION.
028100 0000-MAINLINE.
028200     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
028300     PERFORM 0200-SCAN-DATE-RANGE THRU 0200-EXIT.
028400     PERFORM 0300-READ-SCORE-REC THRU 0300-EXIT.
028500     PERFORM 0400-WRITE-TITLE-BANNER THRU 0400-EXIT.
028600     PERFORM 0500-WRITE-SCORE-SUMMARY THRU 0500-EXIT.
028700     SORT SORT-DAILY
028800         ASCENDING KEY SRT1-DATE SRT1-START-TIME
028900         INPUT PROCEDURE 1000-DAILY-INPUT
029000         OUTPUT PROCEDURE 2000-DAILY-OUTPUT.
029100     SORT SORT-SUBJ
029200         ASCENDING KEY SRT2-COURSE-ID
029300         INPUT PROCEDURE 3000-SUBJ-INPUT
029400         OUTPUT PROCEDURE 4000-SUBJ-OUTPUT.
029500     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
029600     STOP RUN.
029700
029800 0100-OPEN-FILES.
029900     OPEN INPUT SCORE-IN.
030000     IF FS-SCORE NOT = '00'
030100         DISPLAY 'SCHEDRPT - SCORE-IN OPEN ERROR ' FS-SCORE
030200         STOP RUN.
030300     OPEN OUTPUT SCHED-RPT.
030400     IF FS-RPT NOT = '00'
030500         DISPLAY 'SCHEDRPT - SCHED-RPT OPEN ERROR ' FS-RPT
030600         STOP RUN.
030700 0100-EXIT.
030800     EXIT.
030900
031000*    FIRST PASS OVER SCHEDULE-OUT JUST TO FIND THE EARLIEST AND
031100*    LATEST BLOCK-DATE FOR THE TITLE BANNER'S PLAN PERIOD - THE
031200*    FILE IS CLOSED AND REOPENED FOR EACH SORT PASS THAT FOLLOWS
031300*    SINCE A SEQUENTIAL FILE CANNOT BE REWOUND WITHOUT A
031400*    CLOSE/OPEN
031500 0200-SCAN-DATE-RANGE.
031600     OPEN INPUT SCHEDULE-IN.
031700     IF FS-SCHED NOT = '00'
031800         DISPLAY 'SCHEDRPT - SCHEDULE-IN OPEN ERROR (SCAN) '
031900             FS-SCHED
032000         STOP RUN.
032100     PERFORM 0210-SCAN-ONE-BLOCK THRU 0210-EXIT
032200         UNTIL SCHED-EOF.
032300     CLOSE SCHEDULE-IN.
032400     MOVE 'N' TO WS-SCHED-EOF.
032500     IF WS-BLOCK-COUNT = 0
032600         MOVE ZERO TO WS-FIRST-DATE
032700         MOVE ZERO TO WS-LAST-DATE.
032800 0200-EXIT.
032900     EXIT.
033000
033100 0210-SCAN-ONE-BLOCK.
033200     READ SCHEDULE-IN
033300         AT END
033400             MOVE 'Y' TO WS-SCHED-EOF
033500             GO TO 0210-EXIT.
033600     ADD 1 TO WS-BLOCK-COUNT.
033700     IF BLOCK-DATE < WS-FIRST-DATE
033800         MOVE BLOCK-DATE TO WS-FIRST-DATE.
033900     IF BLOCK-DATE > WS-LAST-DATE
034000         MOVE BLOCK-DATE TO WS-LAST-DATE.
034100 0210-EXIT.
034200     EXIT.
034300
034400 0300-READ-SCORE-REC.
034500     READ SCORE-IN
034600         AT END
034700             DISPLAY 'SCHEDRPT - SCORE-IN HAS NO RECORD'.
034800     IF FS-SCORE = '00'
034900         MOVE SCORE-OVERALL TO WS-H-OVERALL
035000         MOVE SCORE-BUFFER TO WS-H-COMPLETION
035100         MOVE SCORE-TOTAL-SCHEDULED-HOURS TO WS-H-TOTAL-HOURS.
035200     CLOSE SCORE-IN.
035300 0300-EXIT.
035400     EXIT.
035500
035600 0400-WRITE-TITLE-BANNER.
035700     WRITE SCHED-RPT-LINE FROM RPT-TITLE1
035800         AFTER ADVANCING PAGE.
035900     MOVE WS-FIRST-DATE TO WS-DF-DATE.
036000     PERFORM 0450-BUILD-DATE-TEXT THRU 0450-EXIT.
036100     MOVE WS-DF-TEXT TO WS-FIRST-DATE-TEXT.
036200     MOVE WS-LAST-DATE TO WS-DF-DATE.
036300     PERFORM 0450-BUILD-DATE-TEXT THRU 0450-EXIT.
036400     MOVE WS-DF-TEXT TO WS-LAST-DATE-TEXT.
036500     MOVE WS-FIRST-DATE-TEXT TO RT2-START.
036600     MOVE WS-LAST-DATE-TEXT TO RT2-END.
036700     WRITE SCHED-RPT-LINE FROM RPT-TITLE2
036800         AFTER ADVANCING 1 LINE.
036900 0400-EXIT.
037000     EXIT.
037100
037200 0450-BUILD-DATE-TEXT.
037300     MOVE SPACES TO WS-DF-TEXT.
037400     STRING WS-DF-CCYY '-' WS-DF-MM '-' WS-DF-DD
037500         DELIMITED BY SIZE INTO WS-DF-TEXT.
037600 0450-EXIT.
037700     EXIT.
037800
037900 0500-WRITE-SCORE-SUMMARY.
038000     MOVE WS-H-OVERALL TO RS1-OVERALL.
038100     MOVE WS-H-COMPLETION TO RS1-COMPLETION.
038200     MOVE WS-H-TOTAL-HOURS TO RS1-TOTAL-HOURS.
038300     WRITE SCHED-RPT-LINE FROM RPT-SCORE1
038400         AFTER ADVANCING 2 LINES.
038500 0500-EXIT.
038600     EXIT.
038700
038800*    SORT 1 INPUT PROCEDURE - FEEDS SORT-DAILY WITH ONE RECORD
038900*    PER BLOCK, KEYED FOR AN ASCENDING BLOCK-DATE/
039000*    BLOCK-START-TIME ORDER
039100 1000-DAILY-INPUT SECTION.
039200 1000-DAILY-BUILD.
039300     OPEN INPUT SCHEDULE-IN.
039400     IF FS-SCHED NOT = '00'
039500         DISPLAY 'SCHEDRPT - SCHEDULE-IN OPEN ERROR (DAILY) '
039600             FS-SCHED
039700         STOP RUN.
039800     PERFORM 1010-DAILY-ONE-REC THRU 1010-EXIT
039900         UNTIL SCHED-EOF.
040000     CLOSE SCHEDULE-IN.
040100     MOVE 'N' TO WS-SCHED-EOF.
040200 1000-EXIT.
040300     EXIT.
040400
040500 1010-DAILY-ONE-REC.
040600     READ SCHEDULE-IN
040700         AT END
040800             MOVE 'Y' TO WS-SCHED-EOF
040900             GO TO 1010-EXIT.
041000     MOVE BLOCK-DATE TO SRT1-DATE.
041100     MOVE BLOCK-START-TIME TO SRT1-START-TIME.
041200     MOVE BLOCK-END-TIME TO SRT1-END-TIME.
041300     MOVE BLOCK-COURSE-NAME TO SRT1-COURSE-NAME.
041400     MOVE BLOCK-PRIORITY TO SRT1-PRIORITY.
041500     MOVE BLOCK-DURATION-MINUTES TO SRT1-DURATION.
041600     RELEASE SRT-DAILY-REC.
041700 1010-EXIT.
041800     EXIT.
041900
042000*    SORT 1 OUTPUT PROCEDURE - CONTROL BREAK ON SRT1-DATE.  EACH
042100*    DAY'S BLOCKS ARE HELD IN WS-DAILY-BUFFER SO THE HEADER LINE
042200*    (WHICH CARRIES THE DAY'S TOTAL HOURS) CAN BE PRINTED BEFORE
042300*    THE DETAIL LINES THAT EARNED THAT TOTAL
042400 2000-DAILY-OUTPUT SECTION.
042500 2000-DAILY-RETURN.
042600     PERFORM 2010-DAILY-RETURN-ONE THRU 2010-EXIT
042700         UNTIL SCHED-EOF.
042800     PERFORM 2100-FLUSH-DAY THRU 2100-EXIT.
042900 2000-EXIT.
043000     EXIT.
043100
043200 2010-DAILY-RETURN-ONE.
043300     RETURN SORT-DAILY
043400         AT END
043500             MOVE 'Y' TO WS-SCHED-EOF
043600             GO TO 2010-EXIT.
043700     IF WS-DAILY-FLAG = ZERO
043800         MOVE 9 TO WS-DAILY-FLAG
043900         MOVE SRT1-DATE TO WS-DH-DATE-HOLD.
044000     IF SRT1-DATE NOT = WS-DH-DATE-HOLD
044100         PERFORM 2100-FLUSH-DAY THRU 2100-EXIT
044200         MOVE SRT1-DATE TO WS-DH-DATE-HOLD.
044300     PERFORM 2020-BUFFER-ONE-BLOCK THRU 2020-EXIT.
044400 2010-EXIT.
044500     EXIT.
044600
044700 2020-BUFFER-ONE-BLOCK.
044800     IF WS-DB-COUNT < 50
044900         ADD 1 TO WS-DB-COUNT
045000         SET WS-DB-IX TO WS-DB-COUNT
045100         MOVE SRT1-START-TIME TO WS-DB-START (WS-DB-IX)
045200         MOVE SRT1-END-TIME TO WS-DB-END (WS-DB-IX)
045300         MOVE SRT1-COURSE-NAME TO WS-DB-COURSE-NAME (WS-DB-IX)
045400         MOVE SRT1-PRIORITY TO WS-DB-PRIORITY (WS-DB-IX)
045500         MOVE SRT1-DURATION TO WS-DB-DURATION (WS-DB-IX)
045600         ADD SRT1-DURATION TO WS-DH-MINUTES-TOTAL.
045700 2020-EXIT.
045800     EXIT.
045900
046000*    PRINT ONE DAY'S HEADER LINE AND ITS BUFFERED DETAIL LINES,
046100*    THEN EMPTY THE BUFFER FOR THE NEXT DATE - A NO-OP IF NO
046200*    BLOCK WAS EVER BUFFERED (E.G. AN EMPTY SCHEDULE)
046300 2100-FLUSH-DAY.
046400     IF WS-DB-COUNT > 0
046500         PERFORM 2110-WRITE-DAY-HEADER THRU 2110-EXIT
046600         PERFORM 2120-WRITE-ONE-DETAIL THRU 2120-EXIT
046700             VARYING WS-DB-IX FROM 1 BY 1
046800             UNTIL WS-DB-IX > WS-DB-COUNT.
046900     MOVE ZERO TO WS-DB-COUNT.
047000     MOVE ZERO TO WS-DH-MINUTES-TOTAL.
047100 2100-EXIT.
047200     EXIT.
047300
047400 2110-WRITE-DAY-HEADER.
047500     MOVE WS-DH-DATE-HOLD TO WS-DF-DATE.
047600     PERFORM 0450-BUILD-DATE-TEXT THRU 0450-EXIT.
047700     MOVE WS-DF-TEXT TO RDH-DATE.
047800     COMPUTE WS-DH-HOURS-EDIT ROUNDED =
047900         WS-DH-MINUTES-TOTAL / 60.
048000     MOVE WS-DH-HOURS-EDIT TO RDH-HOURS.
048100     WRITE SCHED-RPT-LINE FROM RPT-DAILY-HDR
048200         AFTER ADVANCING 2 LINES.
048300 2110-EXIT.
048400     EXIT.
048500
048600 2120-WRITE-ONE-DETAIL.
048700     PERFORM 0460-FORMAT-START-TIME THRU 0460-EXIT.
048800     MOVE WS-TF-TEXT TO RDD-START.
048900     PERFORM 0470-FORMAT-END-TIME THRU 0470-EXIT.
049000     MOVE WS-TF-TEXT TO RDD-END.
049100     MOVE WS-DB-COURSE-NAME (WS-DB-IX) TO RDD-COURSE-NAME.
049200     MOVE WS-DB-PRIORITY (WS-DB-IX) TO RDD-PRIORITY.
049300     COMPUTE RDD-DURATION ROUNDED =
049400         WS-DB-DURATION (WS-DB-IX) / 60.
049500     WRITE SCHED-RPT-LINE FROM RPT-DAILY-DTL
049600         AFTER ADVANCING 1 LINE.
049700 2120-EXIT.
049800     EXIT.
049900
050000 0460-FORMAT-START-TIME.
050100     MOVE WS-DB-START (WS-DB-IX) TO WS-TF-TIME.
050200     PERFORM 0480-BUILD-TIME-TEXT THRU 0480-EXIT.
050300 0460-EXIT.
050400     EXIT.
050500
050600 0470-FORMAT-END-TIME.
050700     MOVE WS-DB-END (WS-DB-IX) TO WS-TF-TIME.
050800     PERFORM 0480-BUILD-TIME-TEXT THRU 0480-EXIT.
050900 0470-EXIT.
051000     EXIT.
051100
051200 0480-BUILD-TIME-TEXT.
051300     MOVE SPACES TO WS-TF-TEXT.
051400     STRING WS-TF-HH ':' WS-TF-MM
051500         DELIMITED BY SIZE INTO WS-TF-TEXT.
051600 0480-EXIT.
051700     EXIT.
051800
051900*    SORT 2 INPUT PROCEDURE - FEEDS SORT-SUBJ WITH ONE RECORD
052000*    PER BLOCK, KEYED FOR AN ASCENDING BLOCK-COURSE-ID ORDER
052100 3000-SUBJ-INPUT SECTION.
052200 3000-SUBJ-BUILD.
052300     OPEN INPUT SCHEDULE-IN.
052400     IF FS-SCHED NOT = '00'
052500         DISPLAY 'SCHEDRPT - SCHEDULE-IN OPEN ERROR (SUBJ) '
052600             FS-SCHED
052700         STOP RUN.
052800     PERFORM 3010-SUBJ-ONE-REC THRU 3010-EXIT
052900         UNTIL SCHED-EOF.
053000     CLOSE SCHEDULE-IN.
053100     MOVE 'N' TO WS-SCHED-EOF.
053200 3000-EXIT.
053300     EXIT.
053400
053500 3010-SUBJ-ONE-REC.
053600     READ SCHEDULE-IN
053700         AT END
053800             MOVE 'Y' TO WS-SCHED-EOF
053900             GO TO 3010-EXIT.
054000     MOVE BLOCK-COURSE-ID TO SRT2-COURSE-ID.
054100     MOVE BLOCK-PRIORITY TO SRT2-PRIORITY.
054200     MOVE BLOCK-DURATION-MINUTES TO SRT2-DURATION.
054300     RELEASE SRT-SUBJ-REC.
054400 3010-EXIT.
054500     EXIT.
054600
054700*    SORT 2 OUTPUT PROCEDURE - CONTROL BREAK ON
054800*    SRT2-COURSE-ID.  UNLIKE THE DAILY SECTION, THE SUBJECT
054900*    TOTAL IS CARRIED ON A DETAIL LINE PRINTED AT THE BREAK, SO
055000*    NO BUFFERING IS NEEDED HERE - EACH COURSE'S BLOCKS ARE
055100*    ALREADY TOGETHER IN KEY ORDER
055200 4000-SUBJ-OUTPUT SECTION.
055300 4000-SUBJ-RETURN.
055400     WRITE SCHED-RPT-LINE FROM RPT-SUBJ-HDR
055500         AFTER ADVANCING 2 LINES.
055600     PERFORM 4010-SUBJ-RETURN-ONE THRU 4010-EXIT
055700         UNTIL SCHED-EOF.
055800     IF WS-SUBJ-FLAG NOT = ZERO
055900         PERFORM 4100-WRITE-SUBJ-TOTAL THRU 4100-EXIT.
056000 4000-EXIT.
056100     EXIT.
056200
056300 4010-SUBJ-RETURN-ONE.
056400     RETURN SORT-SUBJ
056500         AT END
056600             MOVE 'Y' TO WS-SCHED-EOF
056700             GO TO 4010-EXIT.
056800     IF WS-SUBJ-FLAG = ZERO
056900         MOVE 9 TO WS-SUBJ-FLAG
057000         MOVE SRT2-COURSE-ID TO WS-SH-COURSE-HOLD
057100         MOVE SRT2-PRIORITY TO WS-SH-PRIORITY-HOLD.
057200     IF SRT2-COURSE-ID NOT = WS-SH-COURSE-HOLD
057300         PERFORM 4100-WRITE-SUBJ-TOTAL THRU 4100-EXIT
057400         MOVE SRT2-COURSE-ID TO WS-SH-COURSE-HOLD
057500         MOVE SRT2-PRIORITY TO WS-SH-PRIORITY-HOLD.
057600     ADD 1 TO WS-SH-BLOCK-COUNT.
057700     ADD SRT2-DURATION TO WS-SH-MINUTES-TOTAL.
057800 4010-EXIT.
057900     EXIT.
058000
058100 4100-WRITE-SUBJ-TOTAL.
058200     MOVE WS-SH-COURSE-HOLD TO RSD-COURSE-ID.
058300     MOVE WS-SH-PRIORITY-HOLD TO RSD-PRIORITY.
058400     MOVE WS-SH-BLOCK-COUNT TO WS-SH-COUNT-EDIT.
058500     MOVE WS-SH-COUNT-EDIT TO RSD-BLOCK-COUNT.
058600     COMPUTE WS-SH-HOURS-EDIT ROUNDED =
058700         WS-SH-MINUTES-TOTAL / 60.
058800     MOVE WS-SH-HOURS-EDIT TO RSD-TOTAL-HOURS.
058900     WRITE SCHED-RPT-LINE FROM RPT-SUBJ-DTL
059000         AFTER ADVANCING 1 LINE.
059100     MOVE ZERO TO WS-SH-BLOCK-COUNT.
059200     MOVE ZERO TO WS-SH-MINUTES-TOTAL.
059300 4100-EXIT.
059400     EXIT.
059500
059600 9000-CLOSE-FILES.
059700     CLOSE SCHED-RPT.
059800 9000-EXIT.
059900     EXIT.
