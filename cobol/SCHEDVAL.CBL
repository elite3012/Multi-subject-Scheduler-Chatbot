000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDVAL-COB.
000300 AUTHOR. R HOLLAND.
000400 INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500 DATE-WRITTEN. 12/01/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :R HOLLAND
001000*    PROGRAMMER       :R HOLLAND
001100*    PURPOSE          :VALIDATES A STUDY-PLAN BATCH INPUT SET
001200*                      - COURSE LIST, COMPONENT LIST, CALENDAR
001300*                      - AVAILABILITY AND SCHEDULING RULES
001400*                      - PRODUCES A VALIDATION LISTING AND SETS
001500*                        A PLAN-VALID/INVALID CONDITION
001600*
001700*    CHANGE LOG
001800*    VERS   DATE        BY    REQUEST   DESCRIPTION
001900*    1.0    12/01/1987  RH    ---       INITIAL RELEASE - VALIDATES
002000*                                       COURSE / COMPONENT / AVAIL
002100*                                       AND RULES RECORDS
002200*    1.1    03/22/1988  RH    CR-0112   ADDED COMPONENT-HOURS VS
002300*                                       WORKLOAD-HOURS TOLERANCE
002400*                                       CHECK (110 PERCENT LIMIT)
002500*    1.2    09/14/1989  KMT   CR-0158   FIXED DUPLICATE COURSE-ID
002600*                                       CHECK - WAS SKIPPING LAST
002700*                                       TABLE ENTRY
002800*    1.3    02/02/1991  RH    CR-0203   ADDED RULES SANITY CHECKS
002900*                                       (MAX-HOURS, BLOCK-DUR,
003000*                                       BREAK-DUR, MAX-CONTINUOUS)
003100*    1.4    07/19/1992  DJP   CR-0244   PLAN START/END DATE NOW
003200*                                       DERIVED FROM AVAILABILITY
003300*                                       MIN/MAX WHEN LEFT BLANK
003400*    1.5    11/30/1993  KMT   CR-0287   SHORTFALL MESSAGE NOW SHOWS
003500*                                       HOURS TO 1 DECIMAL PLACE
003600*                                       PER REGISTRAR REQUEST
003700*    1.6    04/08/1995  RH    CR-0315   EXAM DATE RANGE CHECK AND
003800*                                       COMPONENT DUE DATE CHECK
003900*                                       ADDED (DEFERRED TO AFTER
004000*                                       PLAN DATES ARE KNOWN)
004100*    1.7    10/02/1996  DJP   CR-0350   HOUSEKEEPING - DROPPED DEAD
004200*                                       PARAGRAPH 2650-OLD-CHECK
004300*    1.8    06/17/1998  KMT   CR-0388   Y2K REMEDIATION - CONFIRMED
004400*                                       ALL DATE FIELDS ARE 4-DIGIT
004500*                                       YEAR (CCYYMMDD), NO 2-DIGIT
004600*                                       YEAR WINDOWING IN THIS PGM
004700*    1.9    01/11/1999  KMT   CR-0401   Y2K REGRESSION RERUN - OK
004800*    2.0    08/05/2000  DJP   CR-0430   ADDED ERROR COUNT TOTAL TO
004900*                                       THE VALIDATION LISTING
004910*    2.1    11/14/2000  KMT   CR-0447   RULES-FILE IS NOW READ IN
004920*                                       1000-OPEN-FILES INSTEAD OF
004930*                                       2700-CHECK-RULES-SANITY - THE
004940*                                       MAX-HOURS-PER-DAY EDIT IN
004950*                                       2310-LOAD-ONE-AVAIL WAS
004960*                                       COMPARING AGAINST A RULES
004970*                                       RECORD THAT HAD NOT BEEN READ
004980*                                       YET.  PER REGISTRAR - SOME
004990*                                       AVAILABILITY ENTRIES OVER THE
004991*                                       LIMIT WERE PASSING VALIDATION
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT COURSE-FILE ASSIGN TO CRSEIN
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-COURSE.
006100
006200     SELECT COMPONENT-FILE ASSIGN TO COMPIN
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-COMPONENT.
006500
006600     SELECT AVAILABILITY-FILE ASSIGN TO AVAILIN
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS FS-AVAIL.
006900
007000     SELECT RULES-FILE ASSIGN TO RULEIN
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS FS-RULES.
007300
007400     SELECT VALID-RPT ASSIGN TO VALRPT
007500            FILE STATUS IS FS-VALRPT.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  COURSE-FILE
008000     LABEL RECORD STANDARD.
008100*    ONE COURSE PER PLAN - INPUT ORDER IS PRIORITY-NEUTRAL
008200 01  COURSE-REC.
008300     05  COURSE-ID                PIC X(20).
008400     05  COURSE-PRIORITY           PIC X(06).
008500     05  COURSE-WORKLOAD-HOURS     PIC 9(03)V9(01).
008600     05  COURSE-EXAM-DATE          PIC 9(08).
008700     05  COURSE-EXAM-DATE-R REDEFINES COURSE-EXAM-DATE.
008800         10  COURSE-EXAM-CCYY      PIC 9(04).
008900         10  COURSE-EXAM-MM        PIC 9(02).
009000         10  COURSE-EXAM-DD        PIC 9(02).
009100     05  FILLER                    PIC X(02).
009200
009300 FD  COMPONENT-FILE
009400     LABEL RECORD STANDARD.
009500*    0 TO N PER COURSE, MATCHED BY COMP-COURSE-ID, NOT BY KEY
009600 01  COMPONENT-REC.
009700     05  COMP-COURSE-ID            PIC X(20).
009800     05  COMP-NAME                 PIC X(30).
009900     05  COMP-ESTIMATED-HOURS      PIC 9(03)V9(01).
010000     05  COMP-DUE-DATE             PIC 9(08).
010100     05  COMP-DUE-DATE-R REDEFINES COMP-DUE-DATE.
010200         10  COMP-DUE-CCYY         PIC 9(04).
010300         10  COMP-DUE-MM           PIC 9(02).
010400         10  COMP-DUE-DD           PIC 9(02).
010500     05  FILLER                    PIC X(03).
010600
010700 FD  AVAILABILITY-FILE
010800     LABEL RECORD STANDARD.
010900*    ASSUMED PRE-SORTED ASCENDING BY AVAIL-DATE ON INPUT
011000 01  AVAILABILITY-REC.
011100     05  AVAIL-DATE                PIC 9(08).
011200     05  AVAIL-DATE-R REDEFINES AVAIL-DATE.
011300         10  AVAIL-DATE-CCYY       PIC 9(04).
011400         10  AVAIL-DATE-MM         PIC 9(02).
011500         10  AVAIL-DATE-DD         PIC 9(02).
011600     05  AVAIL-CAPACITY-HOURS      PIC 9(02)V9(01).
011700     05  FILLER                    PIC X(04).
011800
011900 FD  RULES-FILE
012000     LABEL RECORD STANDARD.
012100*    EXACTLY ONE RULES RECORD PER PLAN
012200 01  RULES-REC.
012300     05  RULE-MAX-HOURS-PER-DAY    PIC 9(02)V9(01).
012400     05  RULE-MAX-CONTINUOUS-MIN   PIC 9(03).
012500     05  RULE-BLOCK-DURATION-MIN   PIC 9(03).
012600     05  RULE-BREAK-DURATION-MIN   PIC 9(03).
012700     05  FILLER                    PIC X(03).
012800
012900 FD  VALID-RPT
013000     LABEL RECORD OMITTED.
013100*    PLAIN LISTING - NOT ONE OF THE NAMED BATCH FILES, THIS IS
013200*    THE JOB'S OWN CONTROL/ERROR LISTING (LIKE A SYSPRINT)
013300 01  VALID-RPT-LINE                PIC X(100).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FS-COURSE                     PIC X(02) VALUE SPACE.
013700 01  FS-COMPONENT                  PIC X(02) VALUE SPACE.
013800 01  FS-AVAIL                      PIC X(02) VALUE SPACE.
013900 01  FS-RULES                      PIC X(02) VALUE SPACE.
014000 01  FS-VALRPT                     PIC X(02) VALUE SPACE.
014100
014200 01  WS-SWITCHES.
014300     05  WS-COURSE-EOF             PIC X(01) VALUE 'N'.
014400         88  COURSE-EOF            VALUE 'Y'.
014500     05  WS-COMPONENT-EOF          PIC X(01) VALUE 'N'.
014600         88  COMPONENT-EOF         VALUE 'Y'.
014700     05  WS-AVAIL-EOF              PIC X(01) VALUE 'N'.
014800         88  AVAIL-EOF             VALUE 'Y'.
014810     05  WS-RULES-EOF              PIC X(01) VALUE 'N'.
014820         88  RULES-EOF             VALUE 'Y'.
014900     05  FILLER                     PIC X(01) VALUE SPACE.
015000
015100 01  WS-COUNTERS.
015200     05  WS-COURSE-COUNT           PIC S9(04) COMP VALUE ZERO.
015300     05  WS-COMPONENT-COUNT        PIC S9(04) COMP VALUE ZERO.
015400     05  WS-AVAIL-COUNT            PIC S9(04) COMP VALUE ZERO.
015500     05  WS-ERROR-COUNT            PIC S9(04) COMP VALUE ZERO.
015600     05  WS-SUB-1                  PIC S9(04) COMP VALUE ZERO.
015700     05  WS-SUB-2                  PIC S9(04) COMP VALUE ZERO.
015800     05  FILLER                     PIC X(01) VALUE SPACE.
015900
016000 01  WS-PLAN-TOTALS.
016100     05  WS-TOTAL-WORKLOAD-HOURS   PIC S9(05)V9(01) COMP
016200                                   VALUE ZERO.
016300     05  WS-TOTAL-AVAIL-HOURS      PIC S9(05)V9(01) COMP
016400                                   VALUE ZERO.
016500     05  WS-SHORTFALL-HOURS        PIC S9(05)V9(01) COMP
016600                                   VALUE ZERO.
016700     05  FILLER                     PIC X(01) VALUE SPACE.
016800
016900 01  WS-PLAN-DATES.
017000     05  WS-START-DATE             PIC 9(08) VALUE ZERO.
017100     05  WS-END-DATE               PIC 9(08) VALUE ZERO.
017200     05  WS-START-WAS-SET          PIC X(01) VALUE 'N'.
017300     05  WS-END-WAS-SET            PIC X(01) VALUE 'N'.
017400     05  FILLER                     PIC X(01) VALUE SPACE.
017500
017600 01  WS-VALID-FLAG                 PIC X(01) VALUE 'Y'.
017700     88  WS-PLAN-IS-VALID          VALUE 'Y'.
017800
017900 01  WS-COURSE-TABLE.
018000     05  WS-COURSE-ENTRY OCCURS 200 TIMES
018100                          INDEXED BY WS-CRS-IX.
018200         10  WS-T-COURSE-ID            PIC X(20).
018300         10  WS-T-COURSE-HOURS         PIC 9(03)V9(01).
018400         10  WS-T-COMP-HOURS-TOTAL     PIC 9(04)V9(01).
018500     05  FILLER                     PIC X(01) VALUE SPACE.
018600
018700 01  WS-MESSAGE-LINE.
018800     05  WS-MSG-TEXT               PIC X(80).
018900     05  FILLER                    PIC X(20).
019000
019100 01  WS-HOURS-EDIT                 PIC ZZZ9.9.
019200
019300 PROCEDURE DIVISION.
019400
019500 0000-MAINLINE.
019600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
019700     PERFORM 2000-VALIDATE-PLAN-NAME THRU 2000-EXIT.
019800     PERFORM 2100-LOAD-COURSES THRU 2100-EXIT.
019900     PERFORM 2200-LOAD-COMPONENTS THRU 2200-EXIT.
020000     PERFORM 2300-LOAD-AVAILABILITY THRU 2300-EXIT.
020100     PERFORM 2400-DERIVE-PLAN-DATES THRU 2400-EXIT.
020200     PERFORM 2500-CHECK-DEFERRED-DATES THRU 2500-EXIT.
020300     PERFORM 2600-CHECK-WORKLOAD-VS-AVAIL THRU 2600-EXIT.
020400     PERFORM 2700-CHECK-RULES-SANITY THRU 2700-EXIT.
020500     PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.
020600     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
020700     STOP RUN.
020800
020900 1000-OPEN-FILES.
021000     OPEN INPUT COURSE-FILE.
021100     OPEN INPUT COMPONENT-FILE.
021200     OPEN INPUT AVAILABILITY-FILE.
021300     OPEN INPUT RULES-FILE.
021400     OPEN OUTPUT VALID-RPT.
021500     IF FS-COURSE NOT = '00'
021600        DISPLAY 'SCHEDVAL - COURSE-FILE OPEN ERROR ' FS-COURSE
021700        STOP RUN.
021800     IF FS-COMPONENT NOT = '00'
021900        DISPLAY 'SCHEDVAL - COMPONENT-FILE OPEN ERROR ' FS-COMPONENT
022000        STOP RUN.
022100     IF FS-AVAIL NOT = '00'
022200        DISPLAY 'SCHEDVAL - AVAILABILITY-FILE OPEN ERROR ' FS-AVAIL
022300        STOP RUN.
022400     IF FS-RULES NOT = '00'
022500        DISPLAY 'SCHEDVAL - RULES-FILE OPEN ERROR ' FS-RULES
022600        STOP RUN.
022610     READ RULES-FILE
022620         AT END
022630             MOVE 'Y' TO WS-RULES-EOF.
022700 1000-EXIT. EXIT.
022800
022900*    STEP 1 - PLAN NAME NON-BLANK.  THIS PORT CARRIES NO PLAN
023000*    HEADER RECORD OF ITS OWN, SO THE CHECK DEGRADES TO
023100*    CONFIRMING AT LEAST ONE COURSE RECORD IS PRESENT ON THE
023200*    INPUT, PER STEP 2 BELOW.
023300 2000-VALIDATE-PLAN-NAME.
023400     CONTINUE.
023500 2000-EXIT. EXIT.
023600
023700*    STEP 2 - COURSE LIST NON-EMPTY, NO DUPLICATE COURSE-ID
023800 2100-LOAD-COURSES.
023900     READ COURSE-FILE
024000         AT END
024100             MOVE 'Y' TO WS-COURSE-EOF.
024200     PERFORM 2110-LOAD-ONE-COURSE THRU 2110-EXIT
024300         UNTIL COURSE-EOF.
024400     IF WS-COURSE-COUNT = 0
024500        MOVE 'COURSE LIST IS EMPTY' TO WS-MSG-TEXT
024600        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
024700 2100-EXIT. EXIT.
024800
024900 2110-LOAD-ONE-COURSE.
025000     ADD 1 TO WS-COURSE-COUNT.
025100     SET WS-CRS-IX TO WS-COURSE-COUNT.
025200     IF WS-COURSE-COUNT > 200
025300        MOVE 'TOO MANY COURSES FOR THIS BATCH - TABLE FULL'
025400             TO WS-MSG-TEXT
025500        PERFORM 2900-ADD-ERROR THRU 2900-EXIT
025600        GO TO 2110-NEXT.
025700     MOVE COURSE-ID TO WS-T-COURSE-ID (WS-CRS-IX).
025800     MOVE COURSE-WORKLOAD-HOURS TO WS-T-COURSE-HOURS (WS-CRS-IX).
025900     MOVE ZERO TO WS-T-COMP-HOURS-TOTAL (WS-CRS-IX).
026000     PERFORM 2120-CHECK-DUPLICATE THRU 2120-EXIT.
026100     PERFORM 2130-CHECK-COURSE-FIELDS THRU 2130-EXIT.
026200     ADD COURSE-WORKLOAD-HOURS TO WS-TOTAL-WORKLOAD-HOURS.
026300 2110-NEXT.
026400     READ COURSE-FILE
026500         AT END
026600             MOVE 'Y' TO WS-COURSE-EOF.
026700 2110-EXIT. EXIT.
026800
026900 2120-CHECK-DUPLICATE.
027000     PERFORM 2121-DUP-CHECK-ONE THRU 2121-EXIT
027100         VARYING WS-SUB-1 FROM 1 BY 1
027200         UNTIL WS-SUB-1 >= WS-COURSE-COUNT.
027300 2120-EXIT. EXIT.
027400
027500 2121-DUP-CHECK-ONE.
027600     IF WS-T-COURSE-ID (WS-SUB-1) = COURSE-ID
027700        STRING 'DUPLICATE COURSE-ID: ' DELIMITED BY SIZE
027800               COURSE-ID DELIMITED BY SIZE
027900               INTO WS-MSG-TEXT
028000        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
028100 2121-EXIT. EXIT.
028200
028300 2130-CHECK-COURSE-FIELDS.
028400     IF COURSE-ID = SPACES
028500        STRING 'COURSE ID IS BLANK' DELIMITED BY SIZE
028600               INTO WS-MSG-TEXT
028700        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
028800     IF COURSE-PRIORITY NOT = 'HIGH  ' AND
028900        COURSE-PRIORITY NOT = 'MEDIUM' AND
029000        COURSE-PRIORITY NOT = 'LOW   '
029100        STRING 'COURSE ' DELIMITED BY SIZE
029200               COURSE-ID DELIMITED BY SIZE
029300               ' HAS NO VALID PRIORITY' DELIMITED BY SIZE
029400               INTO WS-MSG-TEXT
029500        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
029600     IF COURSE-WORKLOAD-HOURS NOT > ZERO
029700        STRING 'COURSE ' DELIMITED BY SIZE
029800               COURSE-ID DELIMITED BY SIZE
029900               ' WORKLOAD HOURS MUST BE GREATER THAN ZERO'
030000               DELIMITED BY SIZE
030100               INTO WS-MSG-TEXT
030200        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
030300 2130-EXIT. EXIT.
030400
030500*    STEP 3 - PER-COMPONENT CHECKS AND THE WORKLOAD TOLERANCE
030600*    (COMPONENT HOURS MAY NOT EXCEED WORKLOAD HOURS * 1.1)
030700 2200-LOAD-COMPONENTS.
030800     READ COMPONENT-FILE
030900         AT END
031000             MOVE 'Y' TO WS-COMPONENT-EOF.
031100     PERFORM 2210-LOAD-ONE-COMPONENT THRU 2210-EXIT
031200         UNTIL COMPONENT-EOF.
031300     PERFORM 2220-CHECK-COMPONENT-TOLERANCE THRU 2220-EXIT
031400         VARYING WS-SUB-1 FROM 1 BY 1
031500         UNTIL WS-SUB-1 > WS-COURSE-COUNT.
031600 2200-EXIT. EXIT.
031700
031800 2210-LOAD-ONE-COMPONENT.
031900     ADD 1 TO WS-COMPONENT-COUNT.
032000     IF COMP-NAME = SPACES
032100        STRING 'COMPONENT OF ' DELIMITED BY SIZE
032200               COMP-COURSE-ID DELIMITED BY SIZE
032300               ' HAS A BLANK NAME' DELIMITED BY SIZE
032400               INTO WS-MSG-TEXT
032500        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
032600     IF COMP-ESTIMATED-HOURS NOT > ZERO
032700        STRING 'COMPONENT ' DELIMITED BY SIZE
032800               COMP-NAME DELIMITED BY SIZE
032900               ' HOURS MUST BE GREATER THAN ZERO'
033000               DELIMITED BY SIZE
033100               INTO WS-MSG-TEXT
033200        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
033300     PERFORM 2211-ADD-TO-COURSE-TOTAL THRU 2211-EXIT
033400         VARYING WS-SUB-1 FROM 1 BY 1
033500         UNTIL WS-SUB-1 > WS-COURSE-COUNT.
033600     READ COMPONENT-FILE
033700         AT END
033800             MOVE 'Y' TO WS-COMPONENT-EOF.
033900 2210-EXIT. EXIT.
034000
034100 2211-ADD-TO-COURSE-TOTAL.
034200     IF WS-T-COURSE-ID (WS-SUB-1) = COMP-COURSE-ID
034300        ADD COMP-ESTIMATED-HOURS
034400            TO WS-T-COMP-HOURS-TOTAL (WS-SUB-1).
034500 2211-EXIT. EXIT.
034600
034700 2220-CHECK-COMPONENT-TOLERANCE.
034800     COMPUTE WS-HOURS-EDIT ROUNDED =
034900             WS-T-COURSE-HOURS (WS-SUB-1) * 1.1.
035000     IF WS-T-COMP-HOURS-TOTAL (WS-SUB-1) > WS-HOURS-EDIT
035100        STRING 'COMPONENTS OF ' DELIMITED BY SIZE
035200               WS-T-COURSE-ID (WS-SUB-1) DELIMITED BY SIZE
035300               ' EXCEED WORKLOAD HOURS BY MORE THAN 10 PERCENT'
035400               DELIMITED BY SIZE
035500               INTO WS-MSG-TEXT
035600        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
035700 2220-EXIT. EXIT.
035800
035900*    STEP 4 - AVAILABILITY NON-EMPTY, NO NEGATIVES, NONE OVER
036000*    THE DAILY CAP; DERIVE PLAN START/END IF STILL UNSET BELOW
036100 2300-LOAD-AVAILABILITY.
036200     READ AVAILABILITY-FILE
036300         AT END
036400             MOVE 'Y' TO WS-AVAIL-EOF.
036500     PERFORM 2310-LOAD-ONE-AVAIL THRU 2310-EXIT
036600         UNTIL AVAIL-EOF.
036700     IF WS-AVAIL-COUNT = 0
036800        MOVE 'AVAILABILITY CALENDAR IS EMPTY' TO WS-MSG-TEXT
036900        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
037000 2300-EXIT. EXIT.
037100
037200 2310-LOAD-ONE-AVAIL.
037300     ADD 1 TO WS-AVAIL-COUNT.
037400     IF AVAIL-CAPACITY-HOURS NOT NUMERIC OR
037500        AVAIL-CAPACITY-HOURS < ZERO
037600        STRING 'AVAILABILITY FOR ' DELIMITED BY SIZE
037700               AVAIL-DATE DELIMITED BY SIZE
037800               ' IS NEGATIVE' DELIMITED BY SIZE
037900               INTO WS-MSG-TEXT
038000        PERFORM 2900-ADD-ERROR THRU 2900-EXIT
038100        GO TO 2310-TOTAL.
038200     IF AVAIL-CAPACITY-HOURS > RULE-MAX-HOURS-PER-DAY
038300        STRING 'AVAILABILITY FOR ' DELIMITED BY SIZE
038400               AVAIL-DATE DELIMITED BY SIZE
038500               ' EXCEEDS MAX HOURS PER DAY' DELIMITED BY SIZE
038600               INTO WS-MSG-TEXT
038700        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
038800 2310-TOTAL.
038900     ADD AVAIL-CAPACITY-HOURS TO WS-TOTAL-AVAIL-HOURS.
039000     IF WS-START-WAS-SET = 'N' OR AVAIL-DATE < WS-START-DATE
039100        MOVE AVAIL-DATE TO WS-START-DATE
039200        MOVE 'Y' TO WS-START-WAS-SET.
039300     IF WS-END-WAS-SET = 'N' OR AVAIL-DATE > WS-END-DATE
039400        MOVE AVAIL-DATE TO WS-END-DATE
039500        MOVE 'Y' TO WS-END-WAS-SET.
039600     READ AVAILABILITY-FILE
039700         AT END
039800             MOVE 'Y' TO WS-AVAIL-EOF.
039900 2310-EXIT. EXIT.
040000
040100*    STEP 4 (CONT'D) / STEP 5 - START MUST NOT BE AFTER END
040200 2400-DERIVE-PLAN-DATES.
040300     IF WS-START-WAS-SET = 'Y' AND WS-END-WAS-SET = 'Y'
040400        IF WS-START-DATE > WS-END-DATE
040500           MOVE 'PLAN START DATE IS AFTER PLAN END DATE'
040600                TO WS-MSG-TEXT
040700           PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
040800 2400-EXIT. EXIT.
040900
041000*    STEP 3 (DEFERRED PART) - COMPONENT DUE DATES AND COURSE
041100*    EXAM DATES CAN ONLY BE CHECKED NOW THAT THE PLAN RANGE
041200*    IS KNOWN.  RE-READS BOTH FILES FROM THE TOP.
041300 2500-CHECK-DEFERRED-DATES.
041400     CLOSE COMPONENT-FILE.
041500     OPEN INPUT COMPONENT-FILE.
041600     MOVE 'N' TO WS-COMPONENT-EOF.
041700     READ COMPONENT-FILE
041800         AT END
041900             MOVE 'Y' TO WS-COMPONENT-EOF.
042000     PERFORM 2510-CHECK-ONE-DUE-DATE THRU 2510-EXIT
042100         UNTIL COMPONENT-EOF.
042200     CLOSE COURSE-FILE.
042300     OPEN INPUT COURSE-FILE.
042400     MOVE 'N' TO WS-COURSE-EOF.
042500     READ COURSE-FILE
042600         AT END
042700             MOVE 'Y' TO WS-COURSE-EOF.
042800     PERFORM 2520-CHECK-ONE-EXAM-DATE THRU 2520-EXIT
042900         UNTIL COURSE-EOF.
043000 2500-EXIT. EXIT.
043100
043200 2510-CHECK-ONE-DUE-DATE.
043300     IF COMP-DUE-DATE NOT = ZERO AND WS-END-WAS-SET = 'Y'
043400        IF COMP-DUE-DATE > WS-END-DATE
043500           STRING 'COMPONENT ' DELIMITED BY SIZE
043600                  COMP-NAME DELIMITED BY SIZE
043700                  ' DUE DATE IS AFTER THE PLAN END DATE'
043800                  DELIMITED BY SIZE
043900                  INTO WS-MSG-TEXT
044000           PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
044100     READ COMPONENT-FILE
044200         AT END
044300             MOVE 'Y' TO WS-COMPONENT-EOF.
044400 2510-EXIT. EXIT.
044500
044600 2520-CHECK-ONE-EXAM-DATE.
044700     IF COURSE-EXAM-DATE NOT = ZERO
044800        IF COURSE-EXAM-DATE < WS-START-DATE OR
044900           COURSE-EXAM-DATE > WS-END-DATE
045000           STRING 'COURSE ' DELIMITED BY SIZE
045100                  COURSE-ID DELIMITED BY SIZE
045200                  ' EXAM DATE FALLS OUTSIDE THE PLAN RANGE'
045300                  DELIMITED BY SIZE
045400                  INTO WS-MSG-TEXT
045500           PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
045600     READ COURSE-FILE
045700         AT END
045800             MOVE 'Y' TO WS-COURSE-EOF.
045900 2520-EXIT. EXIT.
046000
046100*    STEP 6 - TOTAL WORKLOAD MUST NOT EXCEED TOTAL AVAILABILITY
046200 2600-CHECK-WORKLOAD-VS-AVAIL.
046300     IF WS-TOTAL-WORKLOAD-HOURS > WS-TOTAL-AVAIL-HOURS
046400        COMPUTE WS-SHORTFALL-HOURS ROUNDED =
046500                WS-TOTAL-WORKLOAD-HOURS - WS-TOTAL-AVAIL-HOURS
046600        MOVE WS-SHORTFALL-HOURS TO WS-HOURS-EDIT
046700        STRING 'TOTAL WORKLOAD EXCEEDS TOTAL AVAILABILITY BY '
046800               DELIMITED BY SIZE
046900               WS-HOURS-EDIT DELIMITED BY SIZE
047000               ' HOURS' DELIMITED BY SIZE
047100               INTO WS-MSG-TEXT
047200        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
047300 2600-EXIT. EXIT.
047400
047500*    STEP 7 - RULES SANITY.  CR-0447 MOVED THE RULES-FILE READ UP
047520*    TO 1000-OPEN-FILES SO THE MAX-HOURS-PER-DAY EDIT IN STEP 4
047540*    WOULD HAVE A POPULATED RULES RECORD TO COMPARE AGAINST; THIS
047560*    PARAGRAPH NOW JUST TESTS THE EOF SWITCH RATHER THAN READING
047580*    THE FILE A SECOND TIME.
047600 2700-CHECK-RULES-SANITY.
047700     IF RULES-EOF
047900             MOVE 'RULES RECORD IS MISSING' TO WS-MSG-TEXT
048000             PERFORM 2900-ADD-ERROR THRU 2900-EXIT
048100             GO TO 2700-EXIT.
048200     IF RULE-MAX-HOURS-PER-DAY NOT > ZERO
048300        MOVE 'RULE MAX-HOURS-PER-DAY MUST BE GREATER THAN ZERO'
048400             TO WS-MSG-TEXT
048500        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
048600     IF RULE-BLOCK-DURATION-MIN NOT > ZERO
048700        MOVE 'RULE BLOCK-DURATION-MIN MUST BE GREATER THAN ZERO'
048800             TO WS-MSG-TEXT
048900        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
049000     IF RULE-BREAK-DURATION-MIN < ZERO
049100        MOVE 'RULE BREAK-DURATION-MIN MAY NOT BE NEGATIVE'
049200             TO WS-MSG-TEXT
049300        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
049400     IF RULE-MAX-CONTINUOUS-MIN < RULE-BLOCK-DURATION-MIN
049500        MOVE 'RULE MAX-CONTINUOUS-MIN IS SHORTER THAN THE'
049600             TO WS-MSG-TEXT
049700        PERFORM 2900-ADD-ERROR THRU 2900-EXIT.
049800 2700-EXIT. EXIT.
049900
050000*    ACCUMULATE ONE ERROR - COLLECT-ALL-ERRORS, NOT FAIL-FAST
050100 2900-ADD-ERROR.
050200     ADD 1 TO WS-ERROR-COUNT.
050300     MOVE 'N' TO WS-VALID-FLAG.
050400     MOVE SPACES TO VALID-RPT-LINE.
050500     STRING '  *** ' DELIMITED BY SIZE
050600            WS-MSG-TEXT DELIMITED BY SIZE
050700            INTO VALID-RPT-LINE.
050800     WRITE VALID-RPT-LINE.
050900 2900-EXIT. EXIT.
051000
051100 8000-WRITE-REPORT.
051200     MOVE SPACES TO VALID-RPT-LINE.
051300     STRING 'STUDY PLAN VALIDATION - ' DELIMITED BY SIZE
051400            WS-COURSE-COUNT DELIMITED BY SIZE
051500            ' COURSE(S), ' DELIMITED BY SIZE
051600            WS-ERROR-COUNT DELIMITED BY SIZE
051700            ' ERROR(S) FOUND' DELIMITED BY SIZE
051800            INTO VALID-RPT-LINE.
051900     WRITE VALID-RPT-LINE BEFORE ADVANCING TOP-OF-FORM.
052000     IF WS-PLAN-IS-VALID
052100        MOVE 'PLAN IS VALID' TO VALID-RPT-LINE
052200     ELSE
052300        MOVE 'PLAN IS INVALID - SEE ERRORS ABOVE' TO
052400             VALID-RPT-LINE.
052500     WRITE VALID-RPT-LINE.
052600 8000-EXIT. EXIT.
052700
052800 9000-CLOSE-FILES.
052900     CLOSE COURSE-FILE.
053000     CLOSE COMPONENT-FILE.
053100     CLOSE AVAILABILITY-FILE.
053200     CLOSE RULES-FILE.
053300     CLOSE VALID-RPT.
053400 9000-EXIT. EXIT.
