000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDGEN-COB.
000300 AUTHOR. D J PEARCE.
000400 INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500 DATE-WRITTEN. 02/14/1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :D J PEARCE
001000*    PROGRAMMER       :D J PEARCE
001100*    PURPOSE          :GENERATES A STUDY SCHEDULE FROM A VALIDATED
001200*                      PLAN INPUT SET.  RE-VALIDATES THE PLAN AS
001300*                      ITS OWN PRECONDITION (SAME RULES AS
001400*                      SCHEDVAL), SORTS COURSES BY PRIORITY, SPLITS
001500*                      THE PLAN PERIOD AT ITS CALENDAR MIDPOINT AND
001600*                      FRONT-LOADS STUDY BLOCKS INTO THE FIRST HALF
001700*                      FOR HIGHER-PRIORITY COURSES, LOGS ANY
001800*                      SHORTFALL, AND SCORES THE RESULT.
001900*
002000*    CHANGE LOG
002100*    VERS   DATE        BY    REQUEST   DESCRIPTION
002200*    1.0    02/14/1988  DJP   ---       INITIAL RELEASE - PRIORITY
002300*                                       SORT, MIDPOINT SPLIT, BLOCK
002400*                                       PLACEMENT AND SCORING
002500*    1.1    05/02/1988  DJP   CR-0129   ADDED JULIAN DAY ROUTINE -
002600*                                       CALENDAR ARITHMETIC ON
002700*                                       CCYYMMDD WAS WRONG ACROSS
002800*                                       MONTH-END AND YEAR-END
002900*    1.2    10/19/1989  KMT   CR-0164   FIXED DAY-REMAINING CHECK -
003000*                                       WAS ALLOWING A BLOCK TO
003100*                                       START WHEN LESS THAN 2.0
003200*                                       HOURS WAS LEFT IN THE DAY
003300*    1.3    03/08/1991  RH    CR-0209   SHORTFALL LOG NOW CARRIES
003400*                                       THE FOUR STANDARD REMEDY
003500*                                       SUGGESTIONS PER REGISTRAR
003600*    1.4    08/22/1992  DJP   CR-0251   INTERLEAVE SCORE WEIGHTS
003700*                                       CORRECTED TO 1.5/1.2/1.0
003800*                                       PER HIGH/MEDIUM/LOW
003900*    1.5    01/14/1994  KMT   CR-0293   PHASE 2 NOW CARRIES DAY
004000*                                       USAGE FORWARD FROM PHASE 1
004100*                                       INSTEAD OF RESETTING IT
004200*    1.6    06/11/1995  RH    CR-0321   ADDED SCHEDULE-SCORE OUTPUT
004300*                                       RECORD AND TOTAL-SCHEDULED
004400*                                       HOURS FIELD
004500*    1.7    11/19/1996  DJP   CR-0356   HOUSEKEEPING - DROPPED DEAD
004600*                                       PARAGRAPH 5950-OLD-SCAN
004700*    1.8    06/22/1998  KMT   CR-0389   Y2K REMEDIATION - CONFIRMED
004800*                                       ALL DATE FIELDS ARE 4-DIGIT
004900*                                       YEAR (CCYYMMDD); JULIAN DAY
005000*                                       ROUTINE VERIFIED ACROSS THE
005100*                                       CENTURY BOUNDARY
005200*    1.9    01/14/1999  KMT   CR-0402   Y2K REGRESSION RERUN - OK
005300*    2.0    08/09/2000  DJP   CR-0431   ADDED ERROR COUNT TOTAL TO
005400*                                       THE GENERATION LISTING
005500*    2.1    11/14/2000  KMT   CR-0438   RECODED EVERY IF/READ/
005600*                                       STRING BLOCK TO PLAIN
005700*                                       PERIOD-AND-GO TO STYLE -
005800*                                       DROP SCOPE TERMINATORS SO
005900*                                       THIS PROGRAM MATCHES THE
006000*                                       REST OF THE SUITE
006010*    2.2    11/28/2000  RH    CR-0449   2400-LOAD-RULES NOW RUNS
006020*                                       AHEAD OF 2300-LOAD-AVAIL-
006030*                                       ABILITY - THE MAX-HOURS-
006040*                                       PER-DAY EDIT IN 2310 WAS
006050*                                       COMPARING AGAINST THE
006060*                                       WORKING-STORAGE DEFAULT OF
006070*                                       8.0 HOURS INSTEAD OF THE
006080*                                       PLAN RULE RECORD.  ALSO
006090*                                       ADDED A COMPONENT DUE-DATE
006100*                                       EDIT TO 2230-CHECK-DEFERRED-
006110*                                       DATES SO A STANDALONE GEN
006120*                                       RUN CATCHES THE SAME DUE-
006130*                                       DATE PROBLEM SCHEDVAL DOES
006140
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT COURSE-FILE ASSIGN TO CRSEIN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS FS-COURSE.
007200
007300     SELECT COMPONENT-FILE ASSIGN TO COMPIN
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS FS-COMPONENT.
007600
007700     SELECT AVAILABILITY-FILE ASSIGN TO AVAILIN
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS FS-AVAIL.
008000
008100     SELECT RULES-FILE ASSIGN TO RULEIN
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-RULES.
008400
008500     SELECT SCHEDULE-OUT ASSIGN TO SCHDOUT
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS FS-SCHED.
008800
008900     SELECT SCORE-OUT ASSIGN TO SCOROUT
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS IS FS-SCORE.
009200
009300     SELECT GEN-RPT ASSIGN TO GENRPT
009400            FILE STATUS IS FS-GENRPT.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  COURSE-FILE
009900     LABEL RECORD STANDARD.
010000*    ONE COURSE PER PLAN - INPUT ORDER IS PRIORITY-NEUTRAL
010100 01  COURSE-REC.
010200     05  COURSE-ID                 PIC X(20).
010300     05  COURSE-PRIORITY           PIC X(06).
010400     05  COURSE-WORKLOAD-HOURS     PIC 9(03)V9(01).
010500     05  COURSE-EXAM-DATE          PIC 9(08).
010600     05  COURSE-EXAM-DATE-R REDEFINES COURSE-EXAM-DATE.
010700         10  COURSE-EXAM-CCYY      PIC 9(04).
010800         10  COURSE-EXAM-MM        PIC 9(02).
010900         10  COURSE-EXAM-DD        PIC 9(02).
011000     05  FILLER                    PIC X(02).
011100
011200 FD  COMPONENT-FILE
011300     LABEL RECORD STANDARD.
011400*    0 TO N PER COURSE, MATCHED BY COMP-COURSE-ID, NOT BY KEY
011500 01  COMPONENT-REC.
011600     05  COMP-COURSE-ID            PIC X(20).
011700     05  COMP-NAME                 PIC X(30).
011800     05  COMP-ESTIMATED-HOURS      PIC 9(03)V9(01).
011900     05  COMP-DUE-DATE             PIC 9(08).
012000     05  COMP-DUE-DATE-R REDEFINES COMP-DUE-DATE.
012100         10  COMP-DUE-CCYY         PIC 9(04).
012200         10  COMP-DUE-MM           PIC 9(02).
012300         10  COMP-DUE-DD           PIC 9(02).
012400     05  FILLER                    PIC X(03).
012500
012600 FD  AVAILABILITY-FILE
012700     LABEL RECORD STANDARD.
012800*    ASSUMED PRE-SORTED ASCENDING BY AVAIL-DATE ON INPUT
012900 01  AVAILABILITY-REC.
013000     05  AVAIL-DATE                PIC 9(08).
013100     05  AVAIL-DATE-R REDEFINES AVAIL-DATE.
013200         10  AVAIL-DATE-CCYY       PIC 9(04).
013300         10  AVAIL-DATE-MM         PIC 9(02).
013400         10  AVAIL-DATE-DD         PIC 9(02).
013500     05  AVAIL-CAPACITY-HOURS      PIC 9(02)V9(01).
013600     05  FILLER                    PIC X(04).
013700
013800 FD  RULES-FILE
013900     LABEL RECORD STANDARD.
014000*    EXACTLY ONE RULES RECORD PER PLAN
014100 01  RULES-REC.
014200     05  RULE-MAX-HOURS-PER-DAY    PIC 9(02)V9(01).
014300     05  RULE-MAX-CONTINUOUS-MIN   PIC 9(03).
014400     05  RULE-BLOCK-DURATION-MIN   PIC 9(03).
014500     05  RULE-BREAK-DURATION-MIN   PIC 9(03).
014600     05  FILLER                    PIC X(03).
014700
014800 FD  SCHEDULE-OUT
014900     LABEL RECORD STANDARD.
015000*    ONE RECORD PER STUDY BLOCK PLACED, IN PLACEMENT ORDER
015100 01  SCHEDULED-BLOCK-REC.
015200     05  BLOCK-COURSE-ID           PIC X(20).
015300     05  BLOCK-COURSE-NAME         PIC X(30).
015400     05  BLOCK-PRIORITY            PIC X(06).
015500     05  BLOCK-DATE                PIC 9(08).
015600     05  BLOCK-DATE-R REDEFINES BLOCK-DATE.
015700         10  BLOCK-DATE-CCYY       PIC 9(04).
015800         10  BLOCK-DATE-MM         PIC 9(02).
015900         10  BLOCK-DATE-DD         PIC 9(02).
016000     05  BLOCK-START-TIME          PIC 9(04).
016100     05  BLOCK-END-TIME            PIC 9(04).
016200     05  BLOCK-DURATION-MINUTES    PIC 9(03).
016300     05  BLOCK-COMPONENT-NAME      PIC X(30).
016400     05  BLOCK-DEADLINE            PIC 9(08).
016500     05  BLOCK-DEADLINE-R REDEFINES BLOCK-DEADLINE.
016600         10  BLOCK-DEADLINE-CCYY   PIC 9(04).
016700         10  BLOCK-DEADLINE-MM     PIC 9(02).
016800         10  BLOCK-DEADLINE-DD     PIC 9(02).
016900     05  BLOCK-REASON              PIC X(100).
017000     05  FILLER                    PIC X(05).
017100
017200 FD  SCORE-OUT
017300     LABEL RECORD STANDARD.
017400*    EXACTLY ONE SCORE RECORD PER SCHEDULE GENERATED
017500 01  SCHEDULE-SCORE-REC.
017600     05  SCORE-OVERALL             PIC 9(03)V9(01).
017700     05  SCORE-SPREADNESS          PIC 9(03)V9(01).
017800     05  SCORE-BUFFER              PIC 9(03)V9(01).
017900     05  SCORE-INTERLEAVE          PIC 9(03)V9(01).
018000     05  SCORE-TOTAL-SCHEDULED-HOURS PIC 9(04)V9(01).
018100     05  FILLER                    PIC X(04).
018200
018300 FD  GEN-RPT
018400     LABEL RECORD OMITTED.
018500*    THE GENERATION JOB'S OWN CONTROL/ERROR AND SHORTFALL LISTING
018600 01  GEN-RPT-LINE                  PIC X(100).
018700
018800 WORKING-STORAGE SECTION.
018900 01  FS-COURSE                     PIC X(02) VALUE SPACE.
019000 01  FS-COMPONENT                  PIC X(02) VALUE SPACE.
019100 01  FS-AVAIL                      PIC X(02) VALUE SPACE.
019200 01  FS-RULES                      PIC X(02) VALUE SPACE.
019300 01  FS-SCHED                      PIC X(02) VALUE SPACE.
019400 01  FS-SCORE                      PIC X(02) VALUE SPACE.
019500 01  FS-GENRPT                     PIC X(02) VALUE SPACE.
019600
019700 01  WS-SWITCHES.
019800     05  WS-COURSE-EOF             PIC X(01) VALUE 'N'.
019900         88  COURSE-EOF            VALUE 'Y'.
020000     05  WS-COMPONENT-EOF          PIC X(01) VALUE 'N'.
020100         88  COMPONENT-EOF         VALUE 'Y'.
020200     05  WS-AVAIL-EOF              PIC X(01) VALUE 'N'.
020300         88  AVAIL-EOF             VALUE 'Y'.
020400     05  WS-VALID-FLAG             PIC X(01) VALUE 'Y'.
020500         88  WS-PLAN-IS-VALID      VALUE 'Y'.
020600     05  WS-DAY-DONE-SW            PIC X(01) VALUE 'N'.
020700         88  WS-DAY-IS-DONE        VALUE 'Y'.
020800     05  WS-SORT-DONE-SW           PIC X(01) VALUE 'N'.
020900         88  WS-SORT-IS-DONE       VALUE 'Y'.
021000         88  WS-SORT-NOT-DONE      VALUE 'N'.
021100     05  FILLER                     PIC X(01) VALUE SPACE.
021200
021300 01  WS-COUNTERS.
021400     05  WS-COURSE-COUNT           PIC S9(04) COMP VALUE ZERO.
021500     05  WS-COMPONENT-COUNT        PIC S9(04) COMP VALUE ZERO.
021600     05  WS-AVAIL-COUNT            PIC S9(04) COMP VALUE ZERO.
021700     05  WS-ERROR-COUNT            PIC S9(04) COMP VALUE ZERO.
021800     05  WS-SUB-1                  PIC S9(04) COMP VALUE ZERO.
021900     05  WS-SUB-2                  PIC S9(04) COMP VALUE ZERO.
022000     05  WS-SUB-3                  PIC S9(04) COMP VALUE ZERO.
022100     05  WS-HIGH-COUNT             PIC S9(04) COMP VALUE ZERO.
022200     05  WS-MEDIUM-COUNT           PIC S9(04) COMP VALUE ZERO.
022300     05  WS-LOW-COUNT              PIC S9(04) COMP VALUE ZERO.
022400     05  WS-TOTAL-BLOCKS           PIC S9(04) COMP VALUE ZERO.
022500     05  WS-BLOCKS-NEEDED          PIC S9(04) COMP VALUE ZERO.
022600     05  WS-BLOCKS-PLACED          PIC S9(04) COMP VALUE ZERO.
022700     05  WS-PHASE-NUM              PIC S9(01) COMP VALUE ZERO.
022800     05  WS-COUNT-EDIT             PIC ZZZ9.
022900     05  FILLER                     PIC X(01) VALUE SPACE.
023000
023100 01  WS-PLAN-TOTALS.
023200     05  WS-TOTAL-WORKLOAD-HOURS   PIC S9(05)V9(01) COMP VALUE ZERO.
023300     05  WS-TOTAL-AVAIL-HOURS      PIC S9(05)V9(01) COMP VALUE ZERO.
023400     05  WS-TOTAL-SCHED-HOURS      PIC S9(05)V9(01) COMP VALUE ZERO.
023500     05  WS-UNSCHED-HOURS          PIC S9(05)V9(01) COMP VALUE ZERO.
023600     05  FILLER                     PIC X(01) VALUE SPACE.
023700
023800 01  WS-PLAN-DATES.
023900     05  WS-START-DATE             PIC 9(08) VALUE ZERO.
024000     05  WS-END-DATE               PIC 9(08) VALUE ZERO.
024100     05  FILLER                     PIC X(01) VALUE SPACE.
024200
024300 01  WS-DATE-CONV.
024400     05  WS-DC-DATE                PIC 9(08).
024500     05  WS-DC-DATE-R REDEFINES WS-DC-DATE.
024600         10  WS-DC-CCYY            PIC 9(04).
024700         10  WS-DC-MM              PIC 9(02).
024800         10  WS-DC-DD              PIC 9(02).
024900     05  FILLER                     PIC X(01) VALUE SPACE.
025000
025100 01  WS-JULIAN-WORK.
025200     05  WS-JDN-START              PIC S9(08) COMP VALUE ZERO.
025300     05  WS-JDN-END                PIC S9(08) COMP VALUE ZERO.
025400     05  WS-JDN-SPLIT              PIC S9(08) COMP VALUE ZERO.
025500     05  WS-JDN-TOTAL-DAYS         PIC S9(08) COMP VALUE ZERO.
025600     05  WS-JDN-THIS               PIC S9(08) COMP VALUE ZERO.
025700     05  WS-JDN-A                  PIC S9(08) COMP VALUE ZERO.
025800     05  WS-JDN-Y                  PIC S9(08) COMP VALUE ZERO.
025900     05  WS-JDN-M                  PIC S9(08) COMP VALUE ZERO.
026000     05  FILLER                     PIC X(01) VALUE SPACE.
026100
026200 01  WS-PHASE-RANGE.
026300     05  WS-PHASE-START-JDN        PIC S9(08) COMP VALUE ZERO.
026400     05  WS-PHASE-END-JDN          PIC S9(08) COMP VALUE ZERO.
026500     05  FILLER                     PIC X(01) VALUE SPACE.
026600
026700 01  WS-PRIORITY-TABLE.
026800     05  WS-PRIORITY-ENTRY OCCURS 3 TIMES INDEXED BY WS-PR-IX.
026900         10  WS-PR-NAME            PIC X(06).
027000         10  WS-PR-WEIGHT          PIC S9(01) COMP.
027100         10  WS-PR-FRONT-RATIO     PIC 9(01)V9(02).
027200     05  FILLER                     PIC X(01) VALUE SPACE.
027300
027400 01  WS-COURSE-TABLE.
027500     05  WS-COURSE-ENTRY OCCURS 200 TIMES INDEXED BY WS-CRS-IX.
027600         10  WS-T-COURSE-ID        PIC X(20).
027700         10  WS-T-PRIORITY         PIC X(06).
027800         10  WS-T-WEIGHT           PIC S9(01) COMP.
027900         10  WS-T-EXAM-DATE        PIC 9(08).
028000         10  WS-T-WORKLOAD-HOURS   PIC S9(03)V9(01) COMP.
028100         10  WS-T-FIRST-HALF-HRS   PIC S9(03)V9(01) COMP.
028200         10  WS-T-SECOND-HALF-HRS  PIC S9(03)V9(01) COMP.
028300         10  WS-T-HOURS-LEFT       PIC S9(03)V9(01) COMP.
028400         10  WS-T-COMP-HOURS-TOTAL PIC S9(04)V9(01) COMP.
028500     05  FILLER                     PIC X(01) VALUE SPACE.
028600
028700 01  WS-COURSE-ENTRY-SAVE.
028800     05  WS-SV-COURSE-ID           PIC X(20).
028900     05  WS-SV-PRIORITY            PIC X(06).
029000     05  WS-SV-WEIGHT              PIC S9(01) COMP.
029100     05  WS-SV-EXAM-DATE           PIC 9(08).
029200     05  WS-SV-WORKLOAD-HOURS      PIC S9(03)V9(01) COMP.
029300     05  WS-SV-FIRST-HALF-HRS      PIC S9(03)V9(01) COMP.
029400     05  WS-SV-SECOND-HALF-HRS     PIC S9(03)V9(01) COMP.
029500     05  WS-SV-HOURS-LEFT          PIC S9(03)V9(01) COMP.
029600     05  WS-SV-COMP-HOURS-TOTAL    PIC S9(04)V9(01) COMP.
029700     05  FILLER                     PIC X(01) VALUE SPACE.
029800
029900 01  WS-AVAIL-TABLE.
030000     05  WS-AVAIL-ENTRY OCCURS 400 TIMES INDEXED BY WS-AVL-IX.
030100         10  WS-A-DATE             PIC 9(08).
030200         10  WS-A-JDN              PIC S9(08) COMP.
030300         10  WS-A-CAPACITY         PIC S9(02)V9(01) COMP.
030400         10  WS-A-USED-HOURS       PIC S9(02)V9(01) COMP.
030500         10  WS-A-NEXT-START       PIC 9(04).
030600     05  FILLER                     PIC X(01) VALUE SPACE.
030700
030800 01  WS-RULE-MAX-HOURS             PIC S9(02)V9(01) COMP VALUE 8.0.
030900 01  WS-HOURS-TO-SCHEDULE          PIC S9(03)V9(01) COMP VALUE ZERO.
031000 01  WS-CEIL-CHECK                 PIC S9(03)V9(01) COMP VALUE ZERO.
031100 01  WS-DAY-REMAINING              PIC S9(02)V9(01) COMP VALUE ZERO.
031200 01  WS-BLOCK-START-HH             PIC S9(02) COMP VALUE ZERO.
031300 01  WS-BLOCK-START-MM             PIC S9(02) COMP VALUE ZERO.
031400 01  WS-BLOCK-END-HH               PIC S9(02) COMP VALUE ZERO.
031500 01  WS-BLOCK-END-MM               PIC S9(02) COMP VALUE ZERO.
031600 01  WS-BREAK-END-HH               PIC S9(02) COMP VALUE ZERO.
031700 01  WS-BREAK-END-MM               PIC S9(02) COMP VALUE ZERO.
031800
031900 01  WS-HOURS-EDIT                 PIC ZZZ9.9.
032000
032100 01  WS-MESSAGE-LINE.
032200     05  WS-MSG-TEXT               PIC X(80).
032300     05  FILLER                    PIC X(20).
032400
032500 PROCEDURE DIVISION.
032600 0000-MAINLINE.
032700     PERFORM 0100-INIT-PRIORITY-TABLE THRU 0100-EXIT.
032800     PERFORM 1000-OPEN-INPUT-FILES THRU 1000-EXIT.
032900     PERFORM 2100-LOAD-COURSES THRU 2100-EXIT.
033000     PERFORM 2200-LOAD-COMPONENTS THRU 2200-EXIT.
033100     PERFORM 2220-CHECK-COMPONENT-TOLERANCE THRU 2220-EXIT.
033150     PERFORM 2400-LOAD-RULES THRU 2400-EXIT.
033200     PERFORM 2300-LOAD-AVAILABILITY THRU 2300-EXIT.
033400     PERFORM 2500-DERIVE-PLAN-DATES THRU 2500-EXIT.
033500     PERFORM 2230-CHECK-DEFERRED-DATES THRU 2230-EXIT.
033600     PERFORM 2600-CHECK-WORKLOAD-VS-AVAIL THRU 2600-EXIT.
033700     PERFORM 2700-CHECK-RULES-SANITY THRU 2700-EXIT.
033800     PERFORM 9100-CLOSE-INPUT-FILES THRU 9100-EXIT.
033900     IF NOT WS-PLAN-IS-VALID
034000         PERFORM 9500-ABORT-INVALID THRU 9500-EXIT
034100         GO TO 0000-EXIT.
034200     PERFORM 3000-OPEN-OUTPUT-FILES THRU 3000-EXIT.
034300     PERFORM 3100-CALC-PLAN-JULIAN THRU 3100-EXIT.
034400     PERFORM 3200-SORT-COURSES-BY-PRIORITY THRU 3200-EXIT.
034500     PERFORM 3300-SPLIT-COURSE-HOURS THRU 3300-EXIT.
034600     MOVE WS-JDN-START TO WS-PHASE-START-JDN.
034700     COMPUTE WS-PHASE-END-JDN = WS-JDN-SPLIT - 1.
034800     MOVE 1 TO WS-PHASE-NUM.
034900     PERFORM 4000-RUN-ONE-PHASE THRU 4000-EXIT.
035000     MOVE WS-JDN-SPLIT TO WS-PHASE-START-JDN.
035100     MOVE WS-JDN-END TO WS-PHASE-END-JDN.
035200     MOVE 2 TO WS-PHASE-NUM.
035300     PERFORM 4000-RUN-ONE-PHASE THRU 4000-EXIT.
035400     PERFORM 5000-LOG-SHORTFALLS THRU 5000-EXIT.
035500     PERFORM 6000-SCORE-SCHEDULE THRU 6000-EXIT.
035600     PERFORM 9200-CLOSE-OUTPUT-FILES THRU 9200-EXIT.
035700 0000-EXIT.
035800     STOP RUN.
035900
036000 0100-INIT-PRIORITY-TABLE.
036100*    FIXED WEIGHT / FRONT-LOAD RATIO TABLE - REGISTRAR POLICY,
036200*    NOT CARRIED ON THE RULES RECORD
036300     MOVE 'HIGH  '  TO WS-PR-NAME (1).
036400     MOVE 3         TO WS-PR-WEIGHT (1).
036500     MOVE 0.70      TO WS-PR-FRONT-RATIO (1).
036600     MOVE 'MEDIUM'  TO WS-PR-NAME (2).
036700     MOVE 2         TO WS-PR-WEIGHT (2).
036800     MOVE 0.50      TO WS-PR-FRONT-RATIO (2).
036900     MOVE 'LOW   '  TO WS-PR-NAME (3).
037000     MOVE 1         TO WS-PR-WEIGHT (3).
037100     MOVE 0.30      TO WS-PR-FRONT-RATIO (3).
037200 0100-EXIT.
037300     EXIT.
037400
037500 1000-OPEN-INPUT-FILES.
037600     OPEN INPUT COURSE-FILE.
037700     OPEN INPUT COMPONENT-FILE.
037800     OPEN INPUT AVAILABILITY-FILE.
037900     OPEN INPUT RULES-FILE.
038000     OPEN OUTPUT GEN-RPT.
038100 1000-EXIT.
038200     EXIT.
038300
038400 2100-LOAD-COURSES.
038500     PERFORM 2110-LOAD-ONE-COURSE THRU 2110-EXIT
038600         UNTIL COURSE-EOF.
038700 2100-EXIT.
038800     EXIT.
038900
039000 2110-LOAD-ONE-COURSE.
039100     READ COURSE-FILE
039200         AT END
039300             MOVE 'Y' TO WS-COURSE-EOF
039400             GO TO 2110-EXIT.
039500     IF COURSE-ID = SPACES OR COURSE-PRIORITY = SPACES
039600         OR COURSE-WORKLOAD-HOURS = ZERO
039700         MOVE 'COURSE RECORD MISSING ID, PRIORITY OR WORKLOAD'
039800             TO WS-MSG-TEXT
039900         PERFORM 9400-ADD-ERROR THRU 9400-EXIT
040000         GO TO 2110-EXIT.
040100     ADD 1 TO WS-COURSE-COUNT.
040200     SET WS-CRS-IX TO WS-COURSE-COUNT.
040300     MOVE COURSE-ID TO WS-T-COURSE-ID (WS-CRS-IX).
040400     MOVE COURSE-PRIORITY TO WS-T-PRIORITY (WS-CRS-IX).
040500     MOVE COURSE-EXAM-DATE TO WS-T-EXAM-DATE (WS-CRS-IX).
040600     MOVE COURSE-WORKLOAD-HOURS TO WS-T-WORKLOAD-HOURS (WS-CRS-IX).
040700     MOVE COURSE-WORKLOAD-HOURS TO WS-T-HOURS-LEFT (WS-CRS-IX).
040800     MOVE ZERO TO WS-T-COMP-HOURS-TOTAL (WS-CRS-IX).
040900     ADD COURSE-WORKLOAD-HOURS TO WS-TOTAL-WORKLOAD-HOURS.
041000     PERFORM 2115-SET-COURSE-WEIGHT THRU 2115-EXIT.
041100     PERFORM 2120-CHECK-DUPLICATE THRU 2120-EXIT.
041200 2110-EXIT.
041300     EXIT.
041400
041500 2115-SET-COURSE-WEIGHT.
041600     PERFORM 2116-MATCH-PRIORITY THRU 2116-EXIT
041700         VARYING WS-PR-IX FROM 1 BY 1 UNTIL WS-PR-IX > 3.
041800 2115-EXIT.
041900     EXIT.
042000
042100 2116-MATCH-PRIORITY.
042200     IF WS-PR-NAME (WS-PR-IX) = WS-T-PRIORITY (WS-CRS-IX)
042300         MOVE WS-PR-WEIGHT (WS-PR-IX) TO WS-T-WEIGHT (WS-CRS-IX).
042400 2116-EXIT.
042500     EXIT.
042600
042700 2120-CHECK-DUPLICATE.
042800     IF WS-COURSE-COUNT > 1
042900         PERFORM 2121-DUP-CHECK-ONE THRU 2121-EXIT
043000             VARYING WS-SUB-1 FROM 1 BY 1
043100             UNTIL WS-SUB-1 >= WS-COURSE-COUNT.
043200 2120-EXIT.
043300     EXIT.
043400
043500 2121-DUP-CHECK-ONE.
043600     IF WS-T-COURSE-ID (WS-SUB-1) = WS-T-COURSE-ID (WS-COURSE-COUNT)
043700         MOVE 'DUPLICATE COURSE ID IN PLAN' TO WS-MSG-TEXT
043800         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
043900 2121-EXIT.
044000     EXIT.
044100
044200 2200-LOAD-COMPONENTS.
044300     PERFORM 2210-LOAD-ONE-COMPONENT THRU 2210-EXIT
044400         UNTIL COMPONENT-EOF.
044500 2200-EXIT.
044600     EXIT.
044700
044800 2210-LOAD-ONE-COMPONENT.
044900     READ COMPONENT-FILE
045000         AT END
045100             MOVE 'Y' TO WS-COMPONENT-EOF
045200             GO TO 2210-EXIT.
045300     ADD 1 TO WS-COMPONENT-COUNT.
045400     IF COMP-NAME = SPACES OR COMP-ESTIMATED-HOURS = ZERO
045500         MOVE 'COMPONENT RECORD MISSING NAME OR HOURS'
045600             TO WS-MSG-TEXT
045700         PERFORM 9400-ADD-ERROR THRU 9400-EXIT
045800         GO TO 2210-EXIT.
045900     PERFORM 2211-FIND-AND-ADD THRU 2211-EXIT
046000         VARYING WS-SUB-1 FROM 1 BY 1
046100         UNTIL WS-SUB-1 > WS-COURSE-COUNT.
046200 2210-EXIT.
046300     EXIT.
046400
046500 2211-FIND-AND-ADD.
046600     IF WS-T-COURSE-ID (WS-SUB-1) = COMP-COURSE-ID
046700         ADD COMP-ESTIMATED-HOURS TO WS-T-COMP-HOURS-TOTAL (WS-SUB-1).
046800 2211-EXIT.
046900     EXIT.
047000
047100 2220-CHECK-COMPONENT-TOLERANCE.
047200     PERFORM 2221-CHECK-ONE-COURSE THRU 2221-EXIT
047300         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-COURSE-COUNT.
047400 2220-EXIT.
047500     EXIT.
047600
047700 2221-CHECK-ONE-COURSE.
047800     COMPUTE WS-CEIL-CHECK = WS-T-WORKLOAD-HOURS (WS-SUB-1) * 1.1.
047900     IF WS-T-COMP-HOURS-TOTAL (WS-SUB-1) > WS-CEIL-CHECK
048000         MOVE 'COMPONENT HOURS EXCEED WORKLOAD TOLERANCE'
048100             TO WS-MSG-TEXT
048200         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
048300 2221-EXIT.
048400     EXIT.
048500
048590*    CR-0449 - THIS PARAGRAPH ONLY RE-CHECKED EXAM DATES, SO A
048591*    STANDALONE GEN RUN COULD SCHEDULE A COMPONENT WHOSE DUE DATE
048592*    IS PAST THE PLAN END WITHOUT SCHEDVAL EVER HAVING CAUGHT IT.
048593*    2232 BELOW RE-READS COMPONENT-FILE FROM THE TOP AND MIRRORS
048594*    SCHEDVAL'S 2510-CHECK-ONE-DUE-DATE.
048600 2230-CHECK-DEFERRED-DATES.
048700     PERFORM 2231-CHECK-ONE-EXAM-DATE THRU 2231-EXIT
048800         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-COURSE-COUNT.
048810     CLOSE COMPONENT-FILE.
048820     OPEN INPUT COMPONENT-FILE.
048830     MOVE 'N' TO WS-COMPONENT-EOF.
048840     READ COMPONENT-FILE
048850         AT END
048860             MOVE 'Y' TO WS-COMPONENT-EOF.
048870     PERFORM 2232-CHECK-ONE-DUE-DATE THRU 2232-EXIT
048880         UNTIL COMPONENT-EOF.
048900 2230-EXIT.
049000     EXIT.
049100
049200 2231-CHECK-ONE-EXAM-DATE.
049300     IF WS-T-EXAM-DATE (WS-SUB-1) NOT = ZERO
049400         IF WS-T-EXAM-DATE (WS-SUB-1) < WS-START-DATE
049500             OR WS-T-EXAM-DATE (WS-SUB-1) > WS-END-DATE
049600             MOVE 'COURSE EXAM DATE OUTSIDE PLAN DATE RANGE'
049700                 TO WS-MSG-TEXT
049800             PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
049900 2231-EXIT.
050000     EXIT.
050010
050020 2232-CHECK-ONE-DUE-DATE.
050030     IF COMP-DUE-DATE NOT = ZERO
050040         IF COMP-DUE-DATE > WS-END-DATE
050050             MOVE 'COMPONENT DUE DATE IS AFTER THE PLAN END DATE'
050060                 TO WS-MSG-TEXT
050070             PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
050080     READ COMPONENT-FILE
050090         AT END
050100             MOVE 'Y' TO WS-COMPONENT-EOF.
050110 2232-EXIT.
050120     EXIT.
050130
050140*    CR-0449 - MAINLINE NOW CALLS 2400-LOAD-RULES AHEAD OF THIS
050150*    PARAGRAPH SO WS-RULE-MAX-HOURS CARRIES THE PLAN'S OWN RULE
050160*    RECORD (NOT THE 8.0 DEFAULT BELOW) INTO THE 2310 EDIT.
050200 2300-LOAD-AVAILABILITY.
050300     PERFORM 2310-LOAD-ONE-AVAIL THRU 2310-EXIT
050400         UNTIL AVAIL-EOF.
050500 2300-EXIT.
050600     EXIT.
050700
050800 2310-LOAD-ONE-AVAIL.
050900     READ AVAILABILITY-FILE
051000         AT END
051100             MOVE 'Y' TO WS-AVAIL-EOF
051200             GO TO 2310-EXIT.
051300     IF AVAIL-CAPACITY-HOURS > WS-RULE-MAX-HOURS
051400         MOVE 'AVAILABILITY ENTRY EXCEEDS MAX HOURS PER DAY'
051500             TO WS-MSG-TEXT
051600         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
051700     ADD 1 TO WS-AVAIL-COUNT.
051800     SET WS-AVL-IX TO WS-AVAIL-COUNT.
051900     MOVE AVAIL-DATE TO WS-A-DATE (WS-AVL-IX).
052000     MOVE AVAIL-CAPACITY-HOURS TO WS-A-CAPACITY (WS-AVL-IX).
052100     MOVE ZERO TO WS-A-USED-HOURS (WS-AVL-IX).
052200     MOVE ZERO TO WS-A-NEXT-START (WS-AVL-IX).
052300     ADD AVAIL-CAPACITY-HOURS TO WS-TOTAL-AVAIL-HOURS.
052400 2310-EXIT.
052500     EXIT.
052600
052700 2400-LOAD-RULES.
052800     READ RULES-FILE
052900         AT END
053000             MOVE 'RULES FILE HAS NO RECORD' TO WS-MSG-TEXT
053100             PERFORM 9400-ADD-ERROR THRU 9400-EXIT
053200             GO TO 2400-EXIT.
053300     IF RULE-MAX-HOURS-PER-DAY > ZERO
053400         MOVE RULE-MAX-HOURS-PER-DAY TO WS-RULE-MAX-HOURS.
053500 2400-EXIT.
053600     EXIT.
053700
053800 2500-DERIVE-PLAN-DATES.
053900     IF WS-AVAIL-COUNT = ZERO
054000         MOVE 'AVAILABILITY CALENDAR IS EMPTY' TO WS-MSG-TEXT
054100         PERFORM 9400-ADD-ERROR THRU 9400-EXIT
054200         GO TO 2500-EXIT.
054300     MOVE WS-A-DATE (1) TO WS-START-DATE.
054400     MOVE WS-A-DATE (1) TO WS-END-DATE.
054500     PERFORM 2510-SCAN-ONE-DATE THRU 2510-EXIT
054600         VARYING WS-SUB-1 FROM 1 BY 1
054700         UNTIL WS-SUB-1 > WS-AVAIL-COUNT.
054800 2500-EXIT.
054900     EXIT.
055000
055100 2510-SCAN-ONE-DATE.
055200     IF WS-A-DATE (WS-SUB-1) < WS-START-DATE
055300         MOVE WS-A-DATE (WS-SUB-1) TO WS-START-DATE.
055400     IF WS-A-DATE (WS-SUB-1) > WS-END-DATE
055500         MOVE WS-A-DATE (WS-SUB-1) TO WS-END-DATE.
055600 2510-EXIT.
055700     EXIT.
055800
055900 2600-CHECK-WORKLOAD-VS-AVAIL.
056000     IF WS-TOTAL-WORKLOAD-HOURS > WS-TOTAL-AVAIL-HOURS
056100         MOVE WS-TOTAL-WORKLOAD-HOURS TO WS-HOURS-EDIT
056200         STRING 'WORKLOAD EXCEEDS AVAILABILITY - WORKLOAD '
056300             DELIMITED BY SIZE
056400             WS-HOURS-EDIT DELIMITED BY SIZE
056500             ' HOURS' DELIMITED BY SIZE
056600             INTO WS-MSG-TEXT
056700         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
056800 2600-EXIT.
056900     EXIT.
057000
057100 2700-CHECK-RULES-SANITY.
057200     IF RULE-MAX-HOURS-PER-DAY NOT > ZERO
057300         MOVE 'RULE MAX HOURS PER DAY MUST BE POSITIVE'
057400             TO WS-MSG-TEXT
057500         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
057600     IF RULE-BLOCK-DURATION-MIN NOT > ZERO
057700         MOVE 'RULE BLOCK DURATION MINUTES MUST BE POSITIVE'
057800             TO WS-MSG-TEXT
057900         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
058000     IF RULE-MAX-CONTINUOUS-MIN < RULE-BLOCK-DURATION-MIN
058100         MOVE 'RULE MAX CONTINUOUS MINUTES BELOW BLOCK DURATION'
058200             TO WS-MSG-TEXT
058300         PERFORM 9400-ADD-ERROR THRU 9400-EXIT.
058400 2700-EXIT.
058500     EXIT.
058600
058700 3000-OPEN-OUTPUT-FILES.
058800     OPEN OUTPUT SCHEDULE-OUT.
058900     OPEN OUTPUT SCORE-OUT.
059000 3000-EXIT.
059100     EXIT.
059200
059300 3100-CALC-PLAN-JULIAN.
059400*    CONVERT THE START DATE, END DATE AND EVERY AVAILABILITY DATE
059500*    TO A JULIAN DAY NUMBER SO THE MIDPOINT SPLIT AND PHASE
059600*    MEMBERSHIP CAN BE DONE BY PLAIN INTEGER SUBTRACTION - CCYYMMDD
059700*    CANNOT BE SUBTRACTED DIRECTLY ACROSS A MONTH OR YEAR BOUNDARY
059800     MOVE WS-START-DATE TO WS-DC-DATE.
059900     PERFORM 3111-JULIAN-OF-DATE THRU 3111-EXIT.
060000     MOVE WS-JDN-THIS TO WS-JDN-START.
060100     MOVE WS-END-DATE TO WS-DC-DATE.
060200     PERFORM 3111-JULIAN-OF-DATE THRU 3111-EXIT.
060300     MOVE WS-JDN-THIS TO WS-JDN-END.
060400     COMPUTE WS-JDN-TOTAL-DAYS = WS-JDN-END - WS-JDN-START + 1.
060500     DIVIDE WS-JDN-TOTAL-DAYS BY 2 GIVING WS-SUB-3.
060600     COMPUTE WS-JDN-SPLIT = WS-JDN-START + WS-SUB-3.
060700     PERFORM 3130-CALC-AVAIL-JULIAN THRU 3130-EXIT
060800         VARYING WS-AVL-IX FROM 1 BY 1
060900         UNTIL WS-AVL-IX > WS-AVAIL-COUNT.
061000 3100-EXIT.
061100     EXIT.
061200
061300 3111-JULIAN-OF-DATE.
061400*    CIVIL CALENDAR TO JULIAN DAY NUMBER - STANDARD FLIEGEL AND
061500*    VAN FLANDERN FORMULA, GREGORIAN, INTEGER ARITHMETIC ONLY.
061600*    INPUT IS WS-DC-DATE, RESULT RETURNED IN WS-JDN-THIS
061700     COMPUTE WS-JDN-A = ( 14 - WS-DC-MM ) / 12.
061800     COMPUTE WS-JDN-Y = WS-DC-CCYY + 4800 - WS-JDN-A.
061900     COMPUTE WS-JDN-M = WS-DC-MM + ( 12 * WS-JDN-A ) - 3.
062000     COMPUTE WS-JDN-THIS =
062100         WS-DC-DD + ( ( 153 * WS-JDN-M + 2 ) / 5 )
062200         + ( 365 * WS-JDN-Y ) + ( WS-JDN-Y / 4 )
062300         - ( WS-JDN-Y / 100 ) + ( WS-JDN-Y / 400 ) - 32045.
062400 3111-EXIT.
062500     EXIT.
062600
062700 3130-CALC-AVAIL-JULIAN.
062800     MOVE WS-A-DATE (WS-AVL-IX) TO WS-DC-DATE.
062900     PERFORM 3111-JULIAN-OF-DATE THRU 3111-EXIT.
063000     MOVE WS-JDN-THIS TO WS-A-JDN (WS-AVL-IX).
063100 3130-EXIT.
063200     EXIT.
063300
063400 3200-SORT-COURSES-BY-PRIORITY.
063500*    STABLE DESCENDING SORT ON WEIGHT - BUBBLE PASSES, NO SWAP
063600*    ON EQUAL WEIGHT SO TIES KEEP THEIR ORIGINAL INPUT ORDER
063700     IF WS-COURSE-COUNT > 1
063800         MOVE 'N' TO WS-SORT-DONE-SW
063900         PERFORM 3210-SORT-ONE-PASS THRU 3210-EXIT
064000             UNTIL WS-SORT-IS-DONE.
064100 3200-EXIT.
064200     EXIT.
064300
064400 3210-SORT-ONE-PASS.
064500     MOVE 'Y' TO WS-SORT-DONE-SW.
064600     PERFORM 3220-COMPARE-SWAP THRU 3220-EXIT
064700         VARYING WS-SUB-1 FROM 1 BY 1
064800         UNTIL WS-SUB-1 >= WS-COURSE-COUNT.
064900 3210-EXIT.
065000     EXIT.
065100
065200 3220-COMPARE-SWAP.
065300     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.
065400     IF WS-T-WEIGHT (WS-SUB-1) < WS-T-WEIGHT (WS-SUB-2)
065500         MOVE WS-COURSE-ENTRY (WS-SUB-1) TO WS-COURSE-ENTRY-SAVE
065600         MOVE WS-COURSE-ENTRY (WS-SUB-2) TO WS-COURSE-ENTRY (WS-SUB-1)
065700         MOVE WS-COURSE-ENTRY-SAVE TO WS-COURSE-ENTRY (WS-SUB-2)
065800         MOVE 'N' TO WS-SORT-DONE-SW.
065900 3220-EXIT.
066000     EXIT.
066100
066200 3300-SPLIT-COURSE-HOURS.
066300     PERFORM 3310-SPLIT-ONE-COURSE THRU 3310-EXIT
066400         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-COURSE-COUNT.
066500 3300-EXIT.
066600     EXIT.
066700
066800 3310-SPLIT-ONE-COURSE.
066900     PERFORM 3320-FIND-RATIO THRU 3320-EXIT
067000         VARYING WS-PR-IX FROM 1 BY 1 UNTIL WS-PR-IX > 3.
067100 3310-EXIT.
067200     EXIT.
067300
067400 3320-FIND-RATIO.
067500     IF WS-PR-NAME (WS-PR-IX) = WS-T-PRIORITY (WS-SUB-1)
067600         COMPUTE WS-T-FIRST-HALF-HRS (WS-SUB-1) =
067700             WS-T-WORKLOAD-HOURS (WS-SUB-1)
067800             * WS-PR-FRONT-RATIO (WS-PR-IX)
067900         COMPUTE WS-T-SECOND-HALF-HRS (WS-SUB-1) =
068000             WS-T-WORKLOAD-HOURS (WS-SUB-1)
068100             - WS-T-FIRST-HALF-HRS (WS-SUB-1).
068200 3320-EXIT.
068300     EXIT.
068400
068500 4000-RUN-ONE-PHASE.
068600     PERFORM 4010-SCHEDULE-ONE-COURSE THRU 4010-EXIT
068700         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-COURSE-COUNT.
068800 4000-EXIT.
068900     EXIT.
069000
069100 4010-SCHEDULE-ONE-COURSE.
069200     IF WS-PHASE-NUM = 1
069300         MOVE WS-T-FIRST-HALF-HRS (WS-SUB-1) TO WS-HOURS-TO-SCHEDULE
069400     ELSE
069500         MOVE WS-T-SECOND-HALF-HRS (WS-SUB-1) TO WS-HOURS-TO-SCHEDULE.
069600     IF WS-HOURS-TO-SCHEDULE NOT > ZERO
069700         GO TO 4010-EXIT.
069800     COMPUTE WS-BLOCKS-NEEDED = WS-HOURS-TO-SCHEDULE / 2.0.
069900     COMPUTE WS-CEIL-CHECK = WS-BLOCKS-NEEDED * 2.0.
070000     IF WS-CEIL-CHECK < WS-HOURS-TO-SCHEDULE
070100         ADD 1 TO WS-BLOCKS-NEEDED.
070200     MOVE ZERO TO WS-BLOCKS-PLACED.
070300     PERFORM 4020-SCAN-AVAIL-DAYS THRU 4020-EXIT
070400         VARYING WS-SUB-2 FROM 1 BY 1
070500         UNTIL WS-SUB-2 > WS-AVAIL-COUNT
070600             OR WS-BLOCKS-PLACED >= WS-BLOCKS-NEEDED.
070700     IF WS-BLOCKS-PLACED > ZERO
070800         COMPUTE WS-HOURS-TO-SCHEDULE = WS-BLOCKS-PLACED * 2.0
070900         SUBTRACT WS-HOURS-TO-SCHEDULE FROM WS-T-HOURS-LEFT (WS-SUB-1)
071000         IF WS-T-HOURS-LEFT (WS-SUB-1) < ZERO
071100             MOVE ZERO TO WS-T-HOURS-LEFT (WS-SUB-1).
071200 4010-EXIT.
071300     EXIT.
071400
071500 4020-SCAN-AVAIL-DAYS.
071600     IF WS-A-JDN (WS-SUB-2) < WS-PHASE-START-JDN
071700         OR WS-A-JDN (WS-SUB-2) > WS-PHASE-END-JDN
071800         GO TO 4020-EXIT.
071900     MOVE 'N' TO WS-DAY-DONE-SW.
072000     PERFORM 4030-FILL-ONE-DAY THRU 4030-EXIT
072100         UNTIL WS-DAY-IS-DONE OR WS-BLOCKS-PLACED >= WS-BLOCKS-NEEDED.
072200 4020-EXIT.
072300     EXIT.
072400
072500 4030-FILL-ONE-DAY.
072600     COMPUTE WS-DAY-REMAINING =
072700         WS-A-CAPACITY (WS-SUB-2) - WS-A-USED-HOURS (WS-SUB-2).
072800     IF WS-A-CAPACITY (WS-SUB-2) > WS-RULE-MAX-HOURS
072900         COMPUTE WS-DAY-REMAINING =
073000             WS-RULE-MAX-HOURS - WS-A-USED-HOURS (WS-SUB-2).
073100     IF WS-DAY-REMAINING < 2.0
073200         MOVE 'Y' TO WS-DAY-DONE-SW
073300         GO TO 4030-EXIT.
073400     PERFORM 4040-PLACE-ONE-BLOCK THRU 4040-EXIT.
073500     ADD 2.0 TO WS-A-USED-HOURS (WS-SUB-2).
073600     ADD 1 TO WS-BLOCKS-PLACED.
073700     COMPUTE WS-DAY-REMAINING = WS-DAY-REMAINING - 2.0.
073800     IF WS-DAY-REMAINING < 2.0
073900         MOVE 'Y' TO WS-DAY-DONE-SW.
074000 4030-EXIT.
074100     EXIT.
074200
074300 4040-PLACE-ONE-BLOCK.
074400     IF WS-A-USED-HOURS (WS-SUB-2) = ZERO
074500         MOVE 0800 TO WS-A-NEXT-START (WS-SUB-2).
074600     MOVE WS-A-NEXT-START (WS-SUB-2) TO BLOCK-START-TIME.
074700     PERFORM 4050-CALC-END-TIME THRU 4050-EXIT.
074800     MOVE WS-T-COURSE-ID (WS-SUB-1) TO BLOCK-COURSE-ID.
074900     MOVE WS-T-COURSE-ID (WS-SUB-1) TO BLOCK-COURSE-NAME.
075000     MOVE WS-T-PRIORITY (WS-SUB-1) TO BLOCK-PRIORITY.
075100     MOVE WS-A-DATE (WS-SUB-2) TO BLOCK-DATE.
075200     MOVE 120 TO BLOCK-DURATION-MINUTES.
075300     MOVE SPACES TO BLOCK-COMPONENT-NAME.
075400     MOVE ZERO TO BLOCK-DEADLINE.
075500     IF WS-PHASE-NUM = 1
075600         MOVE 'PLACED IN FIRST HALF OF PLAN PERIOD BY PRIORITY'
075700             TO BLOCK-REASON
075800     ELSE
075900         MOVE 'PLACED IN SECOND HALF OF PLAN PERIOD BY PRIORITY'
076000             TO BLOCK-REASON.
076100     WRITE SCHEDULED-BLOCK-REC.
076200     ADD 2.0 TO WS-TOTAL-SCHED-HOURS.
076300     PERFORM 4060-TALLY-PRIORITY THRU 4060-EXIT.
076400     PERFORM 4070-ADVANCE-NEXT-START THRU 4070-EXIT.
076500 4040-EXIT.
076600     EXIT.
076700
076800 4050-CALC-END-TIME.
076900     DIVIDE BLOCK-START-TIME BY 100 GIVING WS-BLOCK-START-HH
077000         REMAINDER WS-BLOCK-START-MM.
077100     ADD 2 TO WS-BLOCK-START-HH GIVING WS-BLOCK-END-HH.
077200     MOVE WS-BLOCK-START-MM TO WS-BLOCK-END-MM.
077300     COMPUTE BLOCK-END-TIME =
077400         ( WS-BLOCK-END-HH * 100 ) + WS-BLOCK-END-MM.
077500 4050-EXIT.
077600     EXIT.
077700
077800 4060-TALLY-PRIORITY.
077900     IF WS-T-PRIORITY (WS-SUB-1) = 'HIGH  '
078000         ADD 1 TO WS-HIGH-COUNT
078100     ELSE
078200         IF WS-T-PRIORITY (WS-SUB-1) = 'MEDIUM'
078300             ADD 1 TO WS-MEDIUM-COUNT
078400         ELSE
078500             ADD 1 TO WS-LOW-COUNT.
078600 4060-EXIT.
078700     EXIT.
078800
078900 4070-ADVANCE-NEXT-START.
079000     DIVIDE BLOCK-END-TIME BY 100 GIVING WS-BREAK-END-HH
079100         REMAINDER WS-BREAK-END-MM.
079200     ADD 15 TO WS-BREAK-END-MM.
079300     IF WS-BREAK-END-MM >= 60
079400         SUBTRACT 60 FROM WS-BREAK-END-MM
079500         ADD 1 TO WS-BREAK-END-HH.
079600     COMPUTE WS-A-NEXT-START (WS-SUB-2) =
079700         ( WS-BREAK-END-HH * 100 ) + WS-BREAK-END-MM.
079800 4070-EXIT.
079900     EXIT.
080000
080100 5000-LOG-SHORTFALLS.
080200     PERFORM 5010-LOG-ONE-SHORTFALL THRU 5010-EXIT
080300         VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > WS-COURSE-COUNT.
080400 5000-EXIT.
080500     EXIT.
080600
080700 5010-LOG-ONE-SHORTFALL.
080800*    KMT 02/14/1999 - UNSCHED-HOURS MUST PICK UP EVERY COURSE'S
080900*    LEFTOVER, NOT JUST THE ONES WORTH A PRINTED MESSAGE, OR
081000*    SCORE-BUFFER RUNS HIGH.  ADD IS NOW OUTSIDE THE 0.1 GATE.
081100     ADD WS-T-HOURS-LEFT (WS-SUB-1) TO WS-UNSCHED-HOURS.
081200     IF WS-T-HOURS-LEFT (WS-SUB-1) > 0.1
081300         MOVE WS-T-HOURS-LEFT (WS-SUB-1) TO WS-HOURS-EDIT
081400         STRING 'SHORTFALL - COURSE ' DELIMITED BY SIZE
081500             WS-T-COURSE-ID (WS-SUB-1) DELIMITED BY SIZE
081600             ' HAS ' DELIMITED BY SIZE
081700             WS-HOURS-EDIT DELIMITED BY SIZE
081800             ' HOURS UNSCHEDULED' DELIMITED BY SIZE
081900             INTO GEN-RPT-LINE
082000         WRITE GEN-RPT-LINE
082100         MOVE 'REMEDY 1 - EXTEND THE PLAN PERIOD END DATE'
082200             TO GEN-RPT-LINE
082300         WRITE GEN-RPT-LINE
082400         MOVE 'REMEDY 2 - ADD MORE DAILY AVAILABILITY HOURS'
082500             TO GEN-RPT-LINE
082600         WRITE GEN-RPT-LINE
082700         MOVE 'REMEDY 3 - LOWER THE COURSE WORKLOAD HOURS TARGET'
082800             TO GEN-RPT-LINE
082900         WRITE GEN-RPT-LINE
083000         MOVE 'REMEDY 4 - RAISE THE PRIORITY TO FRONT-LOAD MORE'
083100             TO GEN-RPT-LINE
083200         WRITE GEN-RPT-LINE.
083300 5010-EXIT.
083400     EXIT.
083500
083600 6000-SCORE-SCHEDULE.
083700     IF WS-TOTAL-AVAIL-HOURS > ZERO
083800         COMPUTE SCORE-SPREADNESS ROUNDED =
083900             ( WS-TOTAL-SCHED-HOURS / WS-TOTAL-AVAIL-HOURS ) * 100
084000     ELSE
084100         MOVE ZERO TO SCORE-SPREADNESS.
084200     IF WS-TOTAL-WORKLOAD-HOURS > ZERO
084300         COMPUTE SCORE-BUFFER ROUNDED =
084400             ( ( WS-TOTAL-WORKLOAD-HOURS - WS-UNSCHED-HOURS )
084500                 / WS-TOTAL-WORKLOAD-HOURS ) * 100
084600     ELSE
084700         MOVE 100.0 TO SCORE-BUFFER.
084800     ADD WS-HIGH-COUNT WS-MEDIUM-COUNT WS-LOW-COUNT
084900         GIVING WS-TOTAL-BLOCKS.
085000     IF WS-TOTAL-BLOCKS > ZERO
085100         COMPUTE SCORE-INTERLEAVE ROUNDED =
085200             ( ( ( WS-HIGH-COUNT * 1.5 ) + ( WS-MEDIUM-COUNT * 1.2 )
085300                 + ( WS-LOW-COUNT * 1.0 ) )
085400                 / ( WS-TOTAL-BLOCKS * 1.5 ) ) * 100
085500     ELSE
085600         MOVE ZERO TO SCORE-INTERLEAVE.
085700     COMPUTE SCORE-OVERALL ROUNDED =
085800         ( SCORE-SPREADNESS + SCORE-BUFFER + SCORE-INTERLEAVE ) / 3.
085900     MOVE WS-TOTAL-SCHED-HOURS TO SCORE-TOTAL-SCHEDULED-HOURS.
086000     WRITE SCHEDULE-SCORE-REC.
086100 6000-EXIT.
086200     EXIT.
086300
086400 9100-CLOSE-INPUT-FILES.
086500     CLOSE COURSE-FILE COMPONENT-FILE AVAILABILITY-FILE RULES-FILE.
086600 9100-EXIT.
086700     EXIT.
086800
086900 9200-CLOSE-OUTPUT-FILES.
087000     CLOSE SCHEDULE-OUT SCORE-OUT GEN-RPT.
087100 9200-EXIT.
087200     EXIT.
087300
087400 9400-ADD-ERROR.
087500     ADD 1 TO WS-ERROR-COUNT.
087600     MOVE 'N' TO WS-VALID-FLAG.
087700     MOVE WS-MSG-TEXT TO GEN-RPT-LINE.
087800     WRITE GEN-RPT-LINE.
087900 9400-EXIT.
088000     EXIT.
088100
088200 9500-ABORT-INVALID.
088300     MOVE 'PLAN FAILED VALIDATION - SCHEDULE NOT GENERATED'
088400         TO GEN-RPT-LINE.
088500     WRITE GEN-RPT-LINE.
088600     MOVE WS-ERROR-COUNT TO WS-COUNT-EDIT.
088700     STRING 'TOTAL ERRORS - ' DELIMITED BY SIZE
088800         WS-COUNT-EDIT DELIMITED BY SIZE
088900         INTO GEN-RPT-LINE.
089000     WRITE GEN-RPT-LINE.
089100     CLOSE GEN-RPT.
089200 9500-EXIT.
089300     EXIT.
