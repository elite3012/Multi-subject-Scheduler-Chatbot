000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDEXP-COB.
000300 AUTHOR. D J PEARCE.
000400 INSTALLATION. UNIVERSITY COMPUTING CENTER.
000500 DATE-WRITTEN. 03/01/1988.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - STUDENT RECORDS BATCH SUITE.
000800*    UNIVERSITY COMPUTING CENTER - ACADEMIC RECORDS
000900*    ANALYST          :D J PEARCE
001000*    PROGRAMMER       :D J PEARCE
001100*    PURPOSE          :READS A GENERATED SCHEDULE (SCHEDULE-OUT)
001200*                      AND RENDERS IT TWO WAYS IN A SINGLE PASS -
001300*                      A SPREADSHEET-STYLE CSV FILE AND AN
001400*                      ICALENDAR (.ICS) FILE SUITABLE FOR LOADING
001500*                      INTO A STUDENT'S OWN CALENDAR PROGRAM.  NO
001600*                      RE-SORTING IS DONE - BLOCKS ARE WRITTEN IN
001700*                      THE ORDER SCHEDGEN PLACED THEM.
001800*
001900*    CHANGE LOG
002000*    VERS   DATE        BY    REQUEST   DESCRIPTION
002100*    1.0    03/01/1988  DJP   ---       INITIAL RELEASE - CSV
002200*                                       RENDERER ONLY
002300*    1.1    07/14/1988  DJP   CR-0138   ADDED ICS RENDERER, BOTH
002400*                                       FILES NOW WRITTEN IN ONE
002500*                                       PASS OVER SCHEDULE-OUT
002600*    1.2    02/09/1990  KMT   CR-0171   CSV FIELDS CONTAINING A
002700*                                       COMMA OR QUOTE ARE NOW
002800*                                       QUOTE-WRAPPED PER REQUEST
002900*                                       FROM THE REGISTRAR'S
003000*                                       SPREADSHEET VENDOR
003100*    1.3    09/27/1993  RH    CR-0278   FIXED VTIMEZONE BLOCK -
003200*                                       WAS MISSING TZOFFSETTO
003300*    1.4    06/22/1998  KMT   CR-0390   Y2K REMEDIATION - CONFIRMED
003400*                                       BLOCK-DATE IS 4-DIGIT YEAR
003500*                                       AND CSV/ICS DATE TEXT IS
003600*                                       BUILT FROM CCYY, NOT A
003700*                                       2-DIGIT YEAR
003800*    1.5    01/14/1999  KMT   CR-0403   Y2K REGRESSION RERUN - OK
003900*    1.6    11/14/2000  KMT   CR-0439   RECODED EVERY IF/READ/
004000*                                       STRING BLOCK TO PLAIN
004100*                                       PERIOD-AND-GO TO STYLE -
004200*                                       DROP SCOPE TERMINATORS SO
004300*                                       THIS PROGRAM MATCHES THE
004400*                                       REST OF THE SUITE
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SCHEDULE-IN ASSIGN TO SCHDIN
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-SCHED.
005600
005700     SELECT EXPORT-CSV ASSIGN TO CSVOUT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-CSV.
006000
006100     SELECT EXPORT-ICS ASSIGN TO ICSOUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS IS FS-ICS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SCHEDULE-IN
006800     LABEL RECORD STANDARD.
006900*    ONE RECORD PER STUDY BLOCK, IN SCHEDGEN PLACEMENT ORDER
007000 01  SCHEDULED-BLOCK-REC.
007100     05  BLOCK-COURSE-ID           PIC X(20).
007200     05  BLOCK-COURSE-NAME         PIC X(30).
007300     05  BLOCK-PRIORITY            PIC X(06).
007400     05  BLOCK-DATE                PIC 9(08).
007500     05  BLOCK-DATE-R REDEFINES BLOCK-DATE.
007600         10  BLOCK-DATE-CCYY       PIC 9(04).
007700         10  BLOCK-DATE-MM         PIC 9(02).
007800         10  BLOCK-DATE-DD         PIC 9(02).
007900     05  BLOCK-START-TIME          PIC 9(04).
008000     05  BLOCK-END-TIME            PIC 9(04).
008100     05  BLOCK-DURATION-MINUTES    PIC 9(03).
008200     05  BLOCK-COMPONENT-NAME      PIC X(30).
008300     05  BLOCK-DEADLINE            PIC 9(08).
008400     05  BLOCK-DEADLINE-R REDEFINES BLOCK-DEADLINE.
008500         10  BLOCK-DEADLINE-CCYY   PIC 9(04).
008600         10  BLOCK-DEADLINE-MM     PIC 9(02).
008700         10  BLOCK-DEADLINE-DD     PIC 9(02).
008800     05  BLOCK-REASON              PIC X(100).
008900     05  FILLER                    PIC X(05).
009000
009100 FD  EXPORT-CSV
009200     LABEL RECORD OMITTED.
009300*    HEADER LINE, THEN ONE DATA LINE PER BLOCK - NO TOTALS LINE
009400 01  CSV-LINE                      PIC X(400).
009500
009600 FD  EXPORT-ICS
009700     LABEL RECORD OMITTED.
009800*    VCALENDAR WRAPPER, ONE FIXED VTIMEZONE, THEN ONE VEVENT PER
009900*    BLOCK - WRITTEN A LINE AT A TIME, NO LINE FOLDING NEEDED AT
010000*    THESE FIELD WIDTHS
010100 01  ICS-LINE                      PIC X(200).
010200
010300 WORKING-STORAGE SECTION.
010400 01  FS-SCHED                      PIC X(02) VALUE SPACE.
010500 01  FS-CSV                        PIC X(02) VALUE SPACE.
010600 01  FS-ICS                        PIC X(02) VALUE SPACE.
010700
010800 01  WS-SWITCHES.
010900     05  WS-SCHED-EOF              PIC X(01) VALUE 'N'.
011000         88  SCHED-EOF             VALUE 'Y'.
011100     05  FILLER                     PIC X(01) VALUE SPACE.
011200
011300 01  WS-COUNTERS.
011400     05  WS-BLOCK-COUNT            PIC S9(04) COMP VALUE ZERO.
011500     05  FILLER                     PIC X(01) VALUE SPACE.
011600
011700 01  WS-DATE-FMT.
011800     05  WS-DF-DATE                PIC 9(08).
011900     05  WS-DF-DATE-R REDEFINES WS-DF-DATE.
012000         10  WS-DF-CCYY            PIC 9(04).
012100         10  WS-DF-MM               PIC 9(02).
012200         10  WS-DF-DD               PIC 9(02).
012300     05  WS-DF-TEXT                PIC X(10).
012400     05  FILLER                     PIC X(01) VALUE SPACE.
012500
012600 01  WS-TIME-FMT.
012700     05  WS-TF-TIME                PIC 9(04).
012800     05  WS-TF-TIME-R REDEFINES WS-TF-TIME.
012900         10  WS-TF-HH              PIC 9(02).
013000         10  WS-TF-MM              PIC 9(02).
013100     05  WS-TF-TEXT                PIC X(05).
013200     05  FILLER                     PIC X(01) VALUE SPACE.
013300
013400 01  WS-ESCAPE-WORK.
013500     05  WS-ESC-IN                 PIC X(100).
013600     05  WS-ESC-OUT                PIC X(104).
013700     05  WS-ESC-NEEDS-QUOTE        PIC X(01) VALUE 'N'.
013800         88  WS-ESC-QUOTE-NEEDED   VALUE 'Y'.
013900     05  WS-ESC-SUB                PIC S9(04) COMP VALUE ZERO.
014000     05  WS-ESC-OUT-SUB            PIC S9(04) COMP VALUE ZERO.
014100     05  FILLER                    PIC X(20).
014200
014300 01  WS-CSV-FIELDS.
014400     05  WS-CSV-DATE               PIC X(10).
014500     05  WS-CSV-START              PIC X(05).
014600     05  WS-CSV-END                PIC X(05).
014700     05  WS-CSV-DURATION           PIC ZZ9.
014800     05  WS-CSV-DEADLINE           PIC X(10).
014900     05  WS-CSV-COURSE-NAME        PIC X(104).
015000     05  WS-CSV-PRIORITY           PIC X(06).
015100     05  WS-CSV-COMPONENT          PIC X(104).
015200     05  WS-CSV-REASON             PIC X(104).
015300     05  FILLER                     PIC X(01) VALUE SPACE.
015400
015500 01  WS-ICS-SEQ                    PIC S9(05) COMP VALUE ZERO.
015600 01  WS-ICS-UID                    PIC X(40).
015700
015800 PROCEDURE DIVISION.
015900 0000-MAINLINE.
016000     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
016100     PERFORM 0200-WRITE-CSV-HEADER THRU 0200-EXIT.
016200     PERFORM 0300-WRITE-ICS-PREAMBLE THRU 0300-EXIT.
016300     PERFORM 1000-PROCESS-BLOCKS THRU 1000-EXIT.
016400     PERFORM 4000-WRITE-ICS-CLOSE THRU 4000-EXIT.
016500     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016600     STOP RUN.
016700
016800 0100-OPEN-FILES.
016900     OPEN INPUT SCHEDULE-IN.
017000     OPEN OUTPUT EXPORT-CSV.
017100     OPEN OUTPUT EXPORT-ICS.
017200 0100-EXIT.
017300     EXIT.
017400
017500 0200-WRITE-CSV-HEADER.
017600     MOVE 'Date,Course ID,Course Name,Start Time,End Time,'
017700         TO CSV-LINE.
017800     PERFORM 0210-APPEND-HEADER-TAIL THRU 0210-EXIT.
017900 0200-EXIT.
018000     EXIT.
018100
018200 0210-APPEND-HEADER-TAIL.
018300     STRING CSV-LINE DELIMITED BY SPACE
018400         'Duration (minutes),Priority,Component,Deadline,Reason'
018500             DELIMITED BY SIZE
018600         INTO CSV-LINE.
018700     WRITE CSV-LINE.
018800 0210-EXIT.
018900     EXIT.
019000
019100 0300-WRITE-ICS-PREAMBLE.
019200     MOVE 'BEGIN:VCALENDAR' TO ICS-LINE.
019300     WRITE ICS-LINE.
019400     MOVE 'VERSION:2.0' TO ICS-LINE.
019500     WRITE ICS-LINE.
019600     MOVE 'PRODID:-//UNIVERSITY COMPUTING CENTER//SCHEDEXP//EN'
019700         TO ICS-LINE.
019800     WRITE ICS-LINE.
019900     MOVE 'CALSCALE:GREGORIAN' TO ICS-LINE.
020000     WRITE ICS-LINE.
020100     MOVE 'BEGIN:VTIMEZONE' TO ICS-LINE.
020200     WRITE ICS-LINE.
020300     MOVE 'TZID:Asia/Ho_Chi_Minh' TO ICS-LINE.
020400     WRITE ICS-LINE.
020500     MOVE 'BEGIN:STANDARD' TO ICS-LINE.
020600     WRITE ICS-LINE.
020700     MOVE 'DTSTART:19700101T000000' TO ICS-LINE.
020800     WRITE ICS-LINE.
020900     MOVE 'TZOFFSETFROM:+0700' TO ICS-LINE.
021000     WRITE ICS-LINE.
021100     MOVE 'TZOFFSETTO:+0700' TO ICS-LINE.
021200     WRITE ICS-LINE.
021300     MOVE 'TZNAME:+07' TO ICS-LINE.
021400     WRITE ICS-LINE.
021500     MOVE 'END:STANDARD' TO ICS-LINE.
021600     WRITE ICS-LINE.
021700     MOVE 'END:VTIMEZONE' TO ICS-LINE.
021800     WRITE ICS-LINE.
021900 0300-EXIT.
022000     EXIT.
022100
022200 1000-PROCESS-BLOCKS.
022300     PERFORM 1010-PROCESS-ONE-BLOCK THRU 1010-EXIT
022400         UNTIL SCHED-EOF.
022500 1000-EXIT.
022600     EXIT.
022700
022800 1010-PROCESS-ONE-BLOCK.
022900     READ SCHEDULE-IN
023000         AT END
023100             MOVE 'Y' TO WS-SCHED-EOF
023200             GO TO 1010-EXIT.
023300     ADD 1 TO WS-BLOCK-COUNT.
023400     PERFORM 2000-WRITE-CSV-ROW THRU 2000-EXIT.
023500     PERFORM 3000-WRITE-ICS-EVENT THRU 3000-EXIT.
023600 1010-EXIT.
023700     EXIT.
023800
023900 2000-WRITE-CSV-ROW.
024000     MOVE BLOCK-DATE TO WS-DF-DATE.
024100     PERFORM 2100-FORMAT-DATE THRU 2100-EXIT.
024200     MOVE WS-DF-TEXT TO WS-CSV-DATE.
024300     MOVE BLOCK-START-TIME TO WS-TF-TIME.
024400     PERFORM 2200-FORMAT-TIME THRU 2200-EXIT.
024500     MOVE WS-TF-TEXT TO WS-CSV-START.
024600     MOVE BLOCK-END-TIME TO WS-TF-TIME.
024700     PERFORM 2200-FORMAT-TIME THRU 2200-EXIT.
024800     MOVE WS-TF-TEXT TO WS-CSV-END.
024900     MOVE BLOCK-DURATION-MINUTES TO WS-CSV-DURATION.
025000     IF BLOCK-DEADLINE = ZERO
025100         MOVE SPACES TO WS-CSV-DEADLINE
025200     ELSE
025300         MOVE BLOCK-DEADLINE TO WS-DF-DATE
025400         PERFORM 2100-FORMAT-DATE THRU 2100-EXIT
025500         MOVE WS-DF-TEXT TO WS-CSV-DEADLINE.
025600     MOVE BLOCK-COURSE-NAME TO WS-ESC-IN.
025700     PERFORM 2300-ESCAPE-FIELD THRU 2300-EXIT.
025800     MOVE WS-ESC-OUT TO WS-CSV-COURSE-NAME.
025900     MOVE BLOCK-PRIORITY TO WS-CSV-PRIORITY.
026000     MOVE BLOCK-COMPONENT-NAME TO WS-ESC-IN.
026100     PERFORM 2300-ESCAPE-FIELD THRU 2300-EXIT.
026200     MOVE WS-ESC-OUT TO WS-CSV-COMPONENT.
026300     MOVE BLOCK-REASON TO WS-ESC-IN.
026400     PERFORM 2300-ESCAPE-FIELD THRU 2300-EXIT.
026500     MOVE WS-ESC-OUT TO WS-CSV-REASON.
026600     PERFORM 2400-ASSEMBLE-CSV-LINE THRU 2400-EXIT.
026700     WRITE CSV-LINE.
026800 2000-EXIT.
026900     EXIT.
027000
027100 2100-FORMAT-DATE.
027200     MOVE SPACES TO WS-DF-TEXT.
027300     STRING WS-DF-CCYY DELIMITED BY SIZE
027400         '-' DELIMITED BY SIZE
027500         WS-DF-MM DELIMITED BY SIZE
027600         '-' DELIMITED BY SIZE
027700         WS-DF-DD DELIMITED BY SIZE
027800         INTO WS-DF-TEXT.
027900 2100-EXIT.
028000     EXIT.
028100
028200 2200-FORMAT-TIME.
028300     MOVE SPACES TO WS-TF-TEXT.
028400     STRING WS-TF-HH DELIMITED BY SIZE
028500         ':' DELIMITED BY SIZE
028600         WS-TF-MM DELIMITED BY SIZE
028700         INTO WS-TF-TEXT.
028800 2200-EXIT.
028900     EXIT.
029000
029100 2300-ESCAPE-FIELD.
029200*    QUOTE-WRAP A CSV FIELD WHEN IT CONTAINS A COMMA OR A QUOTE,
029300*    DOUBLING ANY EMBEDDED QUOTE - NO NEWLINES CAN OCCUR IN THESE
029400*    FIELDS, THEY ARE FIXED PIC X MOVED FROM THE INPUT RECORD
029500     MOVE SPACES TO WS-ESC-OUT.
029600     MOVE 'N' TO WS-ESC-NEEDS-QUOTE.
029700     IF WS-ESC-IN = SPACES
029800         GO TO 2300-EXIT.
029900     INSPECT WS-ESC-IN TALLYING WS-ESC-SUB FOR ALL ','.
030000     IF WS-ESC-SUB > ZERO
030100         MOVE 'Y' TO WS-ESC-NEEDS-QUOTE.
030200     MOVE ZERO TO WS-ESC-SUB.
030300     INSPECT WS-ESC-IN TALLYING WS-ESC-SUB FOR ALL '"'.
030400     IF WS-ESC-SUB > ZERO
030500         MOVE 'Y' TO WS-ESC-NEEDS-QUOTE.
030600     IF NOT WS-ESC-QUOTE-NEEDED
030700         MOVE WS-ESC-IN TO WS-ESC-OUT
030800         GO TO 2300-EXIT.
030900     MOVE 1 TO WS-ESC-OUT-SUB.
031000     MOVE '"' TO WS-ESC-OUT (WS-ESC-OUT-SUB:1).
031100     ADD 1 TO WS-ESC-OUT-SUB.
031200     PERFORM 2310-COPY-ONE-CHAR THRU 2310-EXIT
031300         VARYING WS-ESC-SUB FROM 1 BY 1 UNTIL WS-ESC-SUB > 100.
031400     MOVE '"' TO WS-ESC-OUT (WS-ESC-OUT-SUB:1).
031500 2300-EXIT.
031600     EXIT.
031700
031800 2310-COPY-ONE-CHAR.
031900     IF WS-ESC-IN (WS-ESC-SUB:1) = '"'
032000         MOVE '"' TO WS-ESC-OUT (WS-ESC-OUT-SUB:1)
032100         ADD 1 TO WS-ESC-OUT-SUB
032200         MOVE '"' TO WS-ESC-OUT (WS-ESC-OUT-SUB:1)
032300         ADD 1 TO WS-ESC-OUT-SUB
032400     ELSE
032500         MOVE WS-ESC-IN (WS-ESC-SUB:1) TO WS-ESC-OUT (WS-ESC-OUT-SUB:1)
032600         ADD 1 TO WS-ESC-OUT-SUB.
032700 2310-EXIT.
032800     EXIT.
032900
033000 2400-ASSEMBLE-CSV-LINE.
033100     STRING WS-CSV-DATE DELIMITED BY SPACE
033200         ',' DELIMITED BY SIZE
033300         BLOCK-COURSE-ID DELIMITED BY SPACE
033400         ',' DELIMITED BY SIZE
033500         WS-CSV-COURSE-NAME DELIMITED BY SIZE
033600         ',' DELIMITED BY SIZE
033700         WS-CSV-START DELIMITED BY SIZE
033800         ',' DELIMITED BY SIZE
033900         WS-CSV-END DELIMITED BY SIZE
034000         ',' DELIMITED BY SIZE
034100         WS-CSV-DURATION DELIMITED BY SIZE
034200         ',' DELIMITED BY SIZE
034300         WS-CSV-PRIORITY DELIMITED BY SPACE
034400         ',' DELIMITED BY SIZE
034500         WS-CSV-COMPONENT DELIMITED BY SIZE
034600         ',' DELIMITED BY SIZE
034700         WS-CSV-DEADLINE DELIMITED BY SIZE
034800         ',' DELIMITED BY SIZE
034900         WS-CSV-REASON DELIMITED BY SIZE
035000         INTO CSV-LINE.
035100 2400-EXIT.
035200     EXIT.
035300
035400 3000-WRITE-ICS-EVENT.
035500     ADD 1 TO WS-ICS-SEQ.
035600     MOVE SPACES TO WS-ICS-UID.
035700     STRING 'SCHED-' DELIMITED BY SIZE
035800         WS-ICS-SEQ DELIMITED BY SIZE
035900         '@UCC' DELIMITED BY SIZE
036000         INTO WS-ICS-UID.
036100     MOVE 'BEGIN:VEVENT' TO ICS-LINE.
036200     WRITE ICS-LINE.
036300     MOVE SPACES TO ICS-LINE.
036400     STRING 'UID:' DELIMITED BY SIZE
036500         WS-ICS-UID DELIMITED BY SPACE
036600         INTO ICS-LINE.
036700     WRITE ICS-LINE.
036800     MOVE BLOCK-COURSE-NAME TO WS-ESC-IN.
036900     MOVE SPACES TO ICS-LINE.
037000     STRING 'SUMMARY:' DELIMITED BY SIZE
037100         WS-ESC-IN DELIMITED BY SPACE
037200         INTO ICS-LINE.
037300     WRITE ICS-LINE.
037400     PERFORM 3100-WRITE-DTSTART THRU 3100-EXIT.
037500     PERFORM 3200-WRITE-DTEND THRU 3200-EXIT.
037600     MOVE SPACES TO ICS-LINE.
037700     STRING 'DESCRIPTION:' DELIMITED BY SIZE
037800         BLOCK-REASON DELIMITED BY SPACE
037900         INTO ICS-LINE.
038000     WRITE ICS-LINE.
038100     MOVE 'END:VEVENT' TO ICS-LINE.
038200     WRITE ICS-LINE.
038300 3000-EXIT.
038400     EXIT.
038500
038600 3100-WRITE-DTSTART.
038700     MOVE BLOCK-DATE TO WS-DF-DATE.
038800     MOVE BLOCK-START-TIME TO WS-TF-TIME.
038900     MOVE SPACES TO ICS-LINE.
039000     STRING 'DTSTART;TZID=Asia/Ho_Chi_Minh:' DELIMITED BY SIZE
039100         WS-DF-CCYY DELIMITED BY SIZE
039200         WS-DF-MM DELIMITED BY SIZE
039300         WS-DF-DD DELIMITED BY SIZE
039400         'T' DELIMITED BY SIZE
039500         WS-TF-HH DELIMITED BY SIZE
039600         WS-TF-MM DELIMITED BY SIZE
039700         '00' DELIMITED BY SIZE
039800         INTO ICS-LINE.
039900     WRITE ICS-LINE.
040000 3100-EXIT.
040100     EXIT.
040200
040300 3200-WRITE-DTEND.
040400     MOVE BLOCK-DATE TO WS-DF-DATE.
040500     MOVE BLOCK-END-TIME TO WS-TF-TIME.
040600     MOVE SPACES TO ICS-LINE.
040700     STRING 'DTEND;TZID=Asia/Ho_Chi_Minh:' DELIMITED BY SIZE
040800         WS-DF-CCYY DELIMITED BY SIZE
040900         WS-DF-MM DELIMITED BY SIZE
041000         WS-DF-DD DELIMITED BY SIZE
041100         'T' DELIMITED BY SIZE
041200         WS-TF-HH DELIMITED BY SIZE
041300         WS-TF-MM DELIMITED BY SIZE
041400         '00' DELIMITED BY SIZE
041500         INTO ICS-LINE.
041600     WRITE ICS-LINE.
041700 3200-EXIT.
041800     EXIT.
041900
042000 4000-WRITE-ICS-CLOSE.
042100     MOVE 'END:VCALENDAR' TO ICS-LINE.
042200     WRITE ICS-LINE.
042300 4000-EXIT.
042400     EXIT.
042500
042600 9000-CLOSE-FILES.
042700     CLOSE SCHEDULE-IN EXPORT-CSV EXPORT-ICS.
042800 9000-EXIT.
042900     EXIT.
